000100*****************************************************************
000200* Author: JOAQUIM A SILVEIRA
000300* Date: 11/11/1993
000400* Purpose: SUGESTAO DE QUANTIDADE - MEDIA HISTORICA + DEMANDA FIRME
000500* Alteracoes: VIDE BLOCO DE HISTORICO APOS SECURITY.
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. CRFP0500.
000900 AUTHOR. JOAQUIM A SILVEIRA.
001000 INSTALLATION. PADARIA ARTESANAL - CPD PRODUCAO.
001100 DATE-WRITTEN. 11/11/1993.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO - DEPTO DE PRODUCAO.
001400*
001500*****************************************************************
001600* HISTORICO DE ALTERACOES DO PROGRAMA CRFP0500
001700*****************************************************************
001800* 11/11/1993 JAS CRF-0033 LAYOUT INICIAL - MEDIA POR DIA DA SEMANA. RF-0033
001900* 25/04/1996 RMC CRF-0044 INCLUIU DEMANDA FIRME NA SUGESTAO.        RF-0044
002000* 17/01/1999 JAS CRF-Y2K  REVISAO VIRADA DE SECULO - SEM IMPACTO.   RF-Y2K
002100* 09/06/2002 EPF CRF-0058 MARGEM DE SEGURANCA FIXADA EM 20 POR CENTO. RF-0058
002200* 30/03/2009 MCO CRF-0077 CORRECAO NA CONTAGEM DE DIA JULIANO.      RF-0077
002300* 12/12/2017 LHT CRF-0108 REVISAO GERAL - SEM MUDANCA DE REGRA.     RF-0108
002400*****************************************************************
002500*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     UPSI-0 ON STATUS IS WS-UPSI0-ON
003000            OFF STATUS IS WS-UPSI0-OFF.
003100*
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT PLANITEMS      ASSIGN TO "PLANITEMS"
003500             ORGANIZATION   IS LINE SEQUENTIAL
003600             FILE STATUS    IS WS-FS-PLANITEMS.
003700*
003800     SELECT RECIPES        ASSIGN TO "RECIPES"
003900             ORGANIZATION   IS LINE SEQUENTIAL
004000             FILE STATUS    IS WS-FS-RECIPES.
004100*
004200     SELECT WORKORDS       ASSIGN TO "WORKORDS"
004300             ORGANIZATION   IS LINE SEQUENTIAL
004400             FILE STATUS    IS WS-FS-WORKORDS.
004500*
004600     SELECT DEMAND         ASSIGN TO "DEMAND"
004700             ORGANIZATION   IS LINE SEQUENTIAL
004800             FILE STATUS    IS WS-FS-DEMAND.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  PLANITEMS.
005400     COPY "PlanItem.cpy".
005500*
005600 FD  RECIPES.
005700     COPY "Recipe.cpy".
005800*
005900 FD  WORKORDS.
006000     COPY "WorkOrder.cpy".
006100*
006200 FD  DEMAND.
006300     COPY "Demand.cpy".
006400*
006500 WORKING-STORAGE SECTION.
006600*
006700 77  WS-UPSI0-ON                  PIC X(01).
006800 77  WS-UPSI0-OFF                 PIC X(01).
006900*
007000 77  WS-FS-PLANITEMS              PIC X(02).
007100 77  WS-FS-RECIPES                PIC X(02).
007200 77  WS-FS-WORKORDS                PIC X(02).
007300 77  WS-FS-DEMAND                  PIC X(02).
007400*
007500 77  WS-EOF-PLANITEMS              PIC X(01) VALUE "N".
007600     88  FLAG-EOF-PLANITEMS        VALUE "S".
007700 77  WS-EOF-RECIPES                PIC X(01) VALUE "N".
007800     88  FLAG-EOF-RECIPES          VALUE "S".
007900 77  WS-EOF-WORKORDS                PIC X(01) VALUE "N".
008000     88  FLAG-EOF-WORKORDS          VALUE "S".
008100 77  WS-EOF-DEMAND                  PIC X(01) VALUE "N".
008200     88  FLAG-EOF-DEMAND            VALUE "S".
008300*
008400 77  WS-QTD-RECEITAS                PIC 9(04) COMP.
008500 77  WS-QTD-ORDENS                  PIC 9(04) COMP.
008600 77  WS-QTD-DEMANDA                 PIC 9(04) COMP.
008700 77  WS-QTD-ITENS-PLANO             PIC 9(05) COMP.
008800 77  WS-QTD-ITENS-ZERADOS           PIC 9(05) COMP.
008900 77  WS-QTD-RECEITA-NAO-ACHADA      PIC 9(05) COMP.
009000*
009100 01  WS-TAB-RECEITAS.
009200     05  TAB-RECEITA OCCURS 500 TIMES
009300             ASCENDING KEY IS TAB-REC-CODE
009400             INDEXED BY WS-IDX-REC.
009500         10  TAB-REC-CODE          PIC X(20).
009600         10  TAB-REC-OUTPUT-SKU    PIC X(15).
009700         10  TAB-REC-OUTPUT-QTY    PIC S9(7)V99.
009800         10  TAB-REC-ACTIVE        PIC X(01).
009900*
010000 01  WS-TAB-ORDENS.
010100     05  TAB-ORDEM OCCURS 1000 TIMES.
010200         10  TAB-WO-RECIPE-CODE    PIC X(20).
010300         10  TAB-WO-PLAN-DATE      PIC 9(08).
010400         10  TAB-WO-STATUS         PIC X(12).
010500         10  TAB-WO-ACTUAL-QTY     PIC S9(10).
010600*
010700 01  WS-TAB-DEMANDA.
010800     05  TAB-DEMANDA OCCURS 1000 TIMES.
010900         10  TAB-CD-SKU            PIC X(15).
011000         10  TAB-CD-DATE           PIC 9(08).
011100         10  TAB-CD-QTY            PIC S9(7)V99.
011200*
011300 01  WS-DATA-ALVO-NUM              PIC 9(08).
011400 01  WS-DATA-ALVO-ALFA REDEFINES WS-DATA-ALVO-NUM.
011500     05  WS-DA-ANO                PIC 9(04).
011600     05  WS-DA-MES                PIC 9(02).
011700     05  WS-DA-DIA                PIC 9(02).
011800*
011900 01  WS-JD-TRABALHO.
012000     05  WS-JD-ANO-IN              PIC 9(04) COMP.
012100     05  WS-JD-MES-IN              PIC 9(02) COMP.
012200     05  WS-JD-DIA-IN              PIC 9(02) COMP.
012300     05  WS-JD-ANO-AJ              PIC S9(05) COMP.
012400     05  WS-JD-MES-AJ              PIC S9(03) COMP.
012500     05  WS-JD-TERMO-A             PIC S9(09) COMP.
012600     05  WS-JD-TERMO-B             PIC S9(09) COMP.
012700     05  WS-JD-TERMO-C             PIC S9(09) COMP.
012800     05  WS-JD-TERMO-D             PIC S9(09) COMP.
012900     05  WS-JD-RESULTADO          PIC S9(09) COMP.
013000*
013100 77  WS-JD-ALVO                    PIC S9(09) COMP.
013200 77  WS-JD-ORDEM                   PIC S9(09) COMP.
013300 77  WS-DIFERENCA-DIAS             PIC S9(09) COMP.
013400 77  WS-QUOCIENTE-SETE             PIC S9(09) COMP.
013500 77  WS-RESTO-SETE                 PIC S9(09) COMP.
013600 77  WS-IDX-WO                     PIC 9(04) COMP.
013700 77  WS-IDX-CD                     PIC 9(04) COMP.
013800*
013900 01  WS-DADOS-ITEM-CORRENTE.
014000     05  WS-IC-RECIPE-CODE         PIC X(20).
014100     05  WS-IC-OUTPUT-SKU          PIC X(15).
014200     05  WS-IC-PLAN-DATE           PIC 9(08).
014300*
014400 77  WS-SOMA-HISTORICA              PIC S9(9)V99 COMP.
014500 77  WS-QTD-AMOSTRAS-HIST           PIC 9(05) COMP.
014600 77  WS-MEDIA-HISTORICA             PIC S9(9)V99.
014700*
014800 77  WS-QTD-COMPROMETIDA            PIC S9(9)V99.
014900 77  WS-QTD-COMPROMETIDA-ALFA REDEFINES WS-QTD-COMPROMETIDA
015000                                      PIC X(11).
015100*
015200 77  WS-QTD-SUGERIDA                PIC S9(9)V99.
015300 77  WS-QTD-SUGERIDA-ALFA REDEFINES WS-QTD-SUGERIDA PIC X(11).
015400*
015500 77  WS-FATOR-SEGURANCA             PIC S9(1)V99 VALUE 1.20.
015600*
015700 77  WS-RECEITA-ACHADA              PIC X(01) VALUE "N".
015800     88  FLAG-RECEITA-ACHADA        VALUE "S".
015900*
016000 01  WS-LINHA-AVISO.
016100     05  FILLER                    PIC X(15) VALUE "SUGESTAO PLANO ".
016200     05  WS-LA-RECEITA             PIC X(20).
016300     05  FILLER                    PIC X(01) VALUE SPACE.
016400     05  WS-LA-DATA                PIC X(10).
016500     05  FILLER                    PIC X(08) VALUE " MEDIA..".
016600     05  WS-LA-MEDIA               PIC ZZZ,ZZ9.99.
016700     05  FILLER                    PIC X(09) VALUE " DEMANDA.".
016800     05  WS-LA-DEMANDA             PIC ZZZ,ZZ9.99.
016900     05  FILLER                    PIC X(10) VALUE " SUGESTAO.".
017000     05  WS-LA-SUGESTAO            PIC ZZZ,ZZ9.99.
017100*
017200 LINKAGE SECTION.
017300 01  LK-PARM-DATA.
017400     05  LK-DATA-PLANO             PIC 9(08).
017500*
017600 PROCEDURE DIVISION USING LK-PARM-DATA.
017700*
017800 P000-PRINCIPAL.
017900*
018000     PERFORM P100-INICIALIZA THRU P100-FIM.
018100*
018200     PERFORM P200-CARREGA-RECEITAS THRU P200-FIM
018300             UNTIL FLAG-EOF-RECIPES.
018400     PERFORM P210-CARREGA-ORDENS THRU P210-FIM
018500             UNTIL FLAG-EOF-WORKORDS.
018600     PERFORM P220-CARREGA-DEMANDA THRU P220-FIM
018700             UNTIL FLAG-EOF-DEMAND.
018800*
018900     PERFORM P300-PROCESSA-ITENS-PLANO THRU P300-FIM
019000             UNTIL FLAG-EOF-PLANITEMS.
019100*
019200     PERFORM P900-FINALIZA THRU P900-FIM.
019300*
019400     STOP RUN.
019500*
019600 P100-INICIALIZA.
019700*
019800     OPEN INPUT PLANITEMS RECIPES WORKORDS DEMAND.
019900*
020000     MOVE LK-DATA-PLANO TO WS-DATA-ALVO-NUM.
020100*
020200     DISPLAY "CRFP0500 - SUGESTAO DE QUANTIDADE - DATA ALVO "
020300             WS-DA-DIA "/" WS-DA-MES "/" WS-DA-ANO.
020400*
020500     READ RECIPES
020600         AT END
020700             SET FLAG-EOF-RECIPES TO TRUE
020800     END-READ.
020900     READ WORKORDS
021000         AT END
021100             SET FLAG-EOF-WORKORDS TO TRUE
021200     END-READ.
021300     READ DEMAND
021400         AT END
021500             SET FLAG-EOF-DEMAND TO TRUE
021600     END-READ.
021700     READ PLANITEMS
021800         AT END
021900             SET FLAG-EOF-PLANITEMS TO TRUE
022000     END-READ.
022100*
022200 P100-FIM.
022300     EXIT.
022400*
022500 P200-CARREGA-RECEITAS.
022600*
022700     ADD 1 TO WS-QTD-RECEITAS.
022800     SET WS-IDX-REC TO WS-QTD-RECEITAS.
022900     MOVE REC-CODE           TO TAB-REC-CODE (WS-IDX-REC).
023000     MOVE REC-OUTPUT-SKU     TO TAB-REC-OUTPUT-SKU (WS-IDX-REC).
023100     MOVE REC-OUTPUT-QTY     TO TAB-REC-OUTPUT-QTY (WS-IDX-REC).
023200     MOVE REC-ACTIVE         TO TAB-REC-ACTIVE (WS-IDX-REC).
023300*
023400     READ RECIPES
023500         AT END
023600             SET FLAG-EOF-RECIPES TO TRUE
023700     END-READ.
023800*
023900 P200-FIM.
024000     EXIT.
024100*
024200 P210-CARREGA-ORDENS.
024300*
024400     ADD 1 TO WS-QTD-ORDENS.
024500     MOVE WO-RECIPE-CODE TO TAB-WO-RECIPE-CODE (WS-QTD-ORDENS).
024600     MOVE WO-PLAN-DATE   TO TAB-WO-PLAN-DATE (WS-QTD-ORDENS).
024700     MOVE WO-STATUS      TO TAB-WO-STATUS (WS-QTD-ORDENS).
024800     MOVE WO-ACTUAL-QTY  TO TAB-WO-ACTUAL-QTY (WS-QTD-ORDENS).
024900*
025000     READ WORKORDS
025100         AT END
025200             SET FLAG-EOF-WORKORDS TO TRUE
025300     END-READ.
025400*
025500 P210-FIM.
025600     EXIT.
025700*
025800 P220-CARREGA-DEMANDA.
025900*
026000     ADD 1 TO WS-QTD-DEMANDA.
026100     MOVE CD-SKU  TO TAB-CD-SKU (WS-QTD-DEMANDA).
026200     MOVE CD-DATE TO TAB-CD-DATE (WS-QTD-DEMANDA).
026300     MOVE CD-QTY  TO TAB-CD-QTY (WS-QTD-DEMANDA).
026400*
026500     READ DEMAND
026600         AT END
026700             SET FLAG-EOF-DEMAND TO TRUE
026800     END-READ.
026900*
027000 P220-FIM.
027100     EXIT.
027200*
027300 P300-PROCESSA-ITENS-PLANO.
027400*
027500     IF PI-PLAN-DATE NOT = WS-DATA-ALVO-NUM
027600             OR PI-QTY NOT > ZERO
027700         ADD 1 TO WS-QTD-ITENS-ZERADOS
027800         GO TO P300-PROXIMO
027900     END-IF.
028000*
028100     ADD 1 TO WS-QTD-ITENS-PLANO.
028200     MOVE PI-RECIPE-CODE TO WS-IC-RECIPE-CODE.
028300     MOVE PI-PLAN-DATE   TO WS-IC-PLAN-DATE.
028400*
028500     PERFORM P310-LOCALIZA-RECEITA THRU P310-FIM.
028600*
028700     IF NOT FLAG-RECEITA-ACHADA
028800         ADD 1 TO WS-QTD-RECEITA-NAO-ACHADA
028900         GO TO P300-PROXIMO
029000     END-IF.
029100*
029200     PERFORM P320-MEDIA-HISTORICA THRU P320-FIM.
029300     PERFORM P330-DEMANDA-COMPROMETIDA THRU P330-FIM.
029400     PERFORM P340-CALCULA-SUGESTAO THRU P340-FIM.
029500*
029600 P300-PROXIMO.
029700     READ PLANITEMS
029800         AT END
029900             SET FLAG-EOF-PLANITEMS TO TRUE
030000     END-READ.
030100*
030200 P300-FIM.
030300     EXIT.
030400*
030500 P310-LOCALIZA-RECEITA.
030600*
030700     MOVE "N" TO WS-RECEITA-ACHADA.
030800     SET WS-IDX-REC TO 1.
030900     SEARCH ALL TAB-RECEITA
031000         AT END
031100             MOVE "N" TO WS-RECEITA-ACHADA
031200         WHEN TAB-REC-CODE (WS-IDX-REC) = WS-IC-RECIPE-CODE
031300             SET FLAG-RECEITA-ACHADA TO TRUE
031400             MOVE TAB-REC-OUTPUT-SKU (WS-IDX-REC)
031500                 TO WS-IC-OUTPUT-SKU
031600     END-SEARCH.
031700*
031800 P310-FIM.
031900     EXIT.
032000*
032100 P320-MEDIA-HISTORICA.
032200*
032300     MOVE ZERO TO WS-SOMA-HISTORICA.
032400     MOVE ZERO TO WS-QTD-AMOSTRAS-HIST.
032500*
032600     MOVE WS-DA-ANO TO WS-JD-ANO-IN.
032700     MOVE WS-DA-MES TO WS-JD-MES-IN.
032800     MOVE WS-DA-DIA TO WS-JD-DIA-IN.
032900     PERFORM P325-DIA-JULIANO THRU P325-FIM.
033000     MOVE WS-JD-RESULTADO TO WS-JD-ALVO.
033100*
033200     PERFORM P321-VARRE-ORDEM THRU P321-FIM
033300             VARYING WS-IDX-WO FROM 1 BY 1
033400             UNTIL WS-IDX-WO > WS-QTD-ORDENS.
033500*
033600     IF WS-QTD-AMOSTRAS-HIST > ZERO
033700         COMPUTE WS-MEDIA-HISTORICA ROUNDED =
033800                 WS-SOMA-HISTORICA / WS-QTD-AMOSTRAS-HIST
033900     ELSE
034000         MOVE ZERO TO WS-MEDIA-HISTORICA
034100     END-IF.
034200*
034300 P320-FIM.
034400     EXIT.
034500*
034600 P321-VARRE-ORDEM.
034700*
034800     IF TAB-WO-RECIPE-CODE (WS-IDX-WO) NOT = WS-IC-RECIPE-CODE
034900             OR TAB-WO-STATUS (WS-IDX-WO) NOT = "COMPLETED"
035000         GO TO P321-FIM
035100     END-IF.
035200*
035300     MOVE TAB-WO-PLAN-DATE (WS-IDX-WO) TO WS-DATA-ALVO-NUM.
035400     MOVE WS-DA-ANO TO WS-JD-ANO-IN.
035500     MOVE WS-DA-MES TO WS-JD-MES-IN.
035600     MOVE WS-DA-DIA TO WS-JD-DIA-IN.
035700     PERFORM P325-DIA-JULIANO THRU P325-FIM.
035800     MOVE WS-JD-RESULTADO TO WS-JD-ORDEM.
035900*
036000     SUBTRACT WS-JD-ORDEM FROM WS-JD-ALVO GIVING WS-DIFERENCA-DIAS.
036100     DIVIDE WS-DIFERENCA-DIAS BY 7 GIVING WS-QUOCIENTE-SETE
036200             REMAINDER WS-RESTO-SETE.
036300*
036400     IF WS-DIFERENCA-DIAS >= 7
036500             AND WS-DIFERENCA-DIAS <= 28
036600             AND WS-RESTO-SETE = ZERO
036700         ADD TAB-WO-ACTUAL-QTY (WS-IDX-WO) TO WS-SOMA-HISTORICA
036800         ADD 1 TO WS-QTD-AMOSTRAS-HIST
036900         IF WS-UPSI0-ON = "1"
037000             DISPLAY "    AMOSTRA HISTORICA D-" WS-DIFERENCA-DIAS
037100                     " QTDE=" TAB-WO-ACTUAL-QTY (WS-IDX-WO)
037200         END-IF
037300     END-IF.
037400*
037500     MOVE WS-IC-PLAN-DATE TO WS-DATA-ALVO-NUM.
037600*
037700 P321-FIM.
037800     EXIT.
037900*
038000 P325-DIA-JULIANO.
038100*
038200     IF WS-JD-MES-IN <= 2
038300         COMPUTE WS-JD-ANO-AJ = WS-JD-ANO-IN - 1
038400         COMPUTE WS-JD-MES-AJ = WS-JD-MES-IN + 12
038500     ELSE
038600         MOVE WS-JD-ANO-IN TO WS-JD-ANO-AJ
038700         MOVE WS-JD-MES-IN TO WS-JD-MES-AJ
038800     END-IF.
038900*
039000     COMPUTE WS-JD-TERMO-A = (153 * WS-JD-MES-AJ - 457) / 5.
039100     COMPUTE WS-JD-TERMO-B = WS-JD-ANO-AJ / 4.
039200     COMPUTE WS-JD-TERMO-C = WS-JD-ANO-AJ / 100.
039300     COMPUTE WS-JD-TERMO-D = WS-JD-ANO-AJ / 400.
039400*
039500     COMPUTE WS-JD-RESULTADO =
039600             365 * WS-JD-ANO-AJ + WS-JD-TERMO-B - WS-JD-TERMO-C
039700             + WS-JD-TERMO-D + WS-JD-TERMO-A + WS-JD-DIA-IN + 1721119.
039800*
039900 P325-FIM.
040000     EXIT.
040100*
040200 P330-DEMANDA-COMPROMETIDA.
040300*
040400     MOVE ZERO TO WS-QTD-COMPROMETIDA.
040500*
040600     PERFORM P331-VARRE-DEMANDA THRU P331-FIM
040700             VARYING WS-IDX-CD FROM 1 BY 1
040800             UNTIL WS-IDX-CD > WS-QTD-DEMANDA.
040900*
041000 P330-FIM.
041100     EXIT.
041200*
041300 P331-VARRE-DEMANDA.
041400*
041500     IF TAB-CD-SKU (WS-IDX-CD) = WS-IC-OUTPUT-SKU
041600             AND TAB-CD-DATE (WS-IDX-CD) = WS-IC-PLAN-DATE
041700         ADD TAB-CD-QTY (WS-IDX-CD) TO WS-QTD-COMPROMETIDA
041800     END-IF.
041900*
042000 P331-FIM.
042100     EXIT.
042200*
042300 P340-CALCULA-SUGESTAO.
042400*
042500     COMPUTE WS-QTD-SUGERIDA ROUNDED =
042600             (WS-MEDIA-HISTORICA + WS-QTD-COMPROMETIDA)
042700             * WS-FATOR-SEGURANCA.
042800*
042900     MOVE WS-IC-RECIPE-CODE TO WS-LA-RECEITA.
043000     STRING WS-DA-DIA "/" WS-DA-MES "/" WS-DA-ANO
043100             DELIMITED BY SIZE INTO WS-LA-DATA.
043200     MOVE WS-MEDIA-HISTORICA   TO WS-LA-MEDIA.
043300     MOVE WS-QTD-COMPROMETIDA  TO WS-LA-DEMANDA.
043400     MOVE WS-QTD-SUGERIDA      TO WS-LA-SUGESTAO.
043500*
043600     DISPLAY WS-LINHA-AVISO.
043700*
043800     IF WS-MEDIA-HISTORICA = ZERO AND WS-QTD-COMPROMETIDA = ZERO
043900         DISPLAY "    SEM HISTORICO - DEMANDA FIRME="
044000                 WS-QTD-COMPROMETIDA-ALFA
044100                 " SUGESTAO BRUTA=" WS-QTD-SUGERIDA-ALFA
044200     END-IF.
044300*
044400 P340-FIM.
044500     EXIT.
044600*
044700 P900-FINALIZA.
044800*
044900     CLOSE PLANITEMS RECIPES WORKORDS DEMAND.
045000*
045100     DISPLAY "CRFP0500 - SUGESTAO DE QUANTIDADE CONCLUIDA.".
045200     DISPLAY "ITENS DE PLANO PROCESSADOS ...: " WS-QTD-ITENS-PLANO.
045300     DISPLAY "ITENS IGNORADOS (DATA/QTDE) ..: " WS-QTD-ITENS-ZERADOS.
045400     DISPLAY "RECEITA NAO ENCONTRADA ........: "
045500             WS-QTD-RECEITA-NAO-ACHADA.
045600*
045700     MOVE ZERO TO RETURN-CODE.
045800*
045900 P900-FIM.
046000     EXIT.
046100*
046200 END PROGRAM CRFP0500.
