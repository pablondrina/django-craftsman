000100*****************************************************************
000200* Author: RENATO M CORREA
000300* Date: 03/02/1987
000400* Purpose: AUDITORIA E VALIDACAO DO CADASTRO MESTRE DE RECEITAS
000500* Alteracoes: VIDE BLOCO DE HISTORICO APOS SECURITY.
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. CRFP0100.
000900 AUTHOR. RENATO M CORREA.
001000 INSTALLATION. PADARIA ARTESANAL - CPD PRODUCAO.
001100 DATE-WRITTEN. 03/02/1987.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO - DEPTO DE PRODUCAO.
001400*
001500*****************************************************************
001600* HISTORICO DE ALTERACOES DO PROGRAMA CRFP0100
001700*****************************************************************
001800* 03/02/1987 RMC CRF-0001 LAYOUT INICIAL E VALIDACAO DE RECEITA.   RF-0001
001900* 14/05/1987 RMC CRF-0004 INCLUIU CONTAGEM DE ITENS POR RECEITA.   RF-0004
002000* 22/09/1988 JAS CRF-0011 VALIDACAO DE ETAPA EM BRANCO NO MEIO.    RF-0011
002100* 30/01/1990 EPF CRF-0019 MENSAGEM DE REJEITO COM CODIGO RECEITA.  RF-0019
002200* 11/06/1991 RMC CRF-0026 CARGA DA TABELA DE ITENS DE RECEITA.     RF-0026
002300* 19/03/1993 MCO CRF-0038 TOTAL DE RECEITAS LIDAS NO RODAPE.       RF-0038
002400* 02/11/1994 EPF CRF-0047 IGNORA ITEM DE RECEITA INATIVO NA CARGA. RF-0047
002500* 08/01/1999 JAS CRF-Y2K  REVISAO VIRADA DE SECULO - SEM IMPACTO.  RF-Y2K 
002600* 25/07/2001 LHT CRF-0059 MODO ESTRITO VIA UPSI-0 (PARA NO ERRO).  RF-0059
002700* 14/02/2006 RMC CRF-0073 PADRONIZOU MENSAGENS DE REJEITO.         RF-0073
002800* 30/08/2011 MCO CRF-0090 AJUSTE CONTADOR REJEITOS P/ 9(05).       RF-0090
002900* 09/04/2019 LHT CRF-0112 REVISAO GERAL - SEM MUDANCA DE REGRA.    RF-0112
003000*****************************************************************
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     UPSI-0 ON STATUS IS WS-MODO-ESTRITO
003600            OFF STATUS IS WS-MODO-TOLERANTE.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT RECIPES      ASSIGN TO "RECIPES"
004100             ORGANIZATION   IS LINE SEQUENTIAL
004200             FILE STATUS    IS WS-FS-RECIPES.
004300*
004400     SELECT RECITEMS     ASSIGN TO "RECITEMS"
004500             ORGANIZATION   IS LINE SEQUENTIAL
004600             FILE STATUS    IS WS-FS-RECITEMS.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  RECIPES.
005100     COPY "Recipe.cpy".
005200*
005300 FD  RECITEMS.
005400     COPY "RecipeItem.cpy".
005500*
005600 WORKING-STORAGE SECTION.
005700*
005800 77  WS-QTD-RECEITAS             PIC 9(05) COMP.
005900 77  WS-QTD-ITENS                PIC 9(05) COMP.
006000 77  WS-QTD-REJEITOS             PIC 9(05) COMP.
006100 77  WS-QTD-ITENS-INATIVOS       PIC 9(05) COMP.
006200*
006300 77  WS-IDX-REC                  PIC 9(05) COMP.
006400 77  WS-IDX-ETAPA                PIC 9(01) COMP.
006500 77  WS-IDX-ITEM                 PIC 9(05) COMP.
006600*
006700 01  WS-TAB-RECEITAS.
006800     05  WS-TAB-REC  OCCURS 500 TIMES
006900                      ASCENDING KEY IS TAB-REC-CODE
007000                      INDEXED BY WS-IDX-T1.
007100         10  TAB-REC-CODE         PIC X(20).
007200         10  TAB-REC-OUTPUT-SKU   PIC X(15).
007300         10  TAB-REC-OUTPUT-QTY   PIC S9(7)V99.
007400         10  TAB-REC-OUTPUT-QTY-X REDEFINES
007500             TAB-REC-OUTPUT-QTY   PIC X(09).
007600         10  TAB-REC-ACTIVE       PIC X(01).
007700*
007800 77  WS-FS-RECIPES                PIC X(02).
007900     88  WS-FS-RECIPES-OK         VALUE "00".
008000 77  WS-FS-RECITEMS               PIC X(02).
008100     88  WS-FS-RECITEMS-OK        VALUE "00".
008200 77  WS-EOF-RECIPES               PIC X(01) VALUE "N".
008300     88  FLAG-EOF-RECIPES         VALUE "S".
008400 77  WS-EOF-RECITEMS              PIC X(01) VALUE "N".
008500     88  FLAG-EOF-RECITEMS        VALUE "S".
008600 77  WS-MODO-ESTRITO              PIC X(01) VALUE "N".
008700     88  MODO-ESTRITO             VALUE "S".
008800 77  WS-MODO-TOLERANTE            PIC X(01) VALUE "S".
008900*
009000 77  WS-VAL-OK                    PIC X(01).
009100     88  RECEITA-VALIDA           VALUE "S".
009200 01  WS-MOTIVO-REJEITO            PIC X(40) VALUE SPACES.
009300 01  WS-MOTIVO-REJEITO-R REDEFINES WS-MOTIVO-REJEITO.
009400     05  WS-MOT-COD               PIC X(03).
009500     05  WS-MOT-TXT               PIC X(37).
009600*
009700 01  WS-MENSAGEM-AUDITORIA.
009800     05  FILLER                   PIC X(13) VALUE "CRFP0100 *** ".
009900     05  WS-MSG-CODIGO            PIC X(20) VALUE SPACES.
010000     05  FILLER                   PIC X(02) VALUE SPACES.
010100     05  WS-MSG-TEXTO             PIC X(40) VALUE SPACES.
010200*
010300 01  WS-DATA-SISTEMA.
010400     05  WS-AAAA-SIS              PIC 9(04).
010500     05  WS-MM-SIS                PIC 9(02).
010600     05  WS-DD-SIS                PIC 9(02).
010700 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA
010800                        PIC 9(08).
010900*
011000 77  WS-ITEM-ATIVO                PIC X(01).
011100     88  ITEM-ATIVO               VALUE "Y".
011200*
011300 PROCEDURE DIVISION.
011400*
011500 P000-MAIN-PROCEDURE.
011600*
011700     PERFORM P100-INICIALIZA THRU P100-FIM.
011800*
011900     PERFORM P200-CARREGA-RECEITAS THRU P200-FIM
012000             UNTIL FLAG-EOF-RECIPES.
012100*
012200     PERFORM P300-CARREGA-ITENS THRU P300-FIM
012300             UNTIL FLAG-EOF-RECITEMS.
012400*
012500     PERFORM P900-FINALIZA THRU P900-FIM.
012600*
012700     GOBACK.
012800*
012900 P100-INICIALIZA.
013000*
013100     MOVE ZERO TO WS-QTD-RECEITAS  WS-QTD-ITENS
013200                  WS-QTD-REJEITOS  WS-QTD-ITENS-INATIVOS.
013300     MOVE ZERO TO WS-IDX-REC.
013400*
013500     OPEN INPUT RECIPES.
013600     IF NOT WS-FS-RECIPES-OK
013700         DISPLAY "CRFP0100 *** ERRO ABERTURA RECIPES FS="
013800                 WS-FS-RECIPES
013900         MOVE 16 TO RETURN-CODE
014000         GOBACK
014100     END-IF.
014200*
014300     OPEN INPUT RECITEMS.
014400     IF NOT WS-FS-RECITEMS-OK
014500         DISPLAY "CRFP0100 *** ERRO ABERTURA RECITEMS FS="
014600                 WS-FS-RECITEMS
014700         MOVE 16 TO RETURN-CODE
014800         GOBACK
014900     END-IF.
015000*
015100 P100-FIM.
015200     EXIT.
015300*
015400 P200-CARREGA-RECEITAS.
015500*
015600     READ RECIPES
015700         AT END
015800             SET FLAG-EOF-RECIPES TO TRUE
015900         NOT AT END
016000             PERFORM P250-VALIDA-RECEITA THRU P250-FIM
016100             IF RECEITA-VALIDA
016200                 ADD 1 TO WS-IDX-REC
016300                 ADD 1 TO WS-QTD-RECEITAS
016400                 MOVE REC-CODE       TO TAB-REC-CODE(WS-IDX-REC)
016500                 MOVE REC-OUTPUT-SKU
016600                                 TO TAB-REC-OUTPUT-SKU(WS-IDX-REC)
016700                 MOVE REC-OUTPUT-QTY
016800                                 TO TAB-REC-OUTPUT-QTY(WS-IDX-REC)
016900                 MOVE REC-ACTIVE     TO TAB-REC-ACTIVE(WS-IDX-REC)
017000             ELSE
017100                 ADD 1 TO WS-QTD-REJEITOS
017200                 MOVE REC-CODE       TO WS-MSG-CODIGO
017300                 MOVE WS-MOTIVO-REJEITO TO WS-MSG-TEXTO
017400                 DISPLAY WS-MENSAGEM-AUDITORIA
017500             END-IF
017600     END-READ.
017700*
017800 P200-FIM.
017900     EXIT.
018000*
018100 P250-VALIDA-RECEITA.
018200*
018300     MOVE "S" TO WS-VAL-OK.
018400     MOVE SPACES TO WS-MOTIVO-REJEITO.
018500*
018600     IF REC-OUTPUT-QTY NOT GREATER THAN ZERO
018700         MOVE "N" TO WS-VAL-OK
018800         MOVE "RENDIMENTO BASE <= ZERO" TO WS-MOTIVO-REJEITO
018900     ELSE
019000         PERFORM P255-VALIDA-ETAPA THRU P255-FIM
019100                 VARYING WS-IDX-ETAPA FROM 1 BY 1
019200                 UNTIL WS-IDX-ETAPA > REC-STEP-COUNT
019300     END-IF.
019400*
019500 P250-FIM.
019600     EXIT.
019700*
019800 P255-VALIDA-ETAPA.
019900*
020000     IF REC-STEP-NAME(WS-IDX-ETAPA) = SPACES
020100         MOVE "N" TO WS-VAL-OK
020200         MOVE "NOME DE ETAPA EM BRANCO"
020300                         TO WS-MOTIVO-REJEITO
020400     END-IF.
020500*
020600 P255-FIM.
020700     EXIT.
020800*
020900 P300-CARREGA-ITENS.
021000*
021100     READ RECITEMS
021200         AT END
021300             SET FLAG-EOF-RECITEMS TO TRUE
021400         NOT AT END
021500             ADD 1 TO WS-QTD-ITENS
021600             IF RI-ACTIVE NOT EQUAL "Y"
021700                 ADD 1 TO WS-QTD-ITENS-INATIVOS
021800             ELSE
021900                 SEARCH ALL WS-TAB-REC
022000                     AT END
022100                         MOVE RI-ITEM-SKU TO WS-MSG-CODIGO
022200                         MOVE "SKU SEM RECEITA-PAI NA TABELA"
022300                                         TO WS-MSG-TEXTO
022400                         DISPLAY WS-MENSAGEM-AUDITORIA
022500                     WHEN TAB-REC-CODE(WS-IDX-T1) = RI-RECIPE-CODE
022600                         CONTINUE
022700                 END-SEARCH
022800             END-IF
022900     END-READ.
023000*
023100 P300-FIM.
023200     EXIT.
023300*
023400 P900-FINALIZA.
023500*
023600     CLOSE RECIPES RECITEMS.
023700*
023800     DISPLAY "CRFP0100 - AUDITORIA DE RECEITAS CONCLUIDA.".
023900     DISPLAY "RECEITAS ACEITAS .......: " WS-QTD-RECEITAS.
024000     DISPLAY "RECEITAS REJEITADAS ....: " WS-QTD-REJEITOS.
024100     DISPLAY "ITENS DE RECEITA LIDOS .: " WS-QTD-ITENS.
024200     DISPLAY "ITENS INATIVOS IGNORADOS: " WS-QTD-ITENS-INATIVOS.
024300*
024400     IF MODO-ESTRITO AND WS-QTD-REJEITOS GREATER THAN ZERO
024500         MOVE 8 TO RETURN-CODE
024600     ELSE
024700         MOVE ZERO TO RETURN-CODE
024800     END-IF.
024900*
025000 P900-FIM.
025100     EXIT.
025200*
025300 END PROGRAM CRFP0100.
