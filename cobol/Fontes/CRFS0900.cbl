000100*****************************************************************
000200* Author: RENATO M CORREA
000300* Date: 11/11/1988
000400* Purpose: SUBROTINA GERADORA DE CODIGO DE ORDEM DE PRODUCAO
000500* Alteracoes: VIDE BLOCO DE HISTORICO APOS SECURITY.
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. CRFS0900.
000900 AUTHOR. RENATO M CORREA.
001000 INSTALLATION. PADARIA ARTESANAL - CPD PRODUCAO.
001100 DATE-WRITTEN. 11/11/1988.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO - DEPTO DE PRODUCAO.
001400*
001500*****************************************************************
001600* HISTORICO DE ALTERACOES DO PROGRAMA CRFS0900
001700*****************************************************************
001800* 11/11/1988 RMC CRF-0007 LAYOUT INICIAL DO GERADOR DE CODIGO.     RF-0007
001900* 02/05/1992 EPF CRF-0029 PREFIXO WO- FIXO POR EXIGENCIA DO SCM.   RF-0029
002000* 19/01/1999 JAS CRF-Y2K  REVISAO VIRADA DE SECULO - SEM IMPACTO.  RF-Y2K 
002100* 22/07/2005 MCO CRF-0079 ZERO-FILL DO SEQUENCIAL EM 5 DIGITOS.    RF-0079
002200* 14/03/2016 LHT CRF-0104 REVISAO GERAL - SEM MUDANCA DE REGRA.    RF-0104
002300*****************************************************************
002400*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     CLASS WS-CLASSE-NUMERICA IS "0" THRU "9".
002900*
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200*
003300 77  WS-ANO-N                     PIC 9(04).
003400 77  WS-ANO-ALFA REDEFINES WS-ANO-N
003500                  PIC X(04).
003600*
003700 77  WS-SEQ-N                     PIC 9(05).
003800 77  WS-SEQ-ALFA REDEFINES WS-SEQ-N
003900                  PIC X(05).
004000*
004100 01  WS-CODIGO-MONTADO.
004200     05  WS-COD-PREFIXO           PIC X(03) VALUE "WO-".
004300     05  WS-COD-ANO               PIC X(04).
004400     05  WS-COD-HIFEN             PIC X(01) VALUE "-".
004500     05  WS-COD-SEQ               PIC X(05).
004600 01  WS-CODIGO-MONTADO-R REDEFINES WS-CODIGO-MONTADO
004700                          PIC X(13).
004800*
004900 LINKAGE SECTION.
005000*
005100 01  LK-PARAMETROS.
005200     05  LK-ANO                   PIC 9(04).
005300     05  LK-CONTADOR              PIC 9(05) COMP.
005400     05  LK-CODIGO                PIC X(13).
005500*
005600 PROCEDURE DIVISION USING LK-PARAMETROS.
005700*
005800 P000-MAIN-PROCEDURE.
005900*
006000     ADD 1 TO LK-CONTADOR.
006100*
006200     MOVE LK-ANO          TO WS-ANO-N.
006300     MOVE LK-CONTADOR     TO WS-SEQ-N.
006400*
006500     MOVE WS-ANO-ALFA     TO WS-COD-ANO.
006600     MOVE WS-SEQ-ALFA     TO WS-COD-SEQ.
006700*
006800     MOVE WS-CODIGO-MONTADO-R TO LK-CODIGO.
006900*
007000     GOBACK.
007100*
007200 END PROGRAM CRFS0900.
