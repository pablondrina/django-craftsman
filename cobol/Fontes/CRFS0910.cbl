000100*****************************************************************
000200* Author: RENATO M CORREA
000300* Date: 03/04/1990
000400* Purpose: SUBROTINA DE NECESSIDADE DE MATERIAIS (COEFICIENTE)
000500* Alteracoes: VIDE BLOCO DE HISTORICO APOS SECURITY.
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. CRFS0910.
000900 AUTHOR. RENATO M CORREA.
001000 INSTALLATION. PADARIA ARTESANAL - CPD PRODUCAO.
001100 DATE-WRITTEN. 03/04/1990.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO - DEPTO DE PRODUCAO.
001400*
001500*****************************************************************
001600* HISTORICO DE ALTERACOES DO PROGRAMA CRFS0910
001700*****************************************************************
001800* 03/04/1990 RMC CRF-0017 LAYOUT INICIAL - METODO DO COEFICIENTE.  RF-0017
001900* 25/08/1992 EPF CRF-0031 COEFICIENTE=1 SE RENDIMENTO BASE <= 0.   RF-0031
002000* 17/02/1999 JAS CRF-Y2K  REVISAO VIRADA DE SECULO - SEM IMPACTO.  RF-Y2K
002100* 06/11/2007 MCO CRF-0082 ARREDONDAMENTO P/ CIMA EM 3 DECIMAIS.    RF-0082
002200* 21/06/2017 LHT CRF-0106 IGNORA ITEM DE RECEITA INATIVO.          RF-0106
002300*****************************************************************
002400*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     CLASS WS-CLASSE-NUMERICA IS "0" THRU "9".
002900*
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200*
003300 77  WS-IDX-ITEM                   PIC 9(05) COMP.
003400 77  WS-IDX-REQ                    PIC 9(05) COMP.
003500*
003600 77  WS-COEFICIENTE                PIC S9(5)V9(5).
003700 77  WS-COEFICIENTE-ALFA REDEFINES WS-COEFICIENTE
003800                          PIC X(10).
003900*
004000 77  WS-REND-BASE-OK                PIC X(01) VALUE "S".
004100     88  RENDIMENTO-VALIDO          VALUE "S".
004200*
004300 77  WS-QTD-NECESS-7                PIC S9(7)V999.
004400 77  WS-QTD-NECESS-R REDEFINES WS-QTD-NECESS-7
004500                      PIC S9(10).
004600*
004700 77  WS-ITEM-OK                     PIC X(01).
004800     88  ITEM-ENTRA-NA-CONTA        VALUE "S".
004900*
005000 01  WS-REND-BASE-ZERO-MSG.
005100     05  WS-MSG-REND               PIC X(40)
005200         VALUE "RENDIMENTO BASE <= ZERO - COEFICIENTE=1.".
005300 01  WS-REND-BASE-ZERO-MSG-R REDEFINES WS-REND-BASE-ZERO-MSG.
005400     05  WS-MSG-REND-COD           PIC X(03).
005500     05  WS-MSG-REND-TXT           PIC X(37).
005600*
005700 LINKAGE SECTION.
005800*
005900 01  LK-PARAMETROS-ENTRADA.
006000     05  LK-QTD-PLANEJADA          PIC S9(7)V999.
006100     05  LK-QTD-RENDIMENTO-BASE    PIC S9(7)V999.
006200     05  LK-QTD-ITENS-RECEITA      PIC 9(05) COMP.
006300*
006400 01  LK-TAB-ITENS-RECEITA.
006500     05  LK-ITEM OCCURS 200 TIMES.
006600         10  LK-ITEM-SKU           PIC X(15).
006700         10  LK-ITEM-NAME          PIC X(30).
006800         10  LK-ITEM-QTY           PIC S9(7)V999.
006900         10  LK-ITEM-UNIT          PIC X(05).
007000         10  LK-ITEM-ACTIVE        PIC X(01).
007100*
007200 01  LK-PARAMETROS-SAIDA.
007300     05  LK-QTD-NECESSIDADES       PIC 9(05) COMP.
007400*
007500 01  LK-TAB-NECESSIDADES.
007600     05  LK-NEC OCCURS 200 TIMES.
007700         10  LK-NEC-SKU            PIC X(15).
007800         10  LK-NEC-QTY            PIC S9(7)V999.
007900         10  LK-NEC-UNIT           PIC X(05).
008000*
008100 PROCEDURE DIVISION USING LK-PARAMETROS-ENTRADA
008200                           LK-TAB-ITENS-RECEITA
008300                           LK-PARAMETROS-SAIDA
008400                           LK-TAB-NECESSIDADES.
008500*
008600 P000-MAIN-PROCEDURE.
008700*
008800     PERFORM P100-CALCULA-COEFICIENTE THRU P100-FIM.
008900*
009000     MOVE ZERO TO LK-QTD-NECESSIDADES.
009100     MOVE ZERO TO WS-IDX-REQ.
009200*
009300     PERFORM P200-EXPLODE-ITENS THRU P200-FIM
009400             VARYING WS-IDX-ITEM FROM 1 BY 1
009500             UNTIL WS-IDX-ITEM > LK-QTD-ITENS-RECEITA.
009600*
009700     MOVE WS-IDX-REQ TO LK-QTD-NECESSIDADES.
009800*
009900     GOBACK.
010000*
010100 P100-CALCULA-COEFICIENTE.
010200*
010300     IF LK-QTD-RENDIMENTO-BASE NOT GREATER THAN ZERO
010400         SET RENDIMENTO-VALIDO TO FALSE
010500         MOVE 1 TO WS-COEFICIENTE
010600         DISPLAY "CRFS0910 *** " WS-MSG-REND
010700     ELSE
010800         SET RENDIMENTO-VALIDO TO TRUE
010900         DIVIDE LK-QTD-PLANEJADA BY LK-QTD-RENDIMENTO-BASE
011000                 GIVING WS-COEFICIENTE
011100                 ROUNDED
011200     END-IF.
011300*
011400 P100-FIM.
011500     EXIT.
011600*
011700 P200-EXPLODE-ITENS.
011800*
011900     IF LK-ITEM-ACTIVE(WS-IDX-ITEM) NOT EQUAL "Y"
012000         SET ITEM-ENTRA-NA-CONTA TO FALSE
012100     ELSE
012200         SET ITEM-ENTRA-NA-CONTA TO TRUE
012300     END-IF.
012400*
012500     IF ITEM-ENTRA-NA-CONTA
012600         ADD 1 TO WS-IDX-REQ
012700         MULTIPLY LK-ITEM-QTY(WS-IDX-ITEM) BY WS-COEFICIENTE
012800                 GIVING WS-QTD-NECESS-7
012900                 ROUNDED
013000         MOVE LK-ITEM-SKU(WS-IDX-ITEM)  TO LK-NEC-SKU(WS-IDX-REQ)
013100         MOVE WS-QTD-NECESS-7           TO LK-NEC-QTY(WS-IDX-REQ)
013200         MOVE LK-ITEM-UNIT(WS-IDX-ITEM) TO LK-NEC-UNIT(WS-IDX-REQ)
013300     END-IF.
013400*
013500 P200-FIM.
013600     EXIT.
013700*
013800 END PROGRAM CRFS0910.
