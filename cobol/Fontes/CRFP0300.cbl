000100*****************************************************************
000200* Author: RENATO M CORREA
000300* Date: 12/09/1990
000400* Purpose: MOTOR DE EXECUCAO DE ORDEM DE PRODUCAO (ETAPAS/ESTOQUE)
000500* Alteracoes: VIDE BLOCO DE HISTORICO APOS SECURITY.
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. CRFP0300.
000900 AUTHOR. RENATO M CORREA.
001000 INSTALLATION. PADARIA ARTESANAL - CPD PRODUCAO.
001100 DATE-WRITTEN. 12/09/1990.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO - DEPTO DE PRODUCAO.
001400*
001500*****************************************************************
001600* HISTORICO DE ALTERACOES DO PROGRAMA CRFP0300
001700*****************************************************************
001800* 12/09/1990 RMC CRF-0020 LAYOUT INICIAL - REGISTRO DE ETAPAS.     RF-0020
001900* 03/03/1991 EPF CRF-0025 INICIO AUTOMATICO COM CONSUMO DE ESTQ.   RF-0025
002000* 20/11/1992 RMC CRF-0034 CONCLUSAO AUTOMATICA NA ULTIMA ETAPA.    RF-0034
002100* 14/06/1994 JAS CRF-0044 TRANSACOES COMPLETE/PAUSE/RESUME/CANCEL. RF-0044
002200* 08/02/1996 MCO CRF-0050 FALLBACK DE QTDE REAL NO COMPLETE.       RF-0050
002300* 17/01/1999 JAS CRF-Y2K  REVISAO VIRADA DE SECULO - SEM IMPACTO.  RF-Y2K
002400* 11/07/2003 LHT CRF-0068 RECEBIMENTO EM ESTOQUE NA CONCLUSAO.     RF-0068
002500* 25/03/2009 RMC CRF-0086 VERIFICACAO DE FALTA ANTES DO CONSUMO.   RF-0086
002600* 19/10/2013 MCO CRF-0095 INSERCAO ORDENADA DE SKU NOVO NO ESTQ.   RF-0095
002700* 07/05/2018 LHT CRF-0108 REVISAO GERAL - SEM MUDANCA DE REGRA.    RF-0108
002800*****************************************************************
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     UPSI-0 ON STATUS IS WS-MODO-ESTRITO
003400            OFF STATUS IS WS-MODO-TOLERANTE.
003500*
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT STEPTXN        ASSIGN TO "STEPTXN"
003900             ORGANIZATION   IS LINE SEQUENTIAL
004000             FILE STATUS    IS WS-FS-STEPTXN.
004100*
004200     SELECT RECIPES        ASSIGN TO "RECIPES"
004300             ORGANIZATION   IS LINE SEQUENTIAL
004400             FILE STATUS    IS WS-FS-RECIPES.
004500*
004600     SELECT RECITEMS       ASSIGN TO "RECITEMS"
004700             ORGANIZATION   IS LINE SEQUENTIAL
004800             FILE STATUS    IS WS-FS-RECITEMS.
004900*
005000     SELECT WORKORDS       ASSIGN TO "WORKORDS"
005100             ORGANIZATION   IS LINE SEQUENTIAL
005200             FILE STATUS    IS WS-FS-WORKORDS.
005300*
005400     SELECT WORKORDSAI     ASSIGN TO "WORKORDSOUT"
005500             ORGANIZATION   IS LINE SEQUENTIAL
005600             FILE STATUS    IS WS-FS-WORKORDSAI.
005700*
005800     SELECT STOCK          ASSIGN TO "STOCK"
005900             ORGANIZATION   IS LINE SEQUENTIAL
006000             FILE STATUS    IS WS-FS-STOCK.
006100*
006200     SELECT STOCKSAIDA     ASSIGN TO "STOCKOUT"
006300             ORGANIZATION   IS LINE SEQUENTIAL
006400             FILE STATUS    IS WS-FS-STOCKSAIDA.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900* STEPTXN NAO TEM COPYBOOK PROPRIO - LAYOUT LOCAL DA TRANSACAO DE
007000* ETAPA/CONTROLE, GERADA PELO APONTAMENTO DE PRODUCAO DO OPERADOR.
007100*
007200 FD  STEPTXN.
007300 01  REG-TRANSACAO-ETAPA.
007400     05  TX-WO-CODE                 PIC X(13).
007500     05  TX-ACAO                    PIC X(10).
007600     05  TX-STEP-NAME                PIC X(15).
007700     05  TX-QTY                      PIC S9(7)V99.
007800     05  TX-USER                     PIC X(15).
007900     05  FILLER                      PIC X(10).
008000*
008100 FD  RECIPES.
008200     COPY "Recipe.cpy".
008300*
008400 FD  RECITEMS.
008500     COPY "RecipeItem.cpy".
008600*
008700 FD  WORKORDS.
008800     COPY "WorkOrder.cpy".
008900*
009000 FD  WORKORDSAI.
009100     COPY "WorkOrder.cpy"
009200          REPLACING ==REG-ORDEM-PRODUCAO== BY ==REG-ORDEM-NOVA==
009300                    ==WO-CODE==            BY ==WON-CODE==
009400                    ==WO-RECIPE-CODE==     BY ==WON-RECIPE-CODE==
009500                    ==WO-PLAN-DATE==       BY ==WON-PLAN-DATE==
009600                    ==WO-PLANNED-QTY==     BY ==WON-PLANNED-QTY==
009700                    ==WO-ACTUAL-QTY==      BY ==WON-ACTUAL-QTY==
009800                    ==WO-STATUS==          BY ==WON-STATUS==
009900                    ==WO-LOCATION==        BY ==WON-LOCATION==
010000                    ==WO-DEST==            BY ==WON-DEST==
010100                    ==WO-SCHED-START==     BY ==WON-SCHED-START==
010200                    ==WO-ASSIGNED-TO==     BY ==WON-ASSIGNED-TO==
010300                    ==WO-STEP-COUNT==      BY ==WON-STEP-COUNT==
010400                    ==WO-STEP-LOG==        BY ==WON-STEP-LOG==
010500                    ==WO-STEP-NAME==       BY ==WON-STEP-NAME==
010600                    ==WO-STEP-QTY==        BY ==WON-STEP-QTY==
010700                    ==WO-DURATION-MIN==    BY ==WON-DURATION-MIN==
010800                    ==WO-CREATED-BY==      BY ==WON-CREATED-BY==.
010900*
011000 FD  STOCK.
011100     COPY "Stock.cpy".
011200*
011300 FD  STOCKSAIDA.
011400     COPY "Stock.cpy"
011500          REPLACING ==REG-ESTOQUE== BY ==REG-ESTOQUE-SAI==
011600                    ==STK-SKU==     BY ==STKS-SKU==
011700                    ==STK-QTY==     BY ==STKS-QTY==.
011800*
011900 WORKING-STORAGE SECTION.
012000*
012100 77  WS-FS-STEPTXN                   PIC X(02).
012200     88  WS-FS-STEPTXN-OK            VALUE "00".
012300 77  WS-FS-RECIPES                   PIC X(02).
012400     88  WS-FS-RECIPES-OK            VALUE "00".
012500 77  WS-FS-RECITEMS                  PIC X(02).
012600     88  WS-FS-RECITEMS-OK           VALUE "00".
012700 77  WS-FS-WORKORDS                  PIC X(02).
012800     88  WS-FS-WORKORDS-OK           VALUE "00".
012900 77  WS-FS-WORKORDSAI                PIC X(02).
013000     88  WS-FS-WORKORDSAI-OK         VALUE "00".
013100 77  WS-FS-STOCK                     PIC X(02).
013200     88  WS-FS-STOCK-OK              VALUE "00".
013300 77  WS-FS-STOCKSAIDA                PIC X(02).
013400     88  WS-FS-STOCKSAIDA-OK         VALUE "00".
013500 77  WS-EOF-STEPTXN                  PIC X(01) VALUE "N".
013600     88  FLAG-EOF-STEPTXN            VALUE "S".
013700 77  WS-EOF-RECIPES                  PIC X(01) VALUE "N".
013800     88  FLAG-EOF-RECIPES            VALUE "S".
013900 77  WS-EOF-RECITEMS                 PIC X(01) VALUE "N".
014000     88  FLAG-EOF-RECITEMS           VALUE "S".
014100 77  WS-EOF-WORKORDS                 PIC X(01) VALUE "N".
014200     88  FLAG-EOF-WORKORDS           VALUE "S".
014300 77  WS-EOF-STOCK                    PIC X(01) VALUE "N".
014400     88  FLAG-EOF-STOCK              VALUE "S".
014500 77  WS-MODO-ESTRITO                 PIC X(01) VALUE "N".
014600     88  MODO-ESTRITO                VALUE "S".
014700 77  WS-MODO-TOLERANTE               PIC X(01) VALUE "S".
014800 77  WS-WO-OK                        PIC X(01) VALUE "N".
014900     88  WO-ACHADA                   VALUE "S".
015000 77  WS-REC-OK                       PIC X(01) VALUE "N".
015100     88  RECEITA-ACHADA-WO           VALUE "S".
015200 77  WS-STK-OK                       PIC X(01) VALUE "N".
015300     88  ESTOQUE-ACHADO              VALUE "S".
015400 77  WS-FALTA-OK                     PIC X(01) VALUE "N".
015500     88  HOUVE-FALTA                 VALUE "S".
015600 77  WS-CONSUMO-FLAG                 PIC X(01) VALUE "N".
015700     88  CONSUMO-OK                  VALUE "S".
015800*
015900 77  WS-QTD-TRANSACOES               PIC 9(05) COMP.
016000 77  WS-QTD-REJEITADAS               PIC 9(05) COMP.
016100 77  WS-QTD-INICIOS                  PIC 9(05) COMP.
016200 77  WS-QTD-CONCLUSOES               PIC 9(05) COMP.
016300 77  WS-QTD-FALTAS                   PIC 9(05) COMP.
016400*
016500 77  WS-IDX-REC                      PIC 9(05) COMP.
016600 77  WS-IDX-ITEM                     PIC 9(05) COMP.
016700 77  WS-IDX-ITEM-WO                  PIC 9(05) COMP.
016800 77  WS-IDX-WO                       PIC 9(05) COMP.
016900 77  WS-IDX-STK                      PIC 9(05) COMP.
017000 77  WS-IDX-REQ                      PIC 9(05) COMP.
017100 77  WS-IDX-INS                      PIC 9(05) COMP.
017200 77  WS-IDX-SHIFT                    PIC 9(05) COMP.
017300 77  WS-QTD-RECEITAS-TAB             PIC 9(05) COMP.
017400 77  WS-QTD-ITENS-TAB                PIC 9(05) COMP.
017500 77  WS-QTD-ORDENS-TAB               PIC 9(05) COMP.
017600 77  WS-QTD-ESTOQUE-TAB              PIC 9(05) COMP.
017700*
017800 01  WS-TAB-RECEITAS.
017900     05  WS-TAB-REC  OCCURS 500 TIMES
018000                      ASCENDING KEY IS TAB-REC-CODE
018100                      INDEXED BY WS-IDX-T1.
018200         10  TAB-REC-CODE             PIC X(20).
018300         10  TAB-REC-OUTPUT-SKU       PIC X(15).
018400         10  TAB-REC-OUTPUT-QTY       PIC S9(7)V99.
018500         10  TAB-REC-STEP-COUNT       PIC 9(01).
018600         10  TAB-REC-LAST-STEP        PIC X(15).
018700*
018800* TABELA PLANA DE ITENS DE RECEITA - VARRIDA LINEARMENTE POR
018900* RI-RECIPE-CODE AO MONTAR A TABELA DE NECESSIDADES DE UMA ORDEM.
019000*
019100 01  WS-TAB-ITENS-RECEITA.
019200     05  WS-TAB-TI OCCURS 2000 TIMES.
019300         10  TI-RECIPE-CODE           PIC X(20).
019400         10  TI-ITEM-SKU               PIC X(15).
019500         10  TI-ITEM-NAME              PIC X(30).
019600         10  TI-ITEM-QTY                PIC S9(7)V999.
019700         10  TI-ITEM-UNIT                PIC X(05).
019800         10  TI-ITEM-ACTIVE              PIC X(01).
019900*
020000* TABELA DE ORDENS DE PRODUCAO - WORKORDS DEVE CHEGAR ORDENADA POR
020100* WO-CODE (SORT NO PASSO ANTERIOR DO JCL) PARA O SEARCH ALL FUNCIONAR.
020200*
020300 01  WS-TAB-ORDENS.
020400     05  WS-TAB-WO  OCCURS 1000 TIMES
020500                      ASCENDING KEY IS TAB-WO-CODE
020600                      INDEXED BY WS-IDX-T2.
020700         10  TAB-WO-CODE              PIC X(13).
020800         10  TAB-WO-RECIPE-CODE       PIC X(20).
020900         10  TAB-WO-PLAN-DATE         PIC 9(08).
021000         10  TAB-WO-PLANNED-QTY       PIC S9(10).
021100         10  TAB-WO-ACTUAL-QTY        PIC S9(10).
021200         10  TAB-WO-STATUS            PIC X(12).
021300         10  TAB-WO-LOCATION          PIC X(10).
021400         10  TAB-WO-DEST              PIC X(10).
021500         10  TAB-WO-SCHED-START       PIC 9(08).
021600         10  TAB-WO-ASSIGNED-TO       PIC X(15).
021700         10  TAB-WO-STEP-COUNT        PIC 9(02).
021800         10  TAB-WO-STEP-LOG OCCURS 10 TIMES.
021900             15  TAB-WO-STEP-NAME     PIC X(15).
022000             15  TAB-WO-STEP-QTY      PIC S9(7)V99.
022100         10  TAB-WO-DURATION-MIN      PIC 9(05).
022200         10  TAB-WO-CREATED-BY        PIC X(20).
022300*
022400* TABELA DE ESTOQUE - STOCK TAMBEM DEVE CHEGAR ORDENADA POR STK-SKU.
022500* NOVOS SKUS RECEBIDOS NA CONCLUSAO SAO INSERIDOS EM ORDEM (P369).
022600*
022700 01  WS-TAB-ESTOQUE.
022800     05  WS-TAB-STK OCCURS 1000 TIMES
022900                      ASCENDING KEY IS TAB-STK-SKU
023000                      INDEXED BY WS-IDX-T3.
023100         10  TAB-STK-SKU              PIC X(15).
023200         10  TAB-STK-QTY              PIC S9(9)V999.
023300*
023400* AREAS ESPELHO DOS PARAMETROS DE LINKAGE DA CRFS0910 (METODO DO
023500* COEFICIENTE) - VIDE PROGRAMA CRFS0910 PARA O LAYOUT ORIGINAL.
023600*
023700 01  WS-PARAM-ENTRADA.
023800     05  WS-PE-QTD-PLANEJADA          PIC S9(7)V999.
023900     05  WS-PE-QTD-RENDIMENTO-BASE    PIC S9(7)V999.
024000     05  WS-PE-QTD-ITENS              PIC 9(05) COMP.
024100*
024200 01  WS-TAB-ITENS-WO.
024300     05  WI-ITEM OCCURS 200 TIMES.
024400         10  WI-SKU                   PIC X(15).
024500         10  WI-NAME                  PIC X(30).
024600         10  WI-QTY                   PIC S9(7)V999.
024700         10  WI-UNIT                  PIC X(05).
024800         10  WI-ACTIVE                 PIC X(01).
024900*
025000 01  WS-PARAM-SAIDA.
025100     05  WS-PS-QTD-NECESSIDADES       PIC 9(05) COMP.
025200*
025300 01  WS-TAB-NECESSIDADES.
025400     05  WN-ITEM OCCURS 200 TIMES.
025500         10  WN-SKU                   PIC X(15).
025600         10  WN-QTY                   PIC S9(7)V999.
025700         10  WN-UNIT                  PIC X(05).
025800*
025900 01  WS-TX-CORRENTE.
026000     05  WS-TX-WO-CODE                PIC X(13).
026100     05  WS-TX-WO-CODE-R REDEFINES WS-TX-WO-CODE.
026200         10  WS-TXWO-PREFIXO          PIC X(02).
026300         10  FILLER                   PIC X(01).
026400         10  WS-TXWO-ANO              PIC X(04).
026500         10  FILLER                   PIC X(01).
026600         10  WS-TXWO-SEQ              PIC X(05).
026700     05  WS-TX-ACAO                   PIC X(10).
026800         88  TX-ACAO-ETAPA            VALUE "STEP      ".
026900         88  TX-ACAO-COMPLETE         VALUE "COMPLETE  ".
027000         88  TX-ACAO-PAUSE            VALUE "PAUSE     ".
027100         88  TX-ACAO-RESUME           VALUE "RESUME    ".
027200         88  TX-ACAO-CANCEL           VALUE "CANCEL    ".
027300     05  WS-TX-STEP-NAME               PIC X(15).
027400     05  WS-TX-QTY                     PIC S9(7)V99.
027500     05  WS-TX-QTY-ALFA REDEFINES WS-TX-QTY
027600                          PIC X(09).
027700     05  WS-TX-USER                    PIC X(15).
027800*
027900 77  WS-QTD-ATUAL-DETERMINADA          PIC S9(10).
028000 77  WS-QTD-ATUAL-ALFA REDEFINES WS-QTD-ATUAL-DETERMINADA
028100                        PIC X(10).
028200*
028300 01  WS-MENSAGEM.
028400     05  FILLER                       PIC X(13) VALUE "CRFP0300 *** ".
028500     05  WS-MSG-CHAVE                 PIC X(20) VALUE SPACES.
028600     05  FILLER                       PIC X(02) VALUE SPACES.
028700     05  WS-MSG-TEXTO                 PIC X(40) VALUE SPACES.
028800*
028900 PROCEDURE DIVISION.
029000*
029100 P000-MAIN-PROCEDURE.
029200*
029300     PERFORM P100-INICIALIZA THRU P100-FIM.
029400*
029500     PERFORM P200-CARREGA-RECEITAS THRU P200-FIM
029600             UNTIL FLAG-EOF-RECIPES.
029700*
029800     PERFORM P210-CARREGA-ITENS THRU P210-FIM
029900             UNTIL FLAG-EOF-RECITEMS.
030000*
030100     PERFORM P220-CARREGA-ORDENS THRU P220-FIM
030200             UNTIL FLAG-EOF-WORKORDS.
030300*
030400     PERFORM P230-CARREGA-ESTOQUE THRU P230-FIM
030500             UNTIL FLAG-EOF-STOCK.
030600*
030700     PERFORM P300-PROCESSA-TRANSACOES THRU P300-FIM
030800             UNTIL FLAG-EOF-STEPTXN.
030900*
031000     PERFORM P800-GRAVA-ORDENS THRU P800-FIM
031100             VARYING WS-IDX-WO FROM 1 BY 1
031200             UNTIL WS-IDX-WO > WS-QTD-ORDENS-TAB.
031300*
031400     PERFORM P810-GRAVA-ESTOQUE THRU P810-FIM
031500             VARYING WS-IDX-STK FROM 1 BY 1
031600             UNTIL WS-IDX-STK > WS-QTD-ESTOQUE-TAB.
031700*
031800     PERFORM P900-FINALIZA THRU P900-FIM.
031900*
032000     GOBACK.
032100*
032200 P100-INICIALIZA.
032300*
032400     MOVE ZERO TO WS-QTD-TRANSACOES WS-QTD-REJEITADAS WS-QTD-INICIOS
032500                  WS-QTD-CONCLUSOES WS-QTD-FALTAS.
032600     MOVE ZERO TO WS-IDX-REC WS-IDX-ITEM WS-QTD-RECEITAS-TAB
032700                  WS-QTD-ITENS-TAB WS-QTD-ORDENS-TAB
032800                  WS-QTD-ESTOQUE-TAB.
032900*
033000     OPEN INPUT RECIPES.
033100     IF NOT WS-FS-RECIPES-OK
033200         DISPLAY "CRFP0300 *** ERRO ABERTURA RECIPES FS="
033300                 WS-FS-RECIPES
033400         MOVE 16 TO RETURN-CODE
033500         GOBACK
033600     END-IF.
033700*
033800     OPEN INPUT WORKORDS.
033900     IF NOT WS-FS-WORKORDS-OK
034000         DISPLAY "CRFP0300 *** ERRO ABERTURA WORKORDS FS="
034100                 WS-FS-WORKORDS
034200         MOVE 16 TO RETURN-CODE
034300         GOBACK
034400     END-IF.
034500*
034600     OPEN INPUT STEPTXN.
034700     IF NOT WS-FS-STEPTXN-OK
034800         DISPLAY "CRFP0300 *** ERRO ABERTURA STEPTXN FS="
034900                 WS-FS-STEPTXN
035000         MOVE 16 TO RETURN-CODE
035100         GOBACK
035200     END-IF.
035300*
035400     OPEN INPUT RECITEMS.
035500     OPEN INPUT STOCK.
035600     OPEN OUTPUT WORKORDSAI.
035700     OPEN OUTPUT STOCKSAIDA.
035800*
035900 P100-FIM.
036000     EXIT.
036100*
036200 P200-CARREGA-RECEITAS.
036300*
036400     READ RECIPES
036500         AT END
036600             SET FLAG-EOF-RECIPES TO TRUE
036700         NOT AT END
036800             IF REC-ACTIVE = "Y"
036900                 ADD 1 TO WS-IDX-REC
037000                 ADD 1 TO WS-QTD-RECEITAS-TAB
037100                 MOVE REC-CODE         TO TAB-REC-CODE(WS-IDX-REC)
037200                 MOVE REC-OUTPUT-SKU   TO
037300                                   TAB-REC-OUTPUT-SKU(WS-IDX-REC)
037400                 MOVE REC-OUTPUT-QTY   TO
037500                                   TAB-REC-OUTPUT-QTY(WS-IDX-REC)
037600                 MOVE REC-STEP-COUNT   TO
037700                                   TAB-REC-STEP-COUNT(WS-IDX-REC)
037800                 IF REC-STEP-COUNT GREATER THAN ZERO
037900                     MOVE REC-STEP-NAME(REC-STEP-COUNT) TO
038000                                   TAB-REC-LAST-STEP(WS-IDX-REC)
038100                 ELSE
038200                     MOVE SPACES   TO TAB-REC-LAST-STEP(WS-IDX-REC)
038300                 END-IF
038400             END-IF
038500     END-READ.
038600*
038700 P200-FIM.
038800     EXIT.
038900*
039000 P210-CARREGA-ITENS.
039100*
039200     READ RECITEMS
039300         AT END
039400             SET FLAG-EOF-RECITEMS TO TRUE
039500         NOT AT END
039600             IF RI-ACTIVE = "Y"
039700                 ADD 1 TO WS-IDX-ITEM
039800                 ADD 1 TO WS-QTD-ITENS-TAB
039900                 MOVE RI-RECIPE-CODE   TO TI-RECIPE-CODE(WS-IDX-ITEM)
040000                 MOVE RI-ITEM-SKU      TO TI-ITEM-SKU(WS-IDX-ITEM)
040100                 MOVE RI-ITEM-NAME     TO TI-ITEM-NAME(WS-IDX-ITEM)
040200                 MOVE RI-QTY           TO TI-ITEM-QTY(WS-IDX-ITEM)
040300                 MOVE RI-UNIT          TO TI-ITEM-UNIT(WS-IDX-ITEM)
040400                 MOVE RI-ACTIVE        TO TI-ITEM-ACTIVE(WS-IDX-ITEM)
040500             END-IF
040600     END-READ.
040700*
040800 P210-FIM.
040900     EXIT.
041000*
041100 P220-CARREGA-ORDENS.
041200*
041300     READ WORKORDS
041400         AT END
041500             SET FLAG-EOF-WORKORDS TO TRUE
041600         NOT AT END
041700             ADD 1 TO WS-QTD-ORDENS-TAB
041800             MOVE WO-CODE            TO
041900                               TAB-WO-CODE(WS-QTD-ORDENS-TAB)
042000             MOVE WO-RECIPE-CODE     TO
042100                               TAB-WO-RECIPE-CODE(WS-QTD-ORDENS-TAB)
042200             MOVE WO-PLAN-DATE       TO
042300                               TAB-WO-PLAN-DATE(WS-QTD-ORDENS-TAB)
042400             MOVE WO-PLANNED-QTY     TO
042500                               TAB-WO-PLANNED-QTY(WS-QTD-ORDENS-TAB)
042600             MOVE WO-ACTUAL-QTY      TO
042700                               TAB-WO-ACTUAL-QTY(WS-QTD-ORDENS-TAB)
042800             MOVE WO-STATUS          TO
042900                               TAB-WO-STATUS(WS-QTD-ORDENS-TAB)
043000             MOVE WO-LOCATION        TO
043100                               TAB-WO-LOCATION(WS-QTD-ORDENS-TAB)
043200             MOVE WO-DEST            TO
043300                               TAB-WO-DEST(WS-QTD-ORDENS-TAB)
043400             MOVE WO-SCHED-START     TO
043500                               TAB-WO-SCHED-START(WS-QTD-ORDENS-TAB)
043600             MOVE WO-ASSIGNED-TO     TO
043700                               TAB-WO-ASSIGNED-TO(WS-QTD-ORDENS-TAB)
043800             MOVE WO-STEP-COUNT      TO
043900                               TAB-WO-STEP-COUNT(WS-QTD-ORDENS-TAB)
044000             MOVE WO-STEP-LOG        TO
044100                               TAB-WO-STEP-LOG(WS-QTD-ORDENS-TAB)
044200             MOVE WO-DURATION-MIN    TO
044300                               TAB-WO-DURATION-MIN(WS-QTD-ORDENS-TAB)
044400             MOVE WO-CREATED-BY      TO
044500                               TAB-WO-CREATED-BY(WS-QTD-ORDENS-TAB)
044600     END-READ.
044700*
044800 P220-FIM.
044900     EXIT.
045000*
045100 P230-CARREGA-ESTOQUE.
045200*
045300     READ STOCK
045400         AT END
045500             SET FLAG-EOF-STOCK TO TRUE
045600         NOT AT END
045700             ADD 1 TO WS-QTD-ESTOQUE-TAB
045800             MOVE STK-SKU TO TAB-STK-SKU(WS-QTD-ESTOQUE-TAB)
045900             MOVE STK-QTY TO TAB-STK-QTY(WS-QTD-ESTOQUE-TAB)
046000     END-READ.
046100*
046200 P230-FIM.
046300     EXIT.
046400*
046500 P300-PROCESSA-TRANSACOES.
046600*
046700     READ STEPTXN
046800         AT END
046900             SET FLAG-EOF-STEPTXN TO TRUE
047000         NOT AT END
047100             ADD 1 TO WS-QTD-TRANSACOES
047200             MOVE TX-WO-CODE    TO WS-TX-WO-CODE
047300             MOVE TX-ACAO       TO WS-TX-ACAO
047400             MOVE TX-STEP-NAME  TO WS-TX-STEP-NAME
047500             MOVE TX-QTY        TO WS-TX-QTY
047600             MOVE TX-USER       TO WS-TX-USER
047700             PERFORM P310-TRATA-TRANSACAO THRU P310-FIM
047800     END-READ.
047900*
048000 P300-FIM.
048100     EXIT.
048200*
048300 P310-TRATA-TRANSACAO.
048400*
048500     SET WO-ACHADA TO FALSE.
048600     SEARCH ALL WS-TAB-WO
048700         AT END
048800             MOVE WS-TX-WO-CODE TO WS-MSG-CHAVE
048900             MOVE "ORDEM NAO ENCONTRADA NA TABELA"
049000                                 TO WS-MSG-TEXTO
049100             DISPLAY WS-MENSAGEM
049200             DISPLAY "    ANO=" WS-TXWO-ANO " SEQ=" WS-TXWO-SEQ
049300             ADD 1 TO WS-QTD-REJEITADAS
049400         WHEN TAB-WO-CODE(WS-IDX-T2) = WS-TX-WO-CODE
049500             SET WO-ACHADA TO TRUE
049600             MOVE WS-IDX-T2 TO WS-IDX-WO
049700     END-SEARCH.
049800*
049900     IF WO-ACHADA
050000         EVALUATE TRUE
050100             WHEN TX-ACAO-ETAPA
050200                 PERFORM P320-REGISTRA-ETAPA THRU P320-FIM
050300             WHEN TX-ACAO-COMPLETE
050400                 PERFORM P360-CONCLUI-ORDEM THRU P360-FIM
050500             WHEN TX-ACAO-PAUSE
050600                 PERFORM P370-PAUSA-ORDEM THRU P370-FIM
050700             WHEN TX-ACAO-RESUME
050800                 PERFORM P380-RETOMA-ORDEM THRU P380-FIM
050900             WHEN TX-ACAO-CANCEL
051000                 PERFORM P390-CANCELA-ORDEM THRU P390-FIM
051100             WHEN OTHER
051200                 MOVE WS-TX-WO-CODE TO WS-MSG-CHAVE
051300                 MOVE "ACAO DE TRANSACAO DESCONHECIDA"
051400                                     TO WS-MSG-TEXTO
051500                 DISPLAY WS-MENSAGEM
051600                 ADD 1 TO WS-QTD-REJEITADAS
051700         END-EVALUATE
051800     END-IF.
051900*
052000 P310-FIM.
052100     EXIT.
052200*
052300 P320-REGISTRA-ETAPA.
052400*
052500     IF WS-TX-QTY NOT GREATER THAN ZERO
052600         MOVE TAB-WO-CODE(WS-IDX-T2) TO WS-MSG-CHAVE
052700         MOVE "QTDE DA ETAPA DEVE SER MAIOR QUE ZERO"
052800                             TO WS-MSG-TEXTO
052900         DISPLAY WS-MENSAGEM
053000         DISPLAY "    VALOR RECEBIDO=" WS-TX-QTY-ALFA
053100         ADD 1 TO WS-QTD-REJEITADAS
053200     ELSE
053300         IF TAB-WO-STATUS(WS-IDX-T2) NOT = "PENDING"
053400             AND TAB-WO-STATUS(WS-IDX-T2) NOT = "IN-PROGRESS"
053500             MOVE TAB-WO-CODE(WS-IDX-T2) TO WS-MSG-CHAVE
053600             MOVE "ETAPA EXIGE ORDEM PENDING OU IN-PROGRESS"
053700                                 TO WS-MSG-TEXTO
053800             DISPLAY WS-MENSAGEM
053900             ADD 1 TO WS-QTD-REJEITADAS
054000         ELSE
054100             IF TAB-WO-STATUS(WS-IDX-T2) = "PENDING"
054200                 PERFORM P330-CONSOME-MATERIAIS THRU P330-FIM
054300                 IF CONSUMO-OK
054400                     MOVE "IN-PROGRESS" TO TAB-WO-STATUS(WS-IDX-T2)
054500                     MOVE WS-TX-USER    TO
054600                                   TAB-WO-ASSIGNED-TO(WS-IDX-T2)
054700                     ADD 1 TO WS-QTD-INICIOS
054800                 END-IF
054900             ELSE
055000                 SET CONSUMO-OK TO TRUE
055100             END-IF
055200             IF CONSUMO-OK
055300                 PERFORM P350-ANEXA-ETAPA THRU P350-FIM
055400             END-IF
055500         END-IF
055600     END-IF.
055700*
055800 P320-FIM.
055900     EXIT.
056000*
056100 P330-CONSOME-MATERIAIS.
056200*
056300* CALCULA AS NECESSIDADES PELO METODO DO COEFICIENTE (CRFS0910) E
056400* VERIFICA FALTA ANTES DE BAIXAR O ESTOQUE - NADA E CONSUMIDO SE
056500* FALTAR QUALQUER INSUMO (REGRA DE NEGOCIO 6).
056600*
056700     SET RECEITA-ACHADA-WO TO FALSE.
056800     SEARCH ALL WS-TAB-REC
056900         AT END
057000             MOVE TAB-WO-RECIPE-CODE(WS-IDX-T2) TO WS-MSG-CHAVE
057100             MOVE "RECEITA DA ORDEM NAO ENCONTRADA NA TABELA"
057200                                 TO WS-MSG-TEXTO
057300             DISPLAY WS-MENSAGEM
057400         WHEN TAB-REC-CODE(WS-IDX-T1) = TAB-WO-RECIPE-CODE(WS-IDX-T2)
057500             SET RECEITA-ACHADA-WO TO TRUE
057600     END-SEARCH.
057700*
057800     IF NOT RECEITA-ACHADA-WO
057900         SET CONSUMO-OK TO FALSE
058000     ELSE
058100         PERFORM P340-MONTA-TAB-ITENS THRU P340-FIM.
058200*
058300         MOVE TAB-WO-PLANNED-QTY(WS-IDX-T2) TO WS-PE-QTD-PLANEJADA.
058400         MOVE TAB-REC-OUTPUT-QTY(WS-IDX-T1) TO
058500                                       WS-PE-QTD-RENDIMENTO-BASE.
058600*
058700         CALL "CRFS0910" USING WS-PARAM-ENTRADA
058800                                WS-TAB-ITENS-WO
058900                                WS-PARAM-SAIDA
059000                                WS-TAB-NECESSIDADES.
059100*
059200         SET HOUVE-FALTA TO FALSE.
059300         PERFORM P345-VERIFICA-FALTA THRU P345-FIM
059400                 VARYING WS-IDX-REQ FROM 1 BY 1
059500                 UNTIL WS-IDX-REQ > WS-PS-QTD-NECESSIDADES.
059600*
059700         IF HOUVE-FALTA
059800             SET CONSUMO-OK TO FALSE
059900         ELSE
060000             SET CONSUMO-OK TO TRUE
060100             PERFORM P348-BAIXA-ESTOQUE THRU P348-FIM
060200                     VARYING WS-IDX-REQ FROM 1 BY 1
060300                     UNTIL WS-IDX-REQ > WS-PS-QTD-NECESSIDADES
060400         END-IF
060500     END-IF.
060600*
060700 P330-FIM.
060800     EXIT.
060900*
061000 P340-MONTA-TAB-ITENS.
061100*
061200     MOVE ZERO TO WS-IDX-ITEM-WO.
061300     PERFORM P341-COPIA-ITEM THRU P341-FIM
061400             VARYING WS-IDX-ITEM FROM 1 BY 1
061500             UNTIL WS-IDX-ITEM > WS-QTD-ITENS-TAB.
061600     MOVE WS-IDX-ITEM-WO TO WS-PE-QTD-ITENS.
061700*
061800 P340-FIM.
061900     EXIT.
062000*
062100 P341-COPIA-ITEM.
062200*
062300     IF TI-RECIPE-CODE(WS-IDX-ITEM) = TAB-WO-RECIPE-CODE(WS-IDX-T2)
062400         AND WS-IDX-ITEM-WO < 200
062500         ADD 1 TO WS-IDX-ITEM-WO
062600         MOVE TI-ITEM-SKU(WS-IDX-ITEM)    TO WI-SKU(WS-IDX-ITEM-WO)
062700         MOVE TI-ITEM-NAME(WS-IDX-ITEM)   TO WI-NAME(WS-IDX-ITEM-WO)
062800         MOVE TI-ITEM-QTY(WS-IDX-ITEM)    TO WI-QTY(WS-IDX-ITEM-WO)
062900         MOVE TI-ITEM-UNIT(WS-IDX-ITEM)   TO WI-UNIT(WS-IDX-ITEM-WO)
063000         MOVE TI-ITEM-ACTIVE(WS-IDX-ITEM) TO WI-ACTIVE(WS-IDX-ITEM-WO)
063100     END-IF.
063200*
063300 P341-FIM.
063400     EXIT.
063500*
063600 P345-VERIFICA-FALTA.
063700*
063800     SET ESTOQUE-ACHADO TO FALSE.
063900     SEARCH ALL WS-TAB-STK
064000         AT END
064100             MOVE WN-SKU(WS-IDX-REQ) TO WS-MSG-CHAVE
064200             MOVE "SKU SEM REGISTRO DE ESTOQUE"
064300                                 TO WS-MSG-TEXTO
064400             DISPLAY WS-MENSAGEM
064500             SET HOUVE-FALTA TO TRUE
064600             ADD 1 TO WS-QTD-FALTAS
064700         WHEN TAB-STK-SKU(WS-IDX-T3) = WN-SKU(WS-IDX-REQ)
064800             SET ESTOQUE-ACHADO TO TRUE
064900     END-SEARCH.
065000*
065100     IF ESTOQUE-ACHADO
065200         IF TAB-STK-QTY(WS-IDX-T3) LESS THAN WN-QTY(WS-IDX-REQ)
065300             SET HOUVE-FALTA TO TRUE
065400             ADD 1 TO WS-QTD-FALTAS
065500             DISPLAY "CRFP0300 *** MATERIAIS INSUFICIENTES - ORDEM="
065600                     TAB-WO-CODE(WS-IDX-T2)
065700             DISPLAY "    SKU=" WN-SKU(WS-IDX-REQ)
065800                     " NECESSARIO=" WN-QTY(WS-IDX-REQ)
065900                     " DISPONIVEL=" TAB-STK-QTY(WS-IDX-T3)
066000         END-IF
066100     END-IF.
066200*
066300 P345-FIM.
066400     EXIT.
066500*
066600 P348-BAIXA-ESTOQUE.
066700*
066800     SEARCH ALL WS-TAB-STK
066900         AT END
067000             CONTINUE
067100         WHEN TAB-STK-SKU(WS-IDX-T3) = WN-SKU(WS-IDX-REQ)
067200             SUBTRACT WN-QTY(WS-IDX-REQ) FROM TAB-STK-QTY(WS-IDX-T3)
067300     END-SEARCH.
067400*
067500 P348-FIM.
067600     EXIT.
067700*
067800 P350-ANEXA-ETAPA.
067900*
068000     IF TAB-WO-STEP-COUNT(WS-IDX-T2) LESS THAN 10
068100         ADD 1 TO TAB-WO-STEP-COUNT(WS-IDX-T2)
068200         MOVE WS-TX-STEP-NAME TO
068300             TAB-WO-STEP-NAME(WS-IDX-T2 TAB-WO-STEP-COUNT(WS-IDX-T2))
068400         MOVE WS-TX-QTY TO
068500             TAB-WO-STEP-QTY(WS-IDX-T2 TAB-WO-STEP-COUNT(WS-IDX-T2))
068600     ELSE
068700         MOVE TAB-WO-CODE(WS-IDX-T2) TO WS-MSG-CHAVE
068800         MOVE "LOG DE ETAPAS CHEIO - ETAPA NAO GRAVADA"
068900                             TO WS-MSG-TEXTO
069000         DISPLAY WS-MENSAGEM
069100     END-IF.
069200*
069300     SET RECEITA-ACHADA-WO TO FALSE.
069400     SEARCH ALL WS-TAB-REC
069500         AT END
069600             CONTINUE
069700         WHEN TAB-REC-CODE(WS-IDX-T1) = TAB-WO-RECIPE-CODE(WS-IDX-T2)
069800             SET RECEITA-ACHADA-WO TO TRUE
069900     END-SEARCH.
070000*
070100     IF RECEITA-ACHADA-WO
070200         IF WS-TX-STEP-NAME = TAB-REC-LAST-STEP(WS-IDX-T1)
070300             MOVE WS-TX-QTY TO WS-QTD-ATUAL-DETERMINADA
070400             PERFORM P365-EFETIVA-CONCLUSAO THRU P365-FIM
070500         END-IF
070600     END-IF.
070700*
070800 P350-FIM.
070900     EXIT.
071000*
071100 P360-CONCLUI-ORDEM.
071200*
071300     IF TAB-WO-STATUS(WS-IDX-T2) = "COMPLETED"
071400         MOVE TAB-WO-CODE(WS-IDX-T2) TO WS-MSG-CHAVE
071500         MOVE "ORDEM JA CONCLUIDA - COMPLETE IGNORADO"
071600                             TO WS-MSG-TEXTO
071700         DISPLAY WS-MENSAGEM
071800     ELSE
071900         IF WS-TX-QTY GREATER THAN ZERO
072000             MOVE WS-TX-QTY TO WS-QTD-ATUAL-DETERMINADA
072100         ELSE
072200             IF TAB-WO-STEP-COUNT(WS-IDX-T2) GREATER THAN ZERO
072300                 MOVE TAB-WO-STEP-QTY(WS-IDX-T2
072400                         TAB-WO-STEP-COUNT(WS-IDX-T2)) TO
072500                                   WS-QTD-ATUAL-DETERMINADA
072600             ELSE
072700                 MOVE TAB-WO-PLANNED-QTY(WS-IDX-T2) TO
072800                                   WS-QTD-ATUAL-DETERMINADA
072900             END-IF
073000         END-IF
073100         PERFORM P365-EFETIVA-CONCLUSAO THRU P365-FIM
073200     END-IF.
073300*
073400 P360-FIM.
073500     EXIT.
073600*
073700 P365-EFETIVA-CONCLUSAO.
073800*
073900     MOVE "COMPLETED" TO TAB-WO-STATUS(WS-IDX-T2).
074000     MOVE WS-QTD-ATUAL-DETERMINADA TO TAB-WO-ACTUAL-QTY(WS-IDX-T2).
074100     ADD 1 TO WS-QTD-CONCLUSOES.
074200     PERFORM P368-RECEBE-ESTOQUE THRU P368-FIM.
074300*
074400 P365-FIM.
074500     EXIT.
074600*
074700 P368-RECEBE-ESTOQUE.
074800*
074900* RECEBIMENTO DA QUANTIDADE REAL NO SKU DE SAIDA DA RECEITA - ERRO
075000* DE RECEBIMENTO NAO DESFAZ A CONCLUSAO (REGRA U5).
075100*
075200     SET RECEITA-ACHADA-WO TO FALSE.
075300     SEARCH ALL WS-TAB-REC
075400         AT END
075500             MOVE TAB-WO-RECIPE-CODE(WS-IDX-T2) TO WS-MSG-CHAVE
075600             MOVE "RECEITA NAO ENCONTRADA P/ RECEBIMENTO"
075700                                 TO WS-MSG-TEXTO
075800             DISPLAY WS-MENSAGEM
075900         WHEN TAB-REC-CODE(WS-IDX-T1) = TAB-WO-RECIPE-CODE(WS-IDX-T2)
076000             SET RECEITA-ACHADA-WO TO TRUE
076100     END-SEARCH.
076200*
076300     IF RECEITA-ACHADA-WO
076400         SET ESTOQUE-ACHADO TO FALSE
076500         SEARCH ALL WS-TAB-STK
076600             AT END
076700                 PERFORM P369-INSERE-ESTOQUE THRU P369-FIM
076800             WHEN TAB-STK-SKU(WS-IDX-T3) = TAB-REC-OUTPUT-SKU(WS-IDX-T1)
076900                 SET ESTOQUE-ACHADO TO TRUE
077000         END-SEARCH
077100         IF ESTOQUE-ACHADO
077200             ADD WS-QTD-ATUAL-DETERMINADA TO TAB-STK-QTY(WS-IDX-T3)
077300         END-IF
077400     END-IF.
077500*
077600 P368-FIM.
077700     EXIT.
077800*
077900 P369-INSERE-ESTOQUE.
078000*
078100* SKU DE SAIDA AINDA NAO CADASTRADO EM ESTOQUE - LOCALIZA A POSICAO
078200* ORDENADA E DESLOCA AS ENTRADAS SEGUINTES UMA CASA PARA ABRIR VAGA.
078300*
078400     IF WS-QTD-ESTOQUE-TAB GREATER THAN OR EQUAL TO 1000
078500         MOVE TAB-REC-OUTPUT-SKU(WS-IDX-T1) TO WS-MSG-CHAVE
078600         MOVE "TABELA DE ESTOQUE CHEIA - RECEBIMENTO IGNORADO"
078700                             TO WS-MSG-TEXTO
078800         DISPLAY WS-MENSAGEM
078900     ELSE
079000         MOVE 1 TO WS-IDX-INS.
079100         PERFORM P3691-LOCALIZA-POSICAO THRU P3691-FIM
079200                 VARYING WS-IDX-INS FROM 1 BY 1
079300                 UNTIL WS-IDX-INS > WS-QTD-ESTOQUE-TAB
079400                    OR TAB-STK-SKU(WS-IDX-INS)
079500                       GREATER THAN TAB-REC-OUTPUT-SKU(WS-IDX-T1).
079600*
079700         ADD 1 TO WS-QTD-ESTOQUE-TAB.
079800         PERFORM P3692-DESLOCA-ITEM THRU P3692-FIM
079900                 VARYING WS-IDX-SHIFT FROM WS-QTD-ESTOQUE-TAB BY -1
080000                 UNTIL WS-IDX-SHIFT LESS THAN OR EQUAL TO WS-IDX-INS.
080100*
080200         MOVE TAB-REC-OUTPUT-SKU(WS-IDX-T1) TO
080300                                       TAB-STK-SKU(WS-IDX-INS).
080400         MOVE ZERO TO TAB-STK-QTY(WS-IDX-INS).
080500         MOVE WS-IDX-INS TO WS-IDX-T3
080600     END-IF.
080700*
080800 P369-FIM.
080900     EXIT.
081000*
081100 P3691-LOCALIZA-POSICAO.
081200*
081300     CONTINUE.
081400*
081500 P3691-FIM.
081600     EXIT.
081700*
081800 P3692-DESLOCA-ITEM.
081900*
082000     MOVE TAB-STK-SKU(WS-IDX-SHIFT - 1) TO TAB-STK-SKU(WS-IDX-SHIFT).
082100     MOVE TAB-STK-QTY(WS-IDX-SHIFT - 1) TO TAB-STK-QTY(WS-IDX-SHIFT).
082200*
082300 P3692-FIM.
082400     EXIT.
082500*
082600 P370-PAUSA-ORDEM.
082700*
082800     IF TAB-WO-STATUS(WS-IDX-T2) = "IN-PROGRESS"
082900         MOVE "PAUSED" TO TAB-WO-STATUS(WS-IDX-T2)
083000     ELSE
083100         MOVE TAB-WO-CODE(WS-IDX-T2) TO WS-MSG-CHAVE
083200         MOVE "PAUSE EXIGE ORDEM IN-PROGRESS"
083300                             TO WS-MSG-TEXTO
083400         DISPLAY WS-MENSAGEM
083500         ADD 1 TO WS-QTD-REJEITADAS
083600     END-IF.
083700*
083800 P370-FIM.
083900     EXIT.
084000*
084100 P380-RETOMA-ORDEM.
084200*
084300     IF TAB-WO-STATUS(WS-IDX-T2) = "PAUSED"
084400         MOVE "IN-PROGRESS" TO TAB-WO-STATUS(WS-IDX-T2)
084500     ELSE
084600         MOVE TAB-WO-CODE(WS-IDX-T2) TO WS-MSG-CHAVE
084700         MOVE "RESUME EXIGE ORDEM PAUSED"
084800                             TO WS-MSG-TEXTO
084900         DISPLAY WS-MENSAGEM
085000         ADD 1 TO WS-QTD-REJEITADAS
085100     END-IF.
085200*
085300 P380-FIM.
085400     EXIT.
085500*
085600 P390-CANCELA-ORDEM.
085700*
085800     IF TAB-WO-STATUS(WS-IDX-T2) = "COMPLETED"
085900         OR TAB-WO-STATUS(WS-IDX-T2) = "CANCELLED"
086000         MOVE TAB-WO-CODE(WS-IDX-T2) TO WS-MSG-CHAVE
086100         MOVE "CANCEL PROIBIDO DE COMPLETED/CANCELLED"
086200                             TO WS-MSG-TEXTO
086300         DISPLAY WS-MENSAGEM
086400         ADD 1 TO WS-QTD-REJEITADAS
086500     ELSE
086600         MOVE "CANCELLED" TO TAB-WO-STATUS(WS-IDX-T2)
086700     END-IF.
086800*
086900 P390-FIM.
087000     EXIT.
087100*
087200 P800-GRAVA-ORDENS.
087300*
087400     MOVE TAB-WO-CODE(WS-IDX-WO)          TO WON-CODE.
087500     MOVE TAB-WO-RECIPE-CODE(WS-IDX-WO)   TO WON-RECIPE-CODE.
087600     MOVE TAB-WO-PLAN-DATE(WS-IDX-WO)     TO WON-PLAN-DATE.
087700     MOVE TAB-WO-PLANNED-QTY(WS-IDX-WO)   TO WON-PLANNED-QTY.
087800     MOVE TAB-WO-ACTUAL-QTY(WS-IDX-WO)    TO WON-ACTUAL-QTY.
087900     MOVE TAB-WO-STATUS(WS-IDX-WO)        TO WON-STATUS.
088000     MOVE TAB-WO-LOCATION(WS-IDX-WO)      TO WON-LOCATION.
088100     MOVE TAB-WO-DEST(WS-IDX-WO)          TO WON-DEST.
088200     MOVE TAB-WO-SCHED-START(WS-IDX-WO)   TO WON-SCHED-START.
088300     MOVE TAB-WO-ASSIGNED-TO(WS-IDX-WO)   TO WON-ASSIGNED-TO.
088400     MOVE TAB-WO-STEP-COUNT(WS-IDX-WO)    TO WON-STEP-COUNT.
088500     MOVE TAB-WO-STEP-LOG(WS-IDX-WO)      TO WON-STEP-LOG.
088600     MOVE TAB-WO-DURATION-MIN(WS-IDX-WO)  TO WON-DURATION-MIN.
088700     MOVE TAB-WO-CREATED-BY(WS-IDX-WO)    TO WON-CREATED-BY.
088800*
088900     WRITE REG-ORDEM-NOVA.
089000*
089100 P800-FIM.
089200     EXIT.
089300*
089400 P810-GRAVA-ESTOQUE.
089500*
089600     MOVE TAB-STK-SKU(WS-IDX-STK) TO STKS-SKU.
089700     MOVE TAB-STK-QTY(WS-IDX-STK) TO STKS-QTY.
089800     WRITE REG-ESTOQUE-SAI.
089900*
090000 P810-FIM.
090100     EXIT.
090200*
090300 P900-FINALIZA.
090400*
090500     CLOSE STEPTXN RECIPES RECITEMS WORKORDS WORKORDSAI
090600           STOCK STOCKSAIDA.
090700*
090800     DISPLAY "CRFP0300 - EXECUCAO DE ORDENS DE PRODUCAO CONCLUIDA.".
090900     DISPLAY "TRANSACOES PROCESSADAS ......: " WS-QTD-TRANSACOES.
091000     DISPLAY "TRANSACOES REJEITADAS .......: " WS-QTD-REJEITADAS.
091100     DISPLAY "ORDENS INICIADAS ............: " WS-QTD-INICIOS.
091200     DISPLAY "ORDENS CONCLUIDAS ...........: " WS-QTD-CONCLUSOES.
091300     DISPLAY "FALTAS DE MATERIAL DETECTADAS: " WS-QTD-FALTAS.
091400*
091500     IF MODO-ESTRITO AND
091600         (WS-QTD-REJEITADAS GREATER THAN ZERO
091700          OR WS-QTD-FALTAS GREATER THAN ZERO)
091800         MOVE 8 TO RETURN-CODE
091900     ELSE
092000         MOVE ZERO TO RETURN-CODE
092100     END-IF.
092200*
092300 P900-FIM.
092400     EXIT.
092500*
092600 END PROGRAM CRFP0300.
