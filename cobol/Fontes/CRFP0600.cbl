000100*****************************************************************
000200* Author: MARCOS C OLIVEIRA
000300* Date: 14/02/1996
000400* Purpose: RELATORIO DE ANALISE DE PRODUCAO - PERDAS E DESEMPENHO
000500* Alteracoes: VIDE BLOCO DE HISTORICO APOS SECURITY.
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. CRFP0600.
000900 AUTHOR. MARCOS C OLIVEIRA.
001000 INSTALLATION. PADARIA ARTESANAL - CPD PRODUCAO.
001100 DATE-WRITTEN. 14/02/1996.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO - DEPTO DE PRODUCAO.
001400*
001500*****************************************************************
001600* HISTORICO DE ALTERACOES DO PROGRAMA CRFP0600
001700*****************************************************************
001800* 14/02/1996 MCO CRF-0046 LAYOUT INICIAL - SECAO 1 RESUMO GERAL.   RF-0046
001900* 03/10/1997 EPF CRF-0049 INCLUIU SECAO 2 - PERDA POR ETAPA.       RF-0049
002000* 17/01/1999 JAS CRF-Y2K  REVISAO VIRADA DE SECULO - SEM IMPACTO.  RF-Y2K
002100* 21/06/2001 RMC CRF-0054 INCLUIU SECAO 3 - LOCAL E OPERADOR.      RF-0054
002200* 08/08/2006 MCO CRF-0072 FAIXA DE DATA POR PARM (INICIO/FIM).     RF-0072
002300* 19/05/2014 LHT CRF-0098 REVISAO GERAL - SEM MUDANCA DE REGRA.    RF-0098
002400* 17/03/2026 RMC CRF-0120 CARGA DE RECEITAS - ETAPA SEM AMOSTRA.   RF-0120
002500*****************************************************************
002600*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100*
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT RECIPES        ASSIGN TO "RECIPES"
003500             ORGANIZATION   IS LINE SEQUENTIAL
003600             FILE STATUS    IS WS-FS-RECIPES.
003700*
003800     SELECT WORKORDS       ASSIGN TO "WORKORDS"
003900             ORGANIZATION   IS LINE SEQUENTIAL
004000             FILE STATUS    IS WS-FS-WORKORDS.
004100*
004200     SELECT ANALRPT        ASSIGN TO "ANALRPT"
004300             ORGANIZATION   IS LINE SEQUENTIAL.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700*
004800 FD  RECIPES.
004900     COPY "Recipe.cpy".
005000*
005100 FD  WORKORDS.
005200     COPY "WorkOrder.cpy".
005300*
005400 FD  ANALRPT.
005500 01  REG-ANALISE-PRODUCAO            PIC X(100).
005600*
005700 WORKING-STORAGE SECTION.
005800*
005900 77  WS-FS-RECIPES                  PIC X(02).
006000     88  WS-FS-RECIPES-OK           VALUE "00".
006100 77  WS-FS-WORKORDS                 PIC X(02).
006200*
006300 77  WS-EOF-RECIPES                 PIC X(01) VALUE "N".
006400     88  FLAG-EOF-RECIPES           VALUE "S".
006500 77  WS-EOF-WORKORDS                PIC X(01) VALUE "N".
006600     88  FLAG-EOF-WORKORDS          VALUE "S".
006700*
006800 77  WS-QTD-ORDENS-LIDAS             PIC 9(05) COMP.
006900 77  WS-QTD-ORDENS-TABELA            PIC 9(05) COMP.
007000 77  WS-QTD-FORA-FAIXA               PIC 9(05) COMP.
007100*
007200 01  WS-DATA-INICIO-NUM             PIC 9(08).
007300 01  WS-DATA-INICIO-ALFA REDEFINES WS-DATA-INICIO-NUM.
007400     05  WS-DI-ANO                 PIC 9(04).
007500     05  WS-DI-MES                 PIC 9(02).
007600     05  WS-DI-DIA                 PIC 9(02).
007700*
007800 01  WS-DATA-FIM-NUM                PIC 9(08).
007900 01  WS-DATA-FIM-ALFA REDEFINES WS-DATA-FIM-NUM.
008000     05  WS-DF-ANO                 PIC 9(04).
008100     05  WS-DF-MES                 PIC 9(02).
008200     05  WS-DF-DIA                 PIC 9(02).
008300*
008400 01  WS-TAB-ORDENS.
008500     05  TAB-ORDEM OCCURS 1000 TIMES.
008600         10  TAB-WO-RECIPE-CODE     PIC X(20).
008700         10  TAB-WO-STATUS          PIC X(12).
008800         10  TAB-WO-SCHED-START     PIC 9(08).
008900         10  TAB-WO-PLANNED-QTY     PIC S9(10).
009000         10  TAB-WO-ACTUAL-QTY      PIC S9(10).
009100         10  TAB-WO-LOCATION        PIC X(10).
009200         10  TAB-WO-ASSIGNED-TO     PIC X(15).
009300         10  TAB-WO-DURATION-MIN    PIC 9(05).
009400         10  TAB-WO-STEP-COUNT      PIC 9(02).
009500         10  TAB-WO-STEP-LOG OCCURS 10 TIMES.
009600             15  TAB-STEP-NAME      PIC X(15).
009700             15  TAB-STEP-QTY       PIC S9(7)V99.
009800*
009900 01  WS-TAB-PASSOS.
010000     05  TAB-PASSO OCCURS 300 TIMES.
010100         10  PS-RECIPE-CODE         PIC X(20).
010200         10  PS-STEP-NAME           PIC X(15).
010300         10  PS-SOMA-PLANEJADA      PIC S9(11)V99 COMP.
010400         10  PS-SOMA-ATUAL          PIC S9(11)V99 COMP.
010500         10  PS-QTD-AMOSTRAS        PIC 9(05) COMP.
010600 77  WS-QTD-PASSOS                  PIC 9(05) COMP VALUE ZERO.
010700*
010800 77  WS-REC-CODE-CORRENTE           PIC X(20).
010900 77  WS-STEP-NAME-CORRENTE          PIC X(15).
011000 77  WS-IDX-REC-STEP                PIC 9(01) COMP.
011100*
011200 01  WS-TAB-LOCAIS.
011300     05  TAB-LOCAL OCCURS 100 TIMES.
011400         10  LC-LOCATION            PIC X(10).
011500         10  LC-QTD-ORDENS          PIC 9(05) COMP.
011600         10  LC-SOMA-ATUAL          PIC S9(11)V99 COMP.
011700         10  LC-SOMA-DURACAO        PIC 9(07) COMP.
011800         10  LC-QTD-COM-DURACAO     PIC 9(05) COMP.
011900 77  WS-QTD-LOCAIS                  PIC 9(05) COMP VALUE ZERO.
012000*
012100 01  WS-TAB-USUARIOS.
012200     05  TAB-USUARIO OCCURS 200 TIMES.
012300         10  US-ASSIGNED-TO         PIC X(15).
012400         10  US-QTD-ORDENS          PIC 9(05) COMP.
012500         10  US-SOMA-PLANEJADA      PIC S9(11)V99 COMP.
012600         10  US-SOMA-ATUAL          PIC S9(11)V99 COMP.
012700 77  WS-QTD-USUARIOS                PIC 9(05) COMP VALUE ZERO.
012800*
012900 77  WS-IDX-WO                      PIC 9(04) COMP.
013000 77  WS-IDX-PS                      PIC 9(04) COMP.
013100 77  WS-IDX-LC                      PIC 9(04) COMP.
013200 77  WS-IDX-US                      PIC 9(04) COMP.
013300 77  WS-IDX-ST                      PIC 9(02) COMP.
013400*
013500 01  WS-SECAO1-TOTAIS.
013600     05  WS-QTD-TOTAL               PIC 9(05) COMP.
013700     05  WS-QTD-COMPLETED           PIC 9(05) COMP.
013800     05  WS-QTD-PENDING             PIC 9(05) COMP.
013900     05  WS-QTD-IN-PROGRESS         PIC 9(05) COMP.
014000     05  WS-SOMA-PLAN-TOTAL         PIC S9(11)V99 COMP.
014100     05  WS-SOMA-ATUAL-TOTAL        PIC S9(11)V99 COMP.
014200*
014300 77  WS-EFICIENCIA-GERAL             PIC S9(3)V99.
014400 77  WS-EFICIENCIA-GERAL-ALFA REDEFINES WS-EFICIENCIA-GERAL
014500                                      PIC X(05).
014600*
014700 77  WS-AVISO-PLAN-ZERO               PIC X(01) VALUE "N".
014800     88  FLAG-PLAN-ZERO               VALUE "S".
014900*
015000 77  WS-ACHOU-PASSO                   PIC X(01).
015100     88  PASSO-ACHADO                 VALUE "S".
015200 77  WS-ACHOU-LOCAL                   PIC X(01).
015300     88  LOCAL-ACHADO                 VALUE "S".
015400 77  WS-ACHOU-USUARIO                 PIC X(01).
015500     88  USUARIO-ACHADO               VALUE "S".
015600*
015700 77  WS-AVG-PLANEJADO                 PIC S9(9)V99.
015800 77  WS-AVG-ATUAL                     PIC S9(9)V99.
015900 77  WS-AVG-PERDA                     PIC S9(9)V99.
016000 77  WS-AVG-PERDA-PCT                 PIC S9(3)V99.
016100 77  WS-AVG-DURACAO                   PIC 9(05)V9.
016200*
016300 77  WS-EFICIENCIA-USUARIO             PIC S9(3)V99.
016400 77  WS-PERDA-USUARIO                  PIC S9(3)V99.
016500*
016600 01  WS-RELATORIO.
016700     03  WS-CAB-1.
016800         05  FILLER   PIC X(01)   VALUE SPACE.
016900         05  FILLER   PIC X(83)   VALUE ALL "=".
017000         05  FILLER   PIC X(01)   VALUE SPACE.
017100     03  WS-CAB-2.
017200         05  FILLER   PIC X(01)   VALUE SPACE.
017300         05  FILLER   PIC X(13)   VALUE "CRFP0600 - ".
017400         05  FILLER   PIC X(40)
017500                  VALUE "ANALISE DE PRODUCAO - PERDAS/DESEMPENHO".
017600         05  FILLER   PIC X(20)   VALUE SPACE.
017700         05  FILLER   PIC X(09)   VALUE " PERIODO ".
017800     03  WS-CAB-3.
017900         05  FILLER   PIC X(01)   VALUE SPACE.
018000         05  FILLER   PIC X(83)   VALUE ALL "=".
018100         05  FILLER   PIC X(01)   VALUE SPACE.
018200*
018300     03  WS-TIT-SECAO.
018400         05  FILLER   PIC X(01)   VALUE SPACE.
018500         05  WS-TIT-TEXTO          PIC X(84).
018600*
018700     03  WS-LIN-RESUMO-1.
018800         05  FILLER   PIC X(01)   VALUE SPACE.
018900         05  FILLER   PIC X(14)   VALUE "TOTAL ORDENS..".
019000         05  WS-R1-TOTAL           PIC ZZZ,ZZ9.
019100         05  FILLER   PIC X(12)   VALUE "   COMPLETED".
019200         05  WS-R1-COMPLETED       PIC ZZZ,ZZ9.
019300         05  FILLER   PIC X(10)   VALUE "   PENDING".
019400         05  WS-R1-PENDING         PIC ZZZ,ZZ9.
019500         05  FILLER   PIC X(15)   VALUE "   IN-PROGRESS ".
019600         05  WS-R1-IN-PROGRESS     PIC ZZZ,ZZ9.
019700         05  FILLER   PIC X(16)   VALUE SPACE.
019800*
019900     03  WS-LIN-RESUMO-2.
020000         05  FILLER   PIC X(01)   VALUE SPACE.
020100         05  FILLER   PIC X(16)   VALUE "SOMA PLANEJADA..".
020200         05  WS-R2-PLANEJADA       PIC ZZ,ZZZ,ZZ9.99.
020300         05  FILLER   PIC X(16)   VALUE "   SOMA ATUAL...".
020400         05  WS-R2-ATUAL           PIC ZZ,ZZZ,ZZ9.99.
020500         05  FILLER   PIC X(16)   VALUE "   EFICIENCIA...".
020600         05  WS-R2-EFICIENCIA      PIC ZZ9.99.
020700         05  FILLER   PIC X(01)   VALUE "%".
020800         05  FILLER   PIC X(16)   VALUE SPACE.
020900*
021000     03  WS-DET-PASSO.
021100         05  FILLER   PIC X(01)   VALUE SPACE.
021200         05  WS-DP-RECEITA         PIC X(20).
021300         05  FILLER   PIC X(01)   VALUE SPACE.
021400         05  WS-DP-ETAPA           PIC X(15).
021500         05  WS-DP-PLANEJADO       PIC ZZ,ZZ9.99.
021600         05  WS-DP-ATUAL           PIC ZZ,ZZ9.99.
021700         05  WS-DP-PERDA           PIC ZZ,ZZ9.99.
021800         05  WS-DP-PERDA-PCT       PIC ZZ9.99.
021900         05  FILLER   PIC X(01)   VALUE "%".
022000         05  WS-DP-AMOSTRAS        PIC ZZZ9.
022100         05  FILLER   PIC X(06)   VALUE SPACE.
022200*
022300     03  WS-DET-LOCAL.
022400         05  FILLER   PIC X(01)   VALUE SPACE.
022500         05  WS-DL-LOCATION        PIC X(10).
022600         05  WS-DL-QTD-ORDENS      PIC ZZZ9.
022700         05  WS-DL-SOMA-ATUAL      PIC ZZ,ZZZ,ZZ9.99.
022800         05  WS-DL-MEDIA-ATUAL     PIC ZZ,ZZ9.99.
022900         05  WS-DL-MEDIA-DURACAO   PIC ZZZ9.9.
023000         05  FILLER   PIC X(40)   VALUE SPACE.
023100*
023200     03  WS-DET-USUARIO.
023300         05  FILLER   PIC X(01)   VALUE SPACE.
023400         05  WS-DU-ASSIGNED-TO     PIC X(15).
023500         05  WS-DU-QTD-ORDENS      PIC ZZZ9.
023600         05  WS-DU-EFICIENCIA      PIC ZZ9.99.
023700         05  FILLER   PIC X(01)   VALUE "%".
023800         05  WS-DU-PERDA           PIC ZZ9.99.
023900         05  FILLER   PIC X(01)   VALUE "%".
024000         05  FILLER   PIC X(41)   VALUE SPACE.
024100*
024200     03  WS-FINAL.
024300         05  FILLER   PIC X(01)   VALUE SPACE.
024400         05  FILLER   PIC X(29)   VALUE "*** FIM DO RELATORIO ANALRPT".
024500         05  FILLER   PIC X(55)   VALUE SPACE.
024600*
024700 LINKAGE SECTION.
024800 01  LK-PARM-DATA.
024900     05  LK-DATA-INICIO             PIC 9(08).
025000     05  LK-DATA-FIM                PIC 9(08).
025100*
025200 PROCEDURE DIVISION USING LK-PARM-DATA.
025300*
025400 P000-PRINCIPAL.
025500*
025600     PERFORM P100-INICIALIZA THRU P100-FIM.
025700*
025800     PERFORM P200-CARREGA-RECEITAS THRU P200-FIM
025900             UNTIL FLAG-EOF-RECIPES.
026000*
026100     PERFORM P210-CARREGA-ORDENS THRU P210-FIM
026200             UNTIL FLAG-EOF-WORKORDS.
026300*
026400     PERFORM P300-SECAO-RESUMO THRU P300-FIM.
026500     PERFORM P400-SECAO-PERDA-ETAPA THRU P400-FIM.
026600     PERFORM P500-SECAO-LOCAL-USUARIO THRU P500-FIM.
026700     PERFORM P700-ESCREVE-RELATORIO THRU P700-FIM.
026800*
026900     PERFORM P900-FINALIZA THRU P900-FIM.
027000*
027100     STOP RUN.
027200*
027300 P100-INICIALIZA.
027400*
027500     OPEN INPUT RECIPES.
027600     OPEN INPUT WORKORDS.
027700     OPEN OUTPUT ANALRPT.
027800*
027900     MOVE LK-DATA-INICIO TO WS-DATA-INICIO-NUM.
028000     MOVE LK-DATA-FIM    TO WS-DATA-FIM-NUM.
028100*
028200     DISPLAY "CRFP0600 - ANALISE DE PRODUCAO - FAIXA "
028300             WS-DATA-INICIO-NUM " A " WS-DATA-FIM-NUM.
028400*
028500     READ RECIPES
028600         AT END
028700             SET FLAG-EOF-RECIPES TO TRUE
028800     END-READ.
028900*
029000     READ WORKORDS
029100         AT END
029200             SET FLAG-EOF-WORKORDS TO TRUE
029300     END-READ.
029400*
029500 P100-FIM.
029600     EXIT.
029700*
029800* CARREGA O CADASTRO DE RECEITAS E SEMEIA NA TABELA DE PASSOS UMA
029900* LINHA ZERADA PARA CADA ETAPA DEFINIDA NA RECEITA, MESMO QUE NENHUMA
030000* ORDEM TENHA REGISTRADO LOG DAQUELA ETAPA (RF-0120) - DO CONTRARIO
030100* UMA ETAPA SEM AMOSTRAS SIMPLESMENTE NAO APARECERIA NA SECAO 2.
030200*
030300 P200-CARREGA-RECEITAS.
030400*
030500     READ RECIPES
030600         AT END
030700             SET FLAG-EOF-RECIPES TO TRUE
030800         NOT AT END
030900             IF REC-ACTIVE = "Y"
031000                 MOVE REC-CODE TO WS-REC-CODE-CORRENTE
031100                 PERFORM P201-SEMEIA-ETAPA THRU P201-FIM
031200                         VARYING WS-IDX-REC-STEP FROM 1 BY 1
031300                         UNTIL WS-IDX-REC-STEP > REC-STEP-COUNT
031400             END-IF
031500     END-READ.
031600*
031700 P200-FIM.
031800     EXIT.
031900*
032000 P201-SEMEIA-ETAPA.
032100*
032200     IF REC-STEP-NAME (WS-IDX-REC-STEP) = SPACE
032300         GO TO P201-FIM
032400     END-IF.
032500*
032600     MOVE REC-STEP-NAME (WS-IDX-REC-STEP) TO WS-STEP-NAME-CORRENTE.
032700     PERFORM P202-PROCURA-PASSO-SEMENTE THRU P202-FIM.
032800*
032900 P201-FIM.
033000     EXIT.
033100*
033200 P202-PROCURA-PASSO-SEMENTE.
033300*
033400     MOVE "N" TO WS-ACHOU-PASSO.
033500*
033600     PERFORM P2021-COMPARA-PASSO-SEMENTE THRU P2021-FIM
033700             VARYING WS-IDX-PS FROM 1 BY 1
033800             UNTIL WS-IDX-PS > WS-QTD-PASSOS
033900                OR PASSO-ACHADO.
034000*
034100     IF NOT PASSO-ACHADO
034200         ADD 1 TO WS-QTD-PASSOS
034300         MOVE WS-QTD-PASSOS TO WS-IDX-PS
034400         MOVE WS-REC-CODE-CORRENTE  TO PS-RECIPE-CODE (WS-IDX-PS)
034500         MOVE WS-STEP-NAME-CORRENTE TO PS-STEP-NAME (WS-IDX-PS)
034600         MOVE ZERO TO PS-SOMA-PLANEJADA (WS-IDX-PS)
034700         MOVE ZERO TO PS-SOMA-ATUAL (WS-IDX-PS)
034800         MOVE ZERO TO PS-QTD-AMOSTRAS (WS-IDX-PS)
034900     END-IF.
035000*
035100 P202-FIM.
035200     EXIT.
035300*
035400 P2021-COMPARA-PASSO-SEMENTE.
035500*
035600     IF PS-RECIPE-CODE (WS-IDX-PS) = WS-REC-CODE-CORRENTE
035700             AND PS-STEP-NAME (WS-IDX-PS) = WS-STEP-NAME-CORRENTE
035800         SET PASSO-ACHADO TO TRUE
035900     END-IF.
036000*
036100 P2021-FIM.
036200     EXIT.
036300*
036400 P210-CARREGA-ORDENS.
036500*
036600     ADD 1 TO WS-QTD-ORDENS-LIDAS.
036700*
036800     IF (WS-DATA-INICIO-NUM NOT = ZERO
036900             AND WO-SCHED-START < WS-DATA-INICIO-NUM)
037000         OR (WS-DATA-FIM-NUM NOT = ZERO
037100             AND WO-SCHED-START > WS-DATA-FIM-NUM)
037200         ADD 1 TO WS-QTD-FORA-FAIXA
037300         GO TO P210-PROXIMO
037400     END-IF.
037500*
037600     ADD 1 TO WS-QTD-ORDENS-TABELA.
037700     MOVE WS-QTD-ORDENS-TABELA TO WS-IDX-WO.
037800     MOVE WO-RECIPE-CODE   TO TAB-WO-RECIPE-CODE (WS-IDX-WO).
037900     MOVE WO-STATUS        TO TAB-WO-STATUS (WS-IDX-WO).
038000     MOVE WO-SCHED-START   TO TAB-WO-SCHED-START (WS-IDX-WO).
038100     MOVE WO-PLANNED-QTY   TO TAB-WO-PLANNED-QTY (WS-IDX-WO).
038200     MOVE WO-ACTUAL-QTY    TO TAB-WO-ACTUAL-QTY (WS-IDX-WO).
038300     MOVE WO-LOCATION      TO TAB-WO-LOCATION (WS-IDX-WO).
038400     MOVE WO-ASSIGNED-TO   TO TAB-WO-ASSIGNED-TO (WS-IDX-WO).
038500     MOVE WO-DURATION-MIN  TO TAB-WO-DURATION-MIN (WS-IDX-WO).
038600     MOVE WO-STEP-COUNT    TO TAB-WO-STEP-COUNT (WS-IDX-WO).
038700     MOVE WO-STEP-LOG      TO TAB-WO-STEP-LOG (WS-IDX-WO).
038800*
038900 P210-PROXIMO.
039000     READ WORKORDS
039100         AT END
039200             SET FLAG-EOF-WORKORDS TO TRUE
039300     END-READ.
039400*
039500 P210-FIM.
039600     EXIT.
039700*
039800 P300-SECAO-RESUMO.
039900*
040000     MOVE ZERO TO WS-QTD-TOTAL WS-QTD-COMPLETED WS-QTD-PENDING
040100             WS-QTD-IN-PROGRESS WS-SOMA-PLAN-TOTAL WS-SOMA-ATUAL-TOTAL.
040200*
040300     PERFORM P310-ACUMULA-RESUMO THRU P310-FIM
040400             VARYING WS-IDX-WO FROM 1 BY 1
040500             UNTIL WS-IDX-WO > WS-QTD-ORDENS-TABELA.
040600*
040700     IF WS-SOMA-PLAN-TOTAL > ZERO
040800         COMPUTE WS-EFICIENCIA-GERAL ROUNDED =
040900                 WS-SOMA-ATUAL-TOTAL / WS-SOMA-PLAN-TOTAL * 100
041000     ELSE
041100         MOVE 100 TO WS-EFICIENCIA-GERAL
041200         SET FLAG-PLAN-ZERO TO TRUE
041300     END-IF.
041400*
041500     IF FLAG-PLAN-ZERO
041600         DISPLAY "    SEM SOMA PLANEJADA - EFICIENCIA FIXADA EM "
041700                 WS-EFICIENCIA-GERAL-ALFA
041800     END-IF.
041900*
042000 P300-FIM.
042100     EXIT.
042200*
042300 P310-ACUMULA-RESUMO.
042400*
042500     ADD 1 TO WS-QTD-TOTAL.
042600*
042700     EVALUATE TAB-WO-STATUS (WS-IDX-WO)
042800         WHEN "COMPLETED"
042900             ADD 1 TO WS-QTD-COMPLETED
043000             ADD TAB-WO-PLANNED-QTY (WS-IDX-WO) TO WS-SOMA-PLAN-TOTAL
043100             ADD TAB-WO-ACTUAL-QTY (WS-IDX-WO)  TO WS-SOMA-ATUAL-TOTAL
043200         WHEN "PENDING"
043300             ADD 1 TO WS-QTD-PENDING
043400         WHEN "IN-PROGRESS"
043500             ADD 1 TO WS-QTD-IN-PROGRESS
043600     END-EVALUATE.
043700*
043800 P310-FIM.
043900     EXIT.
044000*
044100 P400-SECAO-PERDA-ETAPA.
044200*
044300     PERFORM P410-VARRE-ORDEM-ETAPAS THRU P410-FIM
044400             VARYING WS-IDX-WO FROM 1 BY 1
044500             UNTIL WS-IDX-WO > WS-QTD-ORDENS-TABELA.
044600*
044700 P400-FIM.
044800     EXIT.
044900*
045000 P410-VARRE-ORDEM-ETAPAS.
045100*
045200     IF TAB-WO-STATUS (WS-IDX-WO) NOT = "COMPLETED"
045300         GO TO P410-FIM
045400     END-IF.
045500*
045600     PERFORM P420-ACUMULA-ETAPA THRU P420-FIM
045700             VARYING WS-IDX-ST FROM 1 BY 1
045800             UNTIL WS-IDX-ST > TAB-WO-STEP-COUNT (WS-IDX-WO).
045900*
046000 P410-FIM.
046100     EXIT.
046200*
046300 P420-ACUMULA-ETAPA.
046400*
046500     IF TAB-STEP-NAME (WS-IDX-WO, WS-IDX-ST) = SPACE
046600         GO TO P420-FIM
046700     END-IF.
046800*
046900     PERFORM P421-PROCURA-PASSO THRU P421-FIM.
047000*
047100     ADD TAB-WO-PLANNED-QTY (WS-IDX-WO)
047200             TO PS-SOMA-PLANEJADA (WS-IDX-PS).
047300     ADD TAB-STEP-QTY (WS-IDX-WO, WS-IDX-ST)
047400             TO PS-SOMA-ATUAL (WS-IDX-PS).
047500     ADD 1 TO PS-QTD-AMOSTRAS (WS-IDX-PS).
047600*
047700 P420-FIM.
047800     EXIT.
047900*
048000 P421-PROCURA-PASSO.
048100*
048200     MOVE "N" TO WS-ACHOU-PASSO.
048300*
048400     PERFORM P4211-COMPARA-PASSO THRU P4211-FIM
048500             VARYING WS-IDX-PS FROM 1 BY 1
048600             UNTIL WS-IDX-PS > WS-QTD-PASSOS
048700                 OR PASSO-ACHADO.
048800*
048900     IF NOT PASSO-ACHADO
049000         ADD 1 TO WS-QTD-PASSOS
049100         MOVE WS-QTD-PASSOS TO WS-IDX-PS
049200         MOVE TAB-WO-RECIPE-CODE (WS-IDX-WO)
049300                 TO PS-RECIPE-CODE (WS-IDX-PS)
049400         MOVE TAB-STEP-NAME (WS-IDX-WO, WS-IDX-ST)
049500                 TO PS-STEP-NAME (WS-IDX-PS)
049600         MOVE ZERO TO PS-SOMA-PLANEJADA (WS-IDX-PS)
049700         MOVE ZERO TO PS-SOMA-ATUAL (WS-IDX-PS)
049800         MOVE ZERO TO PS-QTD-AMOSTRAS (WS-IDX-PS)
049900     END-IF.
050000*
050100 P421-FIM.
050200     EXIT.
050300*
050400 P4211-COMPARA-PASSO.
050500*
050600     IF PS-RECIPE-CODE (WS-IDX-PS) = TAB-WO-RECIPE-CODE (WS-IDX-WO)
050700             AND PS-STEP-NAME (WS-IDX-PS) =
050800                 TAB-STEP-NAME (WS-IDX-WO, WS-IDX-ST)
050900         SET PASSO-ACHADO TO TRUE
051000     END-IF.
051100*
051200 P4211-FIM.
051300     EXIT.
051400*
051500 P500-SECAO-LOCAL-USUARIO.
051600*
051700     PERFORM P510-ACUMULA-LOCAL-USUARIO THRU P510-FIM
051800             VARYING WS-IDX-WO FROM 1 BY 1
051900             UNTIL WS-IDX-WO > WS-QTD-ORDENS-TABELA.
052000*
052100 P500-FIM.
052200     EXIT.
052300*
052400 P510-ACUMULA-LOCAL-USUARIO.
052500*
052600     IF TAB-WO-STATUS (WS-IDX-WO) NOT = "COMPLETED"
052700         GO TO P510-FIM
052800     END-IF.
052900*
053000     PERFORM P520-PROCURA-LOCAL THRU P520-FIM.
053100     ADD 1 TO LC-QTD-ORDENS (WS-IDX-LC).
053200     ADD TAB-WO-ACTUAL-QTY (WS-IDX-WO) TO LC-SOMA-ATUAL (WS-IDX-LC).
053300     IF TAB-WO-DURATION-MIN (WS-IDX-WO) > ZERO
053400         ADD TAB-WO-DURATION-MIN (WS-IDX-WO)
053500                 TO LC-SOMA-DURACAO (WS-IDX-LC)
053600         ADD 1 TO LC-QTD-COM-DURACAO (WS-IDX-LC)
053700     END-IF.
053800*
053900     PERFORM P530-PROCURA-USUARIO THRU P530-FIM.
054000     ADD 1 TO US-QTD-ORDENS (WS-IDX-US).
054100     ADD TAB-WO-PLANNED-QTY (WS-IDX-WO)
054200             TO US-SOMA-PLANEJADA (WS-IDX-US).
054300     ADD TAB-WO-ACTUAL-QTY (WS-IDX-WO)  TO US-SOMA-ATUAL (WS-IDX-US).
054400*
054500 P510-FIM.
054600     EXIT.
054700*
054800 P520-PROCURA-LOCAL.
054900*
055000     MOVE "N" TO WS-ACHOU-LOCAL.
055100*
055200     PERFORM P521-COMPARA-LOCAL THRU P521-FIM
055300             VARYING WS-IDX-LC FROM 1 BY 1
055400             UNTIL WS-IDX-LC > WS-QTD-LOCAIS
055500                 OR LOCAL-ACHADO.
055600*
055700     IF NOT LOCAL-ACHADO
055800         ADD 1 TO WS-QTD-LOCAIS
055900         MOVE WS-QTD-LOCAIS TO WS-IDX-LC
056000         MOVE TAB-WO-LOCATION (WS-IDX-WO) TO LC-LOCATION (WS-IDX-LC)
056100         MOVE ZERO TO LC-QTD-ORDENS (WS-IDX-LC)
056200         MOVE ZERO TO LC-SOMA-ATUAL (WS-IDX-LC)
056300         MOVE ZERO TO LC-SOMA-DURACAO (WS-IDX-LC)
056400         MOVE ZERO TO LC-QTD-COM-DURACAO (WS-IDX-LC)
056500     END-IF.
056600*
056700 P520-FIM.
056800     EXIT.
056900*
057000 P521-COMPARA-LOCAL.
057100*
057200     IF LC-LOCATION (WS-IDX-LC) = TAB-WO-LOCATION (WS-IDX-WO)
057300         SET LOCAL-ACHADO TO TRUE
057400     END-IF.
057500*
057600 P521-FIM.
057700     EXIT.
057800*
057900 P530-PROCURA-USUARIO.
058000*
058100     MOVE "N" TO WS-ACHOU-USUARIO.
058200*
058300     PERFORM P531-COMPARA-USUARIO THRU P531-FIM
058400             VARYING WS-IDX-US FROM 1 BY 1
058500             UNTIL WS-IDX-US > WS-QTD-USUARIOS
058600                 OR USUARIO-ACHADO.
058700*
058800     IF NOT USUARIO-ACHADO
058900         ADD 1 TO WS-QTD-USUARIOS
059000         MOVE WS-QTD-USUARIOS TO WS-IDX-US
059100         MOVE TAB-WO-ASSIGNED-TO (WS-IDX-WO)
059200                 TO US-ASSIGNED-TO (WS-IDX-US)
059300         MOVE ZERO TO US-QTD-ORDENS (WS-IDX-US)
059400         MOVE ZERO TO US-SOMA-PLANEJADA (WS-IDX-US)
059500         MOVE ZERO TO US-SOMA-ATUAL (WS-IDX-US)
059600     END-IF.
059700*
059800 P530-FIM.
059900     EXIT.
060000*
060100 P531-COMPARA-USUARIO.
060200*
060300     IF US-ASSIGNED-TO (WS-IDX-US) = TAB-WO-ASSIGNED-TO (WS-IDX-WO)
060400         SET USUARIO-ACHADO TO TRUE
060500     END-IF.
060600*
060700 P531-FIM.
060800     EXIT.
060900*
061000 P700-ESCREVE-RELATORIO.
061100*
061200     WRITE REG-ANALISE-PRODUCAO FROM WS-CAB-1.
061300     WRITE REG-ANALISE-PRODUCAO FROM WS-CAB-2.
061400     WRITE REG-ANALISE-PRODUCAO FROM WS-CAB-3.
061500*
061600     MOVE "SECAO 1 - RESUMO GERAL" TO WS-TIT-TEXTO.
061700     WRITE REG-ANALISE-PRODUCAO FROM WS-TIT-SECAO.
061800     MOVE WS-QTD-TOTAL       TO WS-R1-TOTAL.
061900     MOVE WS-QTD-COMPLETED   TO WS-R1-COMPLETED.
062000     MOVE WS-QTD-PENDING     TO WS-R1-PENDING.
062100     MOVE WS-QTD-IN-PROGRESS TO WS-R1-IN-PROGRESS.
062200     WRITE REG-ANALISE-PRODUCAO FROM WS-LIN-RESUMO-1.
062300     MOVE WS-SOMA-PLAN-TOTAL  TO WS-R2-PLANEJADA.
062400     MOVE WS-SOMA-ATUAL-TOTAL TO WS-R2-ATUAL.
062500     MOVE WS-EFICIENCIA-GERAL TO WS-R2-EFICIENCIA.
062600     WRITE REG-ANALISE-PRODUCAO FROM WS-LIN-RESUMO-2.
062700*
062800     MOVE "SECAO 2 - PERDA POR ETAPA (POR RECEITA)" TO WS-TIT-TEXTO.
062900     WRITE REG-ANALISE-PRODUCAO FROM WS-TIT-SECAO.
063000     PERFORM P710-LINHA-PASSO THRU P710-FIM
063100             VARYING WS-IDX-PS FROM 1 BY 1
063200             UNTIL WS-IDX-PS > WS-QTD-PASSOS.
063300*
063400     MOVE "SECAO 3 - DESEMPENHO POR LOCAL" TO WS-TIT-TEXTO.
063500     WRITE REG-ANALISE-PRODUCAO FROM WS-TIT-SECAO.
063600     PERFORM P720-LINHA-LOCAL THRU P720-FIM
063700             VARYING WS-IDX-LC FROM 1 BY 1
063800             UNTIL WS-IDX-LC > WS-QTD-LOCAIS.
063900*
064000     MOVE "SECAO 3 - DESEMPENHO POR OPERADOR" TO WS-TIT-TEXTO.
064100     WRITE REG-ANALISE-PRODUCAO FROM WS-TIT-SECAO.
064200     PERFORM P730-LINHA-USUARIO THRU P730-FIM
064300             VARYING WS-IDX-US FROM 1 BY 1
064400             UNTIL WS-IDX-US > WS-QTD-USUARIOS.
064500*
064600     WRITE REG-ANALISE-PRODUCAO FROM WS-FINAL.
064700*
064800 P700-FIM.
064900     EXIT.
065000*
065100 P710-LINHA-PASSO.
065200*
065300     IF PS-SOMA-PLANEJADA (WS-IDX-PS) > ZERO
065400         COMPUTE WS-AVG-PLANEJADO ROUNDED =
065500                 PS-SOMA-PLANEJADA (WS-IDX-PS)
065600                 / PS-QTD-AMOSTRAS (WS-IDX-PS)
065700     ELSE
065800         MOVE ZERO TO WS-AVG-PLANEJADO
065900     END-IF.
066000*
066100     IF PS-QTD-AMOSTRAS (WS-IDX-PS) > ZERO
066200         COMPUTE WS-AVG-ATUAL ROUNDED =
066300                 PS-SOMA-ATUAL (WS-IDX-PS) / PS-QTD-AMOSTRAS (WS-IDX-PS)
066400     ELSE
066500         MOVE ZERO TO WS-AVG-ATUAL
066600     END-IF.
066700*
066800     SUBTRACT WS-AVG-ATUAL FROM WS-AVG-PLANEJADO GIVING WS-AVG-PERDA.
066900*
067000     IF WS-AVG-PLANEJADO > ZERO
067100         COMPUTE WS-AVG-PERDA-PCT ROUNDED =
067200                 WS-AVG-PERDA / WS-AVG-PLANEJADO * 100
067300     ELSE
067400         MOVE ZERO TO WS-AVG-PERDA-PCT
067500     END-IF.
067600*
067700     MOVE PS-RECIPE-CODE (WS-IDX-PS)  TO WS-DP-RECEITA.
067800     MOVE PS-STEP-NAME (WS-IDX-PS)    TO WS-DP-ETAPA.
067900     MOVE WS-AVG-PLANEJADO            TO WS-DP-PLANEJADO.
068000     MOVE WS-AVG-ATUAL                TO WS-DP-ATUAL.
068100     MOVE WS-AVG-PERDA                TO WS-DP-PERDA.
068200     MOVE WS-AVG-PERDA-PCT            TO WS-DP-PERDA-PCT.
068300     MOVE PS-QTD-AMOSTRAS (WS-IDX-PS) TO WS-DP-AMOSTRAS.
068400     WRITE REG-ANALISE-PRODUCAO FROM WS-DET-PASSO.
068500*
068600 P710-FIM.
068700     EXIT.
068800*
068900 P720-LINHA-LOCAL.
069000*
069100     IF LC-QTD-ORDENS (WS-IDX-LC) > ZERO
069200         COMPUTE WS-AVG-ATUAL ROUNDED =
069300                 LC-SOMA-ATUAL (WS-IDX-LC) / LC-QTD-ORDENS (WS-IDX-LC)
069400     ELSE
069500         MOVE ZERO TO WS-AVG-ATUAL
069600     END-IF.
069700*
069800     IF LC-QTD-COM-DURACAO (WS-IDX-LC) > ZERO
069900         COMPUTE WS-AVG-DURACAO ROUNDED =
070000                 LC-SOMA-DURACAO (WS-IDX-LC)
070100                 / LC-QTD-COM-DURACAO (WS-IDX-LC)
070200     ELSE
070300         MOVE ZERO TO WS-AVG-DURACAO
070400     END-IF.
070500*
070600     MOVE LC-LOCATION (WS-IDX-LC)      TO WS-DL-LOCATION.
070700     MOVE LC-QTD-ORDENS (WS-IDX-LC)    TO WS-DL-QTD-ORDENS.
070800     MOVE LC-SOMA-ATUAL (WS-IDX-LC)    TO WS-DL-SOMA-ATUAL.
070900     MOVE WS-AVG-ATUAL                 TO WS-DL-MEDIA-ATUAL.
071000     MOVE WS-AVG-DURACAO               TO WS-DL-MEDIA-DURACAO.
071100     WRITE REG-ANALISE-PRODUCAO FROM WS-DET-LOCAL.
071200*
071300 P720-FIM.
071400     EXIT.
071500*
071600 P730-LINHA-USUARIO.
071700*
071800     IF US-SOMA-PLANEJADA (WS-IDX-US) > ZERO
071900         COMPUTE WS-EFICIENCIA-USUARIO ROUNDED =
072000                 US-SOMA-ATUAL (WS-IDX-US)
072100                     / US-SOMA-PLANEJADA (WS-IDX-US) * 100
072200     ELSE
072300         MOVE 100 TO WS-EFICIENCIA-USUARIO
072400     END-IF.
072500*
072600     SUBTRACT WS-EFICIENCIA-USUARIO FROM 100 GIVING WS-PERDA-USUARIO.
072700*
072800     MOVE US-ASSIGNED-TO (WS-IDX-US)  TO WS-DU-ASSIGNED-TO.
072900     MOVE US-QTD-ORDENS (WS-IDX-US)   TO WS-DU-QTD-ORDENS.
073000     MOVE WS-EFICIENCIA-USUARIO       TO WS-DU-EFICIENCIA.
073100     MOVE WS-PERDA-USUARIO            TO WS-DU-PERDA.
073200     WRITE REG-ANALISE-PRODUCAO FROM WS-DET-USUARIO.
073300*
073400 P730-FIM.
073500     EXIT.
073600*
073700 P900-FINALIZA.
073800*
073900     CLOSE RECIPES WORKORDS ANALRPT.
074000*
074100     DISPLAY "CRFP0600 - ANALISE DE PRODUCAO CONCLUIDA.".
074200     DISPLAY "ORDENS LIDAS ..................: " WS-QTD-ORDENS-LIDAS.
074300     DISPLAY "ORDENS FORA DA FAIXA DE DATA ...: " WS-QTD-FORA-FAIXA.
074400     DISPLAY "ORDENS CONSIDERADAS ............: " WS-QTD-ORDENS-TABELA.
074500     DISPLAY "PASSOS DISTINTOS APURADOS ......: " WS-QTD-PASSOS.
074600     DISPLAY "LOCAIS DISTINTOS APURADOS ......: " WS-QTD-LOCAIS.
074700     DISPLAY "OPERADORES DISTINTOS APURADOS ..: " WS-QTD-USUARIOS.
074800*
074900     MOVE ZERO TO RETURN-CODE.
075000*
075100 P900-FIM.
075200     EXIT.
075300*
075400 END PROGRAM CRFP0600.
