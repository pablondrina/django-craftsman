000100*****************************************************************
000200* Author: ELIANE P FARIA
000300* Date: 05/04/1991
000400* Purpose: RELATORIO DIARIO DE NECESSIDADE DE INSUMOS (EXPLOSAO BOM)
000500* Alteracoes: VIDE BLOCO DE HISTORICO APOS SECURITY.
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. CRFP0400.
000900 AUTHOR. ELIANE P FARIA.
001000 INSTALLATION. PADARIA ARTESANAL - CPD PRODUCAO.
001100 DATE-WRITTEN. 05/04/1991.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO - DEPTO DE PRODUCAO.
001400*
001500*****************************************************************
001600* HISTORICO DE ALTERACOES DO PROGRAMA CRFP0400
001700*****************************************************************
001800* 05/04/1991 EPF CRF-0021 LAYOUT INICIAL - EXPLOSAO DE RECEITA.    RF-0021
001900* 18/08/1992 RMC CRF-0030 LIMITE DE PROFUNDIDADE DE SUB-RECEITA.   RF-0030
002000* 22/02/1995 JAS CRF-0041 QUEBRA DE CONTROLE POR CATEGORIA.        RF-0041
002100* 09/09/1997 EPF CRF-0048 CATEGORIA AUSENTE CAI EM OUTROS.         RF-0048
002200* 17/01/1999 JAS CRF-Y2K  REVISAO VIRADA DE SECULO - SEM IMPACTO.  RF-Y2K
002300* 04/05/2004 MCO CRF-0069 TOTAL DE COEFICIENTE POR INSUMO.         RF-0069
002400* 14/03/2011 RMC CRF-0090 CATEGORIA DESCONHECIDA VAI PARA O FIM.   RF-0090
002500* 29/10/2016 LHT CRF-0104 REVISAO GERAL - SEM MUDANCA DE REGRA.    RF-0104
002600* 17/03/2026 RMC CRF-0129 REGISTRA RECEITAS QUE USAM CADA INSUMO.  RF-0129
002700* 18/03/2026 RMC CRF-0131 ARREDONDAMENTO NA EXPLOSAO DE RECEITA.   RF-0131
002800*****************************************************************
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT PLANITEMS      ASSIGN TO "PLANITEMS"
003800             ORGANIZATION   IS LINE SEQUENTIAL
003900             FILE STATUS    IS WS-FS-PLANITEMS.
004000*
004100     SELECT RECIPES        ASSIGN TO "RECIPES"
004200             ORGANIZATION   IS LINE SEQUENTIAL
004300             FILE STATUS    IS WS-FS-RECIPES.
004400*
004500     SELECT RECITEMS       ASSIGN TO "RECITEMS"
004600             ORGANIZATION   IS LINE SEQUENTIAL
004700             FILE STATUS    IS WS-FS-RECITEMS.
004800*
004900     SELECT CATEGORIES     ASSIGN TO "CATEGORIES"
005000             ORGANIZATION   IS LINE SEQUENTIAL
005100             FILE STATUS    IS WS-FS-CATEGORIES.
005200*
005300     SELECT INGREPT        ASSIGN TO "INGREPT"
005400             ORGANIZATION   IS LINE SEQUENTIAL.
005500*
005600     SELECT SORT-INSUMOS   ASSIGN TO "SRTINGR"
005700             ORGANIZATION   IS LINE SEQUENTIAL.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  PLANITEMS.
006300     COPY "PlanItem.cpy".
006400*
006500 FD  RECIPES.
006600     COPY "Recipe.cpy".
006700*
006800 FD  RECITEMS.
006900     COPY "RecipeItem.cpy".
007000*
007100 FD  CATEGORIES.
007200     COPY "Category.cpy".
007300*
007400 FD  INGREPT.
007500 01  REG-RELATORIO-INSUMOS          PIC X(100).
007600*
007700 SD  SORT-INSUMOS.
007800 01  REG-SORT-INSUMOS.
007900     05  SD-CAT-SORT                 PIC 9(03).
008000     05  SD-CAT-NOME                 PIC X(15).
008100     05  SD-ITEM-NOME                PIC X(30).
008200     05  SD-ITEM-UNIDADE             PIC X(05).
008300     05  SD-ITEM-QTY                 PIC S9(7)V999.
008400     05  SD-ITEM-COEF                PIC S9(7)V999.
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 77  WS-FS-PLANITEMS                  PIC X(02).
008900     88  WS-FS-PLANITEMS-OK           VALUE "00".
009000 77  WS-FS-RECIPES                    PIC X(02).
009100     88  WS-FS-RECIPES-OK             VALUE "00".
009200 77  WS-FS-RECITEMS                   PIC X(02).
009300     88  WS-FS-RECITEMS-OK            VALUE "00".
009400 77  WS-FS-CATEGORIES                 PIC X(02).
009500     88  WS-FS-CATEGORIES-OK          VALUE "00".
009600 77  WS-EOF-PLANITEMS                 PIC X(01) VALUE "N".
009700     88  FLAG-EOF-PLANITEMS           VALUE "S".
009800 77  WS-EOF-RECIPES                   PIC X(01) VALUE "N".
009900     88  FLAG-EOF-RECIPES             VALUE "S".
010000 77  WS-EOF-RECITEMS                  PIC X(01) VALUE "N".
010100     88  FLAG-EOF-RECITEMS            VALUE "S".
010200 77  WS-EOF-CATEGORIES                PIC X(01) VALUE "N".
010300     88  FLAG-EOF-CATEGORIES          VALUE "S".
010400 77  WS-EOF-SORT                      PIC X(01) VALUE "N".
010500     88  FLAG-EOF-SORT                VALUE "S".
010600 77  WS-REC-OK                        PIC X(01) VALUE "N".
010700     88  RECEITA-ACHADA               VALUE "S".
010800 77  WS-SUBREC-OK                     PIC X(01) VALUE "N".
010900     88  SUBRECEITA-ACHADA            VALUE "S".
011000 77  WS-CAT-OK                        PIC X(01) VALUE "N".
011100     88  CATEGORIA-ACHADA             VALUE "S".
011200 77  WS-AG-OK                         PIC X(01) VALUE "N".
011300     88  INSUMO-ACHADO                VALUE "S".
011400 77  WS-RU-OK                         PIC X(01) VALUE "N".
011500     88  RECEITA-JA-REGISTRADA        VALUE "S".
011600*
011700 77  WS-QTD-ITENS-PLANO                PIC 9(05) COMP.
011800 77  WS-QTD-AVISOS-PROFUND             PIC 9(05) COMP.
011900 77  WS-QTD-INSUMOS-DIST               PIC 9(05) COMP.
012000*
012100 77  WS-IDX-REC                        PIC 9(05) COMP.
012200 77  WS-IDX-ITEM                       PIC 9(05) COMP.
012300 77  WS-IDX-CAT                        PIC 9(05) COMP.
012400 77  WS-IDX-AG                         PIC 9(05) COMP.
012500 77  WS-IDX-PILHA                      PIC 9(05) COMP.
012600 77  WS-IDX-RU                         PIC 9(02) COMP.
012700 77  WS-QTD-RECEITAS-TAB               PIC 9(05) COMP.
012800 77  WS-QTD-ITENS-TAB                  PIC 9(05) COMP.
012900 77  WS-QTD-CATEGORIAS-TAB             PIC 9(05) COMP.
013000 77  WS-QTD-AGREGA-TAB                 PIC 9(05) COMP.
013100 77  WS-QTD-PILHA-TAB                  PIC 9(05) COMP.
013200*
013300 01  WS-TAB-RECEITAS.
013400     05  WS-TAB-REC  OCCURS 500 TIMES
013500                      ASCENDING KEY IS TAB-REC-CODE
013600                      INDEXED BY WS-IDX-T1.
013700         10  TAB-REC-CODE              PIC X(20).
013800         10  TAB-REC-OUTPUT-SKU        PIC X(15).
013900         10  TAB-REC-OUTPUT-QTY        PIC S9(7)V99.
014000         10  TAB-REC-ACTIVE            PIC X(01).
014100*
014200 01  WS-TAB-ITENS-RECEITA.
014300     05  WS-TAB-TI OCCURS 2000 TIMES.
014400         10  TI-RECIPE-CODE            PIC X(20).
014500         10  TI-ITEM-SKU                PIC X(15).
014600         10  TI-ITEM-NAME                PIC X(30).
014700         10  TI-ITEM-CATEGORY            PIC X(15).
014800         10  TI-ITEM-QTY                  PIC S9(7)V999.
014900         10  TI-ITEM-UNIT                  PIC X(05).
015000         10  TI-ITEM-ACTIVE                PIC X(01).
015100*
015200 01  WS-TAB-CATEGORIAS.
015300     05  WS-TAB-CAT OCCURS 50 TIMES
015400                      ASCENDING KEY IS TAB-CAT-NAME
015500                      INDEXED BY WS-IDX-T2.
015600         10  TAB-CAT-NAME               PIC X(15).
015700         10  TAB-CAT-SORT               PIC 9(03).
015800*
015900* PILHA DE EXPANSAO DA RECEITA (BOM) - NADA DE RECURSAO. CADA NIVEL
016000* DE SUB-RECEITA EMPILHA UM QUADRO COM A RECEITA A EXPANDIR, O
016100* COEFICIENTE VALIDO NAQUELE NIVEL E A PROFUNDIDADE ATUAL.
016200*
016300 01  WS-PILHA-EXPANSAO.
016400     05  WS-PIL-QUADRO OCCURS 500 TIMES.
016500         10  PIL-RECIPE-CODE            PIC X(20).
016600         10  PIL-COEFICIENTE            PIC S9(7)V999.
016700         10  PIL-PROFUNDIDADE           PIC 9(02) COMP.
016800*
016900* TABELA DE AGREGACAO POR (NOME DO INSUMO, UNIDADE) - VARRIDA
017000* LINEARMENTE (NAO E UM DOS TRES CASOS DE BUSCA POR CHAVE).
017100*
017200 01  WS-TAB-AGREGA.
017300     05  WS-TAB-AG OCCURS 500 TIMES.
017400         10  AG-ITEM-NAME               PIC X(30).
017500         10  AG-ITEM-UNIT                PIC X(05).
017600         10  AG-ITEM-QTY                  PIC S9(9)V999.
017700         10  AG-ITEM-COEF                  PIC S9(9)V999.
017800         10  AG-CAT-NOME                    PIC X(15).
017900         10  AG-CAT-SORT                    PIC 9(03).
018000         10  AG-QTD-RECEITAS                PIC 9(02) COMP.
018100         10  AG-RECEITAS-USADAS OCCURS 10 TIMES
018200                                          PIC X(20).
018300*
018400 01  WS-DATA-PRODUCAO-NUM              PIC 9(08).
018500 01  WS-DATA-PRODUCAO-ALFA REDEFINES WS-DATA-PRODUCAO-NUM.
018600     05  WS-DP-ANO                    PIC 9(04).
018700     05  WS-DP-MES                    PIC 9(02).
018800     05  WS-DP-DIA                    PIC 9(02).
018900*
019000 77  WS-COEF-TOPO                     PIC S9(7)V999.
019100 77  WS-COEF-FILHO                    PIC S9(7)V999.
019200 77  WS-QTD-EFETIVA                   PIC S9(7)V999.
019300 77  WS-QTD-EFETIVA-ALFA REDEFINES WS-QTD-EFETIVA
019400                          PIC X(10).
019500 77  WS-REC-CORRENTE                  PIC X(20).
019600 77  WS-COEF-CORRENTE                 PIC S9(7)V999.
019700 77  WS-COEF-CORRENTE-ALFA REDEFINES WS-COEF-CORRENTE
019800                            PIC X(10).
019900 77  WS-PROF-CORRENTE                 PIC 9(02) COMP.
020000*
020100 01  WS-CONTROLE-QUEBRA.
020200     05  WS-CAT-SORT-ANT               PIC 9(03) VALUE ZERO.
020300     05  WS-CAT-NOME-ANT               PIC X(15) VALUE SPACES.
020400*
020500 01  WS-RELATORIO.
020600     03  WS-CAB-1.
020700         05  FILLER   PIC X(01) VALUE SPACES.
020800         05  FILLER   PIC X(78) VALUE ALL "=".
020900         05  FILLER   PIC X(21) VALUE SPACES.
021000     03  WS-CAB-2.
021100         05  FILLER   PIC X(01) VALUE SPACES.
021200         05  FILLER   PIC X(08) VALUE "INSUMOS ".
021300         05  WS-CAB-DATA              PIC X(10) VALUE SPACES.
021400         05  FILLER   PIC X(81) VALUE SPACES.
021500     03  WS-CAB-3.
021600         05  FILLER   PIC X(01) VALUE SPACES.
021700         05  FILLER   PIC X(78) VALUE ALL "=".
021800         05  FILLER   PIC X(21) VALUE SPACES.
021900     03  WS-CAB-CATEGORIA.
022000         05  FILLER   PIC X(01) VALUE SPACES.
022100         05  FILLER   PIC X(11) VALUE "CATEGORIA: ".
022200         05  WS-CC-NOME               PIC X(15) VALUE SPACES.
022300         05  FILLER   PIC X(73) VALUE SPACES.
022400     03  WS-DET-INSUMO.
022500         05  FILLER   PIC X(02) VALUE SPACES.
022600         05  WS-DI-NOME               PIC X(30) VALUE SPACES.
022700         05  FILLER   PIC X(01) VALUE SPACES.
022800         05  WS-DI-QTY                PIC ZZZ,ZZ9.999.
022900         05  FILLER   PIC X(01) VALUE SPACES.
023000         05  WS-DI-UNID               PIC X(05) VALUE SPACES.
023100         05  FILLER   PIC X(01) VALUE SPACES.
023200         05  WS-DI-COEF               PIC ZZ9.999.
023300         05  FILLER   PIC X(44) VALUE SPACES.
023400     03  WS-LINHA.
023500         05  FILLER   PIC X(01) VALUE SPACES.
023600         05  FILLER   PIC X(78) VALUE ALL "-".
023700         05  FILLER   PIC X(21) VALUE SPACES.
023800     03  WS-FINAL.
023900         05  FILLER   PIC X(01) VALUE SPACES.
024000         05  FILLER   PIC X(28) VALUE "TOTAL DE INSUMOS DISTINTOS: ".
024100         05  WS-FN-QTD               PIC ZZ9.
024200         05  FILLER   PIC X(68) VALUE SPACES.
024300*
024400 LINKAGE SECTION.
024500 01  LK-PARM-DATA.
024600     05  LK-DATA-PRODUCAO             PIC 9(08).
024700*
024800 PROCEDURE DIVISION USING LK-PARM-DATA.
024900*
025000 P000-MAIN-PROCEDURE.
025100*
025200     PERFORM P100-INICIALIZA THRU P100-FIM.
025300*
025400     PERFORM P200-CARREGA-RECEITAS THRU P200-FIM
025500             UNTIL FLAG-EOF-RECIPES.
025600*
025700     PERFORM P210-CARREGA-ITENS THRU P210-FIM
025800             UNTIL FLAG-EOF-RECITEMS.
025900*
026000     PERFORM P220-CARREGA-CATEGORIAS THRU P220-FIM
026100             UNTIL FLAG-EOF-CATEGORIES.
026200*
026300     PERFORM P300-PROCESSA-ITENS-PLANO THRU P300-FIM
026400             UNTIL FLAG-EOF-PLANITEMS.
026500*
026600     PERFORM P600-ORDENA-E-IMPRIME THRU P600-FIM.
026700*
026800     PERFORM P900-FINALIZA THRU P900-FIM.
026900*
027000     GOBACK.
027100*
027200 P100-INICIALIZA.
027300*
027400     MOVE ZERO TO WS-QTD-ITENS-PLANO WS-QTD-AVISOS-PROFUND
027500                  WS-QTD-INSUMOS-DIST WS-QTD-RECEITAS-TAB
027600                  WS-QTD-ITENS-TAB WS-QTD-CATEGORIAS-TAB
027700                  WS-QTD-AGREGA-TAB.
027800*
027900     MOVE LK-DATA-PRODUCAO TO WS-DATA-PRODUCAO-NUM.
028000     STRING WS-DP-DIA "/" WS-DP-MES "/" WS-DP-ANO
028100            INTO WS-CAB-DATA.
028200*
028300     OPEN INPUT PLANITEMS.
028400     IF NOT WS-FS-PLANITEMS-OK
028500         DISPLAY "CRFP0400 *** ERRO ABERTURA PLANITEMS FS="
028600                 WS-FS-PLANITEMS
028700         MOVE 16 TO RETURN-CODE
028800         GOBACK
028900     END-IF.
029000*
029100     OPEN INPUT RECIPES.
029200     OPEN INPUT RECITEMS.
029300     OPEN INPUT CATEGORIES.
029400     OPEN OUTPUT INGREPT.
029500*
029600 P100-FIM.
029700     EXIT.
029800*
029900 P200-CARREGA-RECEITAS.
030000*
030100     READ RECIPES
030200         AT END
030300             SET FLAG-EOF-RECIPES TO TRUE
030400         NOT AT END
030500             ADD 1 TO WS-IDX-REC
030600             ADD 1 TO WS-QTD-RECEITAS-TAB
030700             MOVE REC-CODE         TO TAB-REC-CODE(WS-IDX-REC)
030800             MOVE REC-OUTPUT-SKU   TO TAB-REC-OUTPUT-SKU(WS-IDX-REC)
030900             MOVE REC-OUTPUT-QTY   TO TAB-REC-OUTPUT-QTY(WS-IDX-REC)
031000             MOVE REC-ACTIVE       TO TAB-REC-ACTIVE(WS-IDX-REC)
031100     END-READ.
031200*
031300 P200-FIM.
031400     EXIT.
031500*
031600 P210-CARREGA-ITENS.
031700*
031800     READ RECITEMS
031900         AT END
032000             SET FLAG-EOF-RECITEMS TO TRUE
032100         NOT AT END
032200             IF RI-ACTIVE = "Y"
032300                 ADD 1 TO WS-IDX-ITEM
032400                 ADD 1 TO WS-QTD-ITENS-TAB
032500                 MOVE RI-RECIPE-CODE TO TI-RECIPE-CODE(WS-IDX-ITEM)
032600                 MOVE RI-ITEM-SKU    TO TI-ITEM-SKU(WS-IDX-ITEM)
032700                 MOVE RI-ITEM-NAME   TO TI-ITEM-NAME(WS-IDX-ITEM)
032800                 MOVE RI-CATEGORY    TO TI-ITEM-CATEGORY(WS-IDX-ITEM)
032900                 MOVE RI-QTY         TO TI-ITEM-QTY(WS-IDX-ITEM)
033000                 MOVE RI-UNIT        TO TI-ITEM-UNIT(WS-IDX-ITEM)
033100                 MOVE RI-ACTIVE      TO TI-ITEM-ACTIVE(WS-IDX-ITEM)
033200             END-IF
033300     END-READ.
033400*
033500 P210-FIM.
033600     EXIT.
033700*
033800 P220-CARREGA-CATEGORIAS.
033900*
034000     READ CATEGORIES
034100         AT END
034200             SET FLAG-EOF-CATEGORIES TO TRUE
034300         NOT AT END
034400             ADD 1 TO WS-IDX-CAT
034500             ADD 1 TO WS-QTD-CATEGORIAS-TAB
034600             MOVE CAT-NAME TO TAB-CAT-NAME(WS-IDX-CAT)
034700             MOVE CAT-SORT TO TAB-CAT-SORT(WS-IDX-CAT)
034800     END-READ.
034900*
035000 P220-FIM.
035100     EXIT.
035200*
035300 P300-PROCESSA-ITENS-PLANO.
035400*
035500     READ PLANITEMS
035600         AT END
035700             SET FLAG-EOF-PLANITEMS TO TRUE
035800         NOT AT END
035900             IF PI-PLAN-DATE = LK-DATA-PRODUCAO
036000                 AND PI-QTY GREATER THAN ZERO
036100                 ADD 1 TO WS-QTD-ITENS-PLANO
036200                 PERFORM P310-EXPLODE-ITEM-PLANO THRU P310-FIM
036300             END-IF
036400     END-READ.
036500*
036600 P300-FIM.
036700     EXIT.
036800*
036900 P310-EXPLODE-ITEM-PLANO.
037000*
037100     SET RECEITA-ACHADA TO FALSE.
037200     SEARCH ALL WS-TAB-REC
037300         AT END
037400             DISPLAY "CRFP0400 *** RECEITA NAO ENCONTRADA: "
037500                     PI-RECIPE-CODE
037600         WHEN TAB-REC-CODE(WS-IDX-T1) = PI-RECIPE-CODE
037700             SET RECEITA-ACHADA TO TRUE
037800     END-SEARCH.
037900*
038000     IF RECEITA-ACHADA
038100         IF TAB-REC-OUTPUT-QTY(WS-IDX-T1) GREATER THAN ZERO
038200             DIVIDE PI-QTY BY TAB-REC-OUTPUT-QTY(WS-IDX-T1)
038300                    GIVING WS-COEF-TOPO
038400                    ROUNDED
038500         ELSE
038600             MOVE 1 TO WS-COEF-TOPO
038700         END-IF
038800*
038900         MOVE 1 TO WS-QTD-PILHA-TAB.
039000         MOVE PI-RECIPE-CODE    TO PIL-RECIPE-CODE(1).
039100         MOVE WS-COEF-TOPO      TO PIL-COEFICIENTE(1).
039200         MOVE 1                TO PIL-PROFUNDIDADE(1).
039300*
039400         PERFORM P320-EXPANDE-QUADRO THRU P320-FIM
039500                 UNTIL WS-QTD-PILHA-TAB = ZERO
039600     END-IF.
039700*
039800 P310-FIM.
039900     EXIT.
040000*
040100 P320-EXPANDE-QUADRO.
040200*
040300* RETIRA O QUADRO DO TOPO DA PILHA (A ORDEM DE VARREDURA NAO AFETA
040400* OS TOTAIS, POIS A AGREGACAO E UMA SOMA).
040500*
040600     MOVE PIL-RECIPE-CODE(WS-QTD-PILHA-TAB)   TO WS-REC-CORRENTE.
040700     MOVE PIL-COEFICIENTE(WS-QTD-PILHA-TAB)   TO WS-COEF-CORRENTE.
040800     MOVE PIL-PROFUNDIDADE(WS-QTD-PILHA-TAB)  TO WS-PROF-CORRENTE.
040900     SUBTRACT 1 FROM WS-QTD-PILHA-TAB.
041000*
041100     PERFORM P330-VARRE-ITENS-RECEITA THRU P330-FIM
041200             VARYING WS-IDX-ITEM FROM 1 BY 1
041300             UNTIL WS-IDX-ITEM > WS-QTD-ITENS-TAB.
041400*
041500 P320-FIM.
041600     EXIT.
041700*
041800 P330-VARRE-ITENS-RECEITA.
041900*
042000     IF TI-RECIPE-CODE(WS-IDX-ITEM) = WS-REC-CORRENTE
042100         MOVE ZERO TO WS-QTD-EFETIVA
042200         COMPUTE WS-QTD-EFETIVA ROUNDED =
042300                 TI-ITEM-QTY(WS-IDX-ITEM) * WS-COEF-CORRENTE
042400*
042500         SET SUBRECEITA-ACHADA TO FALSE.
042600         PERFORM P335-LOCALIZA-SUBRECEITA THRU P335-FIM
042700                 VARYING WS-IDX-REC FROM 1 BY 1
042800                 UNTIL WS-IDX-REC > WS-QTD-RECEITAS-TAB
042900                    OR SUBRECEITA-ACHADA.
043000*
043100         IF SUBRECEITA-ACHADA
043200             IF WS-PROF-CORRENTE GREATER THAN OR EQUAL TO 5
043300                 ADD 1 TO WS-QTD-AVISOS-PROFUND
043400                 DISPLAY "CRFP0400 *** LIMITE DE PROFUNDIDADE "
043500                         "ATINGIDO - SUB-RECEITA IGNORADA: "
043600                         TI-ITEM-SKU(WS-IDX-ITEM)
043700                 DISPLAY "    QTDE EFETIVA DESCARTADA="
043800                         WS-QTD-EFETIVA-ALFA
043900                         " COEFICIENTE DO NIVEL="
044000                         WS-COEF-CORRENTE-ALFA
044100             ELSE
044200                 IF TAB-REC-OUTPUT-QTY(WS-IDX-REC) GREATER THAN ZERO
044300                     DIVIDE WS-QTD-EFETIVA
044400                            BY TAB-REC-OUTPUT-QTY(WS-IDX-REC)
044500                            GIVING WS-COEF-FILHO
044600                            ROUNDED
044700                 ELSE
044800                     MOVE WS-COEF-CORRENTE TO WS-COEF-FILHO
044900                 END-IF
045000                 IF WS-QTD-PILHA-TAB LESS THAN 500
045100                     ADD 1 TO WS-QTD-PILHA-TAB
045200                     MOVE TAB-REC-CODE(WS-IDX-REC) TO
045300                               PIL-RECIPE-CODE(WS-QTD-PILHA-TAB)
045400                     MOVE WS-COEF-FILHO TO
045500                               PIL-COEFICIENTE(WS-QTD-PILHA-TAB)
045600                     COMPUTE PIL-PROFUNDIDADE(WS-QTD-PILHA-TAB) =
045700                               WS-PROF-CORRENTE + 1
045800                 END-IF
045900             END-IF
046000         ELSE
046100             PERFORM P340-AGREGA-INSUMO THRU P340-FIM
046200         END-IF
046300     END-IF.
046400*
046500 P330-FIM.
046600     EXIT.
046700*
046800 P335-LOCALIZA-SUBRECEITA.
046900*
047000     IF TAB-REC-OUTPUT-SKU(WS-IDX-REC) = TI-ITEM-SKU(WS-IDX-ITEM)
047100         AND TAB-REC-ACTIVE(WS-IDX-REC) = "Y"
047200         SET SUBRECEITA-ACHADA TO TRUE
047300     END-IF.
047400*
047500 P335-FIM.
047600     EXIT.
047700*
047800 P340-AGREGA-INSUMO.
047900*
048000     SET INSUMO-ACHADO TO FALSE.
048100     PERFORM P341-PROCURA-AGREGADO THRU P341-FIM
048200             VARYING WS-IDX-AG FROM 1 BY 1
048300             UNTIL WS-IDX-AG > WS-QTD-AGREGA-TAB
048400                OR INSUMO-ACHADO.
048500*
048600     IF NOT INSUMO-ACHADO
048700         IF WS-QTD-AGREGA-TAB LESS THAN 500
048800             ADD 1 TO WS-QTD-AGREGA-TAB
048900             MOVE WS-QTD-AGREGA-TAB TO WS-IDX-AG
049000             MOVE TI-ITEM-NAME(WS-IDX-ITEM) TO AG-ITEM-NAME(WS-IDX-AG)
049100             MOVE TI-ITEM-UNIT(WS-IDX-ITEM) TO AG-ITEM-UNIT(WS-IDX-AG)
049200             MOVE ZERO TO AG-ITEM-QTY(WS-IDX-AG)
049300             MOVE ZERO TO AG-ITEM-COEF(WS-IDX-AG)
049400             MOVE ZERO TO AG-QTD-RECEITAS(WS-IDX-AG)
049500             PERFORM P345-RESOLVE-CATEGORIA THRU P345-FIM
049600         ELSE
049700             DISPLAY "CRFP0400 *** TABELA DE AGREGACAO CHEIA - "
049800                     "INSUMO IGNORADO: " TI-ITEM-NAME(WS-IDX-ITEM)
049900             GO TO P340-FIM
050000         END-IF
050100     END-IF.
050200*
050300     PERFORM P342-REGISTRA-RECEITA-USO THRU P342-FIM.
050400*
050500     ADD WS-QTD-EFETIVA       TO AG-ITEM-QTY(WS-IDX-AG).
050600     ADD WS-COEF-CORRENTE     TO AG-ITEM-COEF(WS-IDX-AG).
050700*
050800 P340-FIM.
050900     EXIT.
051000*
051100 P341-PROCURA-AGREGADO.
051200*
051300     IF AG-ITEM-NAME(WS-IDX-AG) = TI-ITEM-NAME(WS-IDX-ITEM)
051400         AND AG-ITEM-UNIT(WS-IDX-AG) = TI-ITEM-UNIT(WS-IDX-ITEM)
051500         SET INSUMO-ACHADO TO TRUE
051600     END-IF.
051700*
051800 P341-FIM.
051900     EXIT.
052000*
052100* RASTREIA QUAIS RECEITAS CONTRIBUIRAM PARA O INSUMO AGREGADO, PARA
052200* QUE O RELATORIO POSSA INFORMAR EM QUAIS RECEITAS CADA INSUMO E
052300* UTILIZADO (EVITA REGISTRAR A MESMA RECEITA MAIS DE UMA VEZ).
052400*
052500 P342-REGISTRA-RECEITA-USO.
052600*
052700     SET RECEITA-JA-REGISTRADA TO FALSE.
052800     PERFORM P343-PROCURA-RECEITA-USO THRU P343-FIM
052900             VARYING WS-IDX-RU FROM 1 BY 1
053000             UNTIL WS-IDX-RU > AG-QTD-RECEITAS(WS-IDX-AG)
053100                OR RECEITA-JA-REGISTRADA.
053200*
053300     IF NOT RECEITA-JA-REGISTRADA
053400         IF AG-QTD-RECEITAS(WS-IDX-AG) LESS THAN 10
053500             ADD 1 TO AG-QTD-RECEITAS(WS-IDX-AG)
053600             MOVE WS-REC-CORRENTE TO AG-RECEITAS-USADAS
053700                      (WS-IDX-AG, AG-QTD-RECEITAS(WS-IDX-AG))
053800         END-IF
053900     END-IF.
054000*
054100 P342-FIM.
054200     EXIT.
054300*
054400 P343-PROCURA-RECEITA-USO.
054500*
054600     IF AG-RECEITAS-USADAS(WS-IDX-AG, WS-IDX-RU) = WS-REC-CORRENTE
054700         SET RECEITA-JA-REGISTRADA TO TRUE
054800     END-IF.
054900*
055000 P343-FIM.
055100     EXIT.
055200*
055300 P345-RESOLVE-CATEGORIA.
055400*
055500     MOVE TI-ITEM-CATEGORY(WS-IDX-ITEM) TO AG-CAT-NOME(WS-IDX-AG).
055600     IF AG-CAT-NOME(WS-IDX-AG) = SPACES
055700         MOVE "OUTROS" TO AG-CAT-NOME(WS-IDX-AG)
055800     END-IF.
055900*
056000     SET CATEGORIA-ACHADA TO FALSE.
056100     SEARCH ALL WS-TAB-CAT
056200         AT END
056300             MOVE 999 TO AG-CAT-SORT(WS-IDX-AG)
056400         WHEN TAB-CAT-NAME(WS-IDX-T2) = AG-CAT-NOME(WS-IDX-AG)
056500             SET CATEGORIA-ACHADA TO TRUE
056600             MOVE TAB-CAT-SORT(WS-IDX-T2) TO AG-CAT-SORT(WS-IDX-AG)
056700     END-SEARCH.
056800*
056900 P345-FIM.
057000     EXIT.
057100*
057200 P600-ORDENA-E-IMPRIME.
057300*
057400     SORT SORT-INSUMOS
057500             ON ASCENDING KEY SD-CAT-SORT
057600             ON ASCENDING KEY SD-CAT-NOME
057700             ON ASCENDING KEY SD-ITEM-NOME
057800         INPUT  PROCEDURE IS P610-GERA-SORT THRU P610-FIM
057900         OUTPUT PROCEDURE IS P700-ESCREVE-RELATORIO THRU P700-FIM.
058000*
058100 P600-FIM.
058200     EXIT.
058300*
058400 P610-GERA-SORT.
058500*
058600     PERFORM P611-LIBERA-REGISTRO THRU P611-FIM
058700             VARYING WS-IDX-AG FROM 1 BY 1
058800             UNTIL WS-IDX-AG > WS-QTD-AGREGA-TAB.
058900*
059000 P610-FIM.
059100     EXIT.
059200*
059300 P611-LIBERA-REGISTRO.
059400*
059500     MOVE AG-CAT-SORT(WS-IDX-AG)  TO SD-CAT-SORT.
059600     MOVE AG-CAT-NOME(WS-IDX-AG)  TO SD-CAT-NOME.
059700     MOVE AG-ITEM-NAME(WS-IDX-AG) TO SD-ITEM-NOME.
059800     MOVE AG-ITEM-UNIT(WS-IDX-AG) TO SD-ITEM-UNIDADE.
059900     MOVE AG-ITEM-QTY(WS-IDX-AG)  TO SD-ITEM-QTY.
060000     MOVE AG-ITEM-COEF(WS-IDX-AG) TO SD-ITEM-COEF.
060100     RELEASE REG-SORT-INSUMOS.
060200*
060300 P611-FIM.
060400     EXIT.
060500*
060600 P700-ESCREVE-RELATORIO.
060700*
060800     MOVE ZERO   TO WS-CAT-SORT-ANT.
060900     MOVE SPACES TO WS-CAT-NOME-ANT.
061000*
061100     WRITE REG-RELATORIO-INSUMOS FROM WS-CAB-1.
061200     WRITE REG-RELATORIO-INSUMOS FROM WS-CAB-2.
061300     WRITE REG-RELATORIO-INSUMOS FROM WS-CAB-3.
061400*
061500     PERFORM P705-RETORNA-SORT THRU P705-FIM
061600             UNTIL FLAG-EOF-SORT.
061700*
061800     MOVE WS-QTD-INSUMOS-DIST TO WS-FN-QTD.
061900     WRITE REG-RELATORIO-INSUMOS FROM WS-LINHA.
062000     WRITE REG-RELATORIO-INSUMOS FROM WS-FINAL.
062100*
062200 P700-FIM.
062300     EXIT.
062400*
062500 P705-RETORNA-SORT.
062600*
062700     RETURN SORT-INSUMOS
062800         AT END
062900             SET FLAG-EOF-SORT TO TRUE
063000         NOT AT END
063100             PERFORM P710-LINHA-DETALHE THRU P710-FIM
063200     END-RETURN.
063300*
063400 P705-FIM.
063500     EXIT.
063600*
063700 P710-LINHA-DETALHE.
063800*
063900     IF SD-CAT-SORT NOT = WS-CAT-SORT-ANT
064000         OR SD-CAT-NOME NOT = WS-CAT-NOME-ANT
064100         MOVE SD-CAT-NOME  TO WS-CC-NOME
064200         WRITE REG-RELATORIO-INSUMOS FROM WS-CAB-CATEGORIA
064300         MOVE SD-CAT-SORT  TO WS-CAT-SORT-ANT
064400         MOVE SD-CAT-NOME  TO WS-CAT-NOME-ANT
064500     END-IF.
064600*
064700     MOVE SD-ITEM-NOME     TO WS-DI-NOME.
064800     MOVE SD-ITEM-QTY      TO WS-DI-QTY.
064900     MOVE SD-ITEM-UNIDADE  TO WS-DI-UNID.
065000     MOVE SD-ITEM-COEF     TO WS-DI-COEF.
065100     WRITE REG-RELATORIO-INSUMOS FROM WS-DET-INSUMO.
065200     ADD 1 TO WS-QTD-INSUMOS-DIST.
065300*
065400 P710-FIM.
065500     EXIT.
065600*
065700 P900-FINALIZA.
065800*
065900     CLOSE PLANITEMS RECIPES RECITEMS CATEGORIES INGREPT.
066000*
066100     DISPLAY "CRFP0400 - RELATORIO DE INSUMOS CONCLUIDO.".
066200     DISPLAY "ITENS DE PLANO PROCESSADOS ..: " WS-QTD-ITENS-PLANO.
066300     DISPLAY "AVISOS DE PROFUNDIDADE .......: " WS-QTD-AVISOS-PROFUND.
066400     DISPLAY "INSUMOS DISTINTOS IMPRESSOS ..: " WS-QTD-INSUMOS-DIST.
066500*
066600     MOVE ZERO TO RETURN-CODE.
066700*
066800 P900-FIM.
066900     EXIT.
067000*
067100 END PROGRAM CRFP0400.
