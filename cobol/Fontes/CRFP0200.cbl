000100*****************************************************************
000200* Author: RENATO M CORREA
000300* Date: 18/07/1989
000400* Purpose: APROVACAO E AGENDAMENTO DO PLANO DIARIO DE PRODUCAO
000500* Alteracoes: VIDE BLOCO DE HISTORICO APOS SECURITY.
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. CRFP0200.
000900 AUTHOR. RENATO M CORREA.
001000 INSTALLATION. PADARIA ARTESANAL - CPD PRODUCAO.
001100 DATE-WRITTEN. 18/07/1989.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO - DEPTO DE PRODUCAO.
001400*
001500*****************************************************************
001600* HISTORICO DE ALTERACOES DO PROGRAMA CRFP0200
001700*****************************************************************
001800* 18/07/1989 RMC CRF-0006 LAYOUT INICIAL - APROVACAO DE PLANO.     RF-0006
001900* 05/01/1990 RMC CRF-0009 INCLUIU AGENDAMENTO - GERA ORDEM PROD.   RF-0009
002000* 21/04/1990 JAS CRF-0014 CALCULO DE DATA INICIO PELO LEAD TIME.   RF-0014
002100* 16/10/1991 EPF CRF-0024 NUMERACAO WO-AAAA-NNNNN POR PREFIXO.     RF-0024
002200* 09/02/1993 MCO CRF-0036 IGNORA ITEM DE PLANO COM QTDE <= 0.      RF-0036
002300* 30/06/1994 RMC CRF-0045 CONCLUSAO DE PLANO (COMPLETE).           RF-0045
002400* 12/01/1999 JAS CRF-Y2K  REVISAO VIRADA DE SECULO - SEM IMPACTO.  RF-Y2K
002500* 08/03/2002 LHT CRF-0062 ACAO VIA UPSI-0/UPSI-1 (SUBSTITUI TELA). RF-0062
002600* 27/09/2008 MCO CRF-0084 POSTO DE TRABALHO DA RECEITA NA ORDEM.   RF-0084
002700* 15/05/2014 RMC CRF-0097 VALIDACAO DE TRANSICAO DE STATUS.        RF-0097
002800* 03/12/2020 LHT CRF-0118 REVISAO GERAL - SEM MUDANCA DE REGRA.    RF-0118
002900* 18/03/2026 RMC CRF-0130 LEITURA ANTECIPADA DE PLANITEMS NO P100. RF-0130
003000*****************************************************************
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     UPSI-0 ON STATUS IS WS-UPSI0-ON
003600            OFF STATUS IS WS-UPSI0-OFF
003700     UPSI-1 ON STATUS IS WS-UPSI1-ON
003800            OFF STATUS IS WS-UPSI1-OFF.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PLANS         ASSIGN TO "PLANS"
004300             ORGANIZATION   IS LINE SEQUENTIAL
004400             FILE STATUS    IS WS-FS-PLANS.
004500*
004600     SELECT PLANSAIDA     ASSIGN TO "PLANSOUT"
004700             ORGANIZATION   IS LINE SEQUENTIAL
004800             FILE STATUS    IS WS-FS-PLANSAIDA.
004900*
005000     SELECT PLANITEMS     ASSIGN TO "PLANITEMS"
005100             ORGANIZATION   IS LINE SEQUENTIAL
005200             FILE STATUS    IS WS-FS-PLANITEMS.
005300*
005400     SELECT RECIPES       ASSIGN TO "RECIPES"
005500             ORGANIZATION   IS LINE SEQUENTIAL
005600             FILE STATUS    IS WS-FS-RECIPES.
005700*
005800     SELECT WORKORDS      ASSIGN TO "WORKORDS"
005900             ORGANIZATION   IS LINE SEQUENTIAL
006000             FILE STATUS    IS WS-FS-WORKORDS.
006100*
006200     SELECT WORKORDSAI    ASSIGN TO "WORKORDSOUT"
006300             ORGANIZATION   IS LINE SEQUENTIAL
006400             FILE STATUS    IS WS-FS-WORKORDSAI.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  PLANS.
006900     COPY "Plan.cpy".
007000*
007100 FD  PLANSAIDA.
007200     COPY "Plan.cpy"
007300          REPLACING ==REG-PLANO==   BY ==REG-PLANO-SAI==
007400                    ==PLAN-DATE==   BY ==PLANO-DATE-SAI==
007500                    ==PLAN-STATUS== BY ==PLANO-STAT-SAI==.
007600*
007700 FD  PLANITEMS.
007800     COPY "PlanItem.cpy".
007900*
008000 FD  RECIPES.
008100     COPY "Recipe.cpy".
008200*
008300 FD  WORKORDS.
008400     COPY "WorkOrder.cpy".
008500*
008600 FD  WORKORDSAI.
008700     COPY "WorkOrder.cpy"
008800          REPLACING ==REG-ORDEM-PRODUCAO== BY ==REG-ORDEM-NOVA==
008900                    ==WO-CODE==            BY ==WON-CODE==
009000                    ==WO-RECIPE-CODE==     BY ==WON-RECIPE-CODE==
009100                    ==WO-PLAN-DATE==       BY ==WON-PLAN-DATE==
009200                    ==WO-PLANNED-QTY==     BY ==WON-PLANNED-QTY==
009300                    ==WO-ACTUAL-QTY==      BY ==WON-ACTUAL-QTY==
009400                    ==WO-STATUS==          BY ==WON-STATUS==
009500                    ==WO-LOCATION==        BY ==WON-LOCATION==
009600                    ==WO-DEST==            BY ==WON-DEST==
009700                    ==WO-SCHED-START==     BY ==WON-SCHED-START==
009800                    ==WO-ASSIGNED-TO==     BY ==WON-ASSIGNED-TO==
009900                    ==WO-STEP-COUNT==      BY ==WON-STEP-COUNT==
010000                    ==WO-STEP-LOG==        BY ==WON-STEP-LOG==
010100                    ==WO-STEP-NAME==       BY ==WON-STEP-NAME==
010200                    ==WO-STEP-QTY==        BY ==WON-STEP-QTY==
010300                    ==WO-DURATION-MIN==    BY ==WON-DURATION-MIN==
010400                    ==WO-CREATED-BY==      BY ==WON-CREATED-BY==.
010500*
010600 WORKING-STORAGE SECTION.
010700*
010800 77  WS-ACAO-BATCH                  PIC X(08) VALUE SPACES.
010900     88  ACAO-APROVAR               VALUE "APPROVE ".
011000     88  ACAO-AGENDAR               VALUE "SCHEDULE".
011100     88  ACAO-CONCLUIR              VALUE "COMPLETE".
011200*
011300 77  WS-UPSI0-ON                    PIC X(01).
011400 77  WS-UPSI0-OFF                   PIC X(01).
011500 77  WS-UPSI1-ON                    PIC X(01).
011600 77  WS-UPSI1-OFF                   PIC X(01).
011700*
011800 77  WS-FS-PLANS                    PIC X(02).
011900     88  WS-FS-PLANS-OK             VALUE "00".
012000 77  WS-FS-PLANSAIDA                PIC X(02).
012100     88  WS-FS-PLANSAIDA-OK         VALUE "00".
012200 77  WS-FS-PLANITEMS                PIC X(02).
012300     88  WS-FS-PLANITEMS-OK         VALUE "00".
012400 77  WS-FS-RECIPES                  PIC X(02).
012500     88  WS-FS-RECIPES-OK           VALUE "00".
012600 77  WS-FS-WORKORDS                 PIC X(02).
012700     88  WS-FS-WORKORDS-OK          VALUE "00".
012800 77  WS-FS-WORKORDSAI               PIC X(02).
012900     88  WS-FS-WORKORDSAI-OK        VALUE "00".
013000 77  WS-EOF-PLANS                   PIC X(01) VALUE "N".
013100     88  FLAG-EOF-PLANS             VALUE "S".
013200 77  WS-EOF-PLANITEMS               PIC X(01) VALUE "N".
013300     88  FLAG-EOF-PLANITEMS         VALUE "S".
013400 77  WS-EOF-RECIPES                 PIC X(01) VALUE "N".
013500     88  FLAG-EOF-RECIPES           VALUE "S".
013600 77  WS-EOF-WORKORDS                PIC X(01) VALUE "N".
013700     88  FLAG-EOF-WORKORDS          VALUE "S".
013800 77  WS-RECEITA-ACHADA              PIC X(01) VALUE "N".
013900     88  RECEITA-ACHADA             VALUE "S".
014000 77  WS-ANO-ACHADO                  PIC X(01) VALUE "N".
014100     88  ANO-ACHADO                 VALUE "S".
014200*
014300 77  WS-QTD-RECEITAS                PIC 9(05) COMP.
014400 77  WS-QTD-ORDENS-GERADAS          PIC 9(05) COMP.
014500 77  WS-QTD-ITENS-IGNORADOS         PIC 9(05) COMP.
014600 77  WS-QTD-PLANOS-PROCESSADOS      PIC 9(05) COMP.
014700*
014800 77  WS-IDX-REC                     PIC 9(05) COMP.
014900 77  WS-IDX-ANO                     PIC 9(02) COMP.
015000*
015100 01  WS-TAB-RECEITAS.
015200     05  WS-TAB-REC  OCCURS 500 TIMES
015300                      ASCENDING KEY IS TAB-REC-CODE
015400                      INDEXED BY WS-IDX-T1.
015500         10  TAB-REC-CODE            PIC X(20).
015600         10  TAB-REC-LEAD-DAYS       PIC 9(02).
015700         10  TAB-REC-LOCATION        PIC X(10).
015800*
015900 01  WS-TAB-CONTADOR-ANO.
016000     05  WS-CA OCCURS 10 TIMES INDEXED BY WS-IDX-T2.
016100         10  WS-CA-ANO               PIC 9(04).
016200         10  WS-CA-MAIOR-SEQ         PIC 9(05) COMP.
016300 01  WS-TAB-CONTADOR-ANO-R REDEFINES WS-TAB-CONTADOR-ANO
016400                           PIC X(90).
016500*
016600 01  WS-PLANO-CORRENTE.
016700     05  WS-PLANO-DATE                PIC 9(08).
016800     05  WS-PLANO-STATUS              PIC X(10).
016900*
017000 01  WS-DATA-PLANO-G.
017100     05  WS-ANO-PLANO                 PIC 9(04).
017200     05  WS-MES-PLANO                 PIC 9(02).
017300     05  WS-DIA-PLANO                 PIC 9(02).
017400 01  WS-DATA-PLANO-NUM REDEFINES WS-DATA-PLANO-G
017500                        PIC 9(08).
017600*
017700 01  WS-DATA-INICIO-G.
017800     05  WS-ANO-INICIO                PIC 9(04).
017900     05  WS-MES-INICIO                PIC 9(02).
018000     05  WS-DIA-INICIO                PIC 9(02).
018100 01  WS-DATA-INICIO-NUM REDEFINES WS-DATA-INICIO-G
018200                         PIC 9(08).
018300*
018400 01  WS-DIAS-POR-MES-LIT.
018500     05  FILLER                   PIC 9(02) VALUE 31.
018600     05  FILLER                   PIC 9(02) VALUE 28.
018700     05  FILLER                   PIC 9(02) VALUE 31.
018800     05  FILLER                   PIC 9(02) VALUE 30.
018900     05  FILLER                   PIC 9(02) VALUE 31.
019000     05  FILLER                   PIC 9(02) VALUE 30.
019100     05  FILLER                   PIC 9(02) VALUE 31.
019200     05  FILLER                   PIC 9(02) VALUE 31.
019300     05  FILLER                   PIC 9(02) VALUE 30.
019400     05  FILLER                   PIC 9(02) VALUE 31.
019500     05  FILLER                   PIC 9(02) VALUE 30.
019600     05  FILLER                   PIC 9(02) VALUE 31.
019700 01  WS-DIAS-POR-MES REDEFINES WS-DIAS-POR-MES-LIT.
019800     05  WS-DPM OCCURS 12 TIMES    PIC 9(02).
019900*
020000 77  WS-DIAS-MES-CALC                 PIC 9(02) COMP.
020100 77  WS-LEAD-RESTANTE                 PIC 9(02) COMP.
020200 01  WS-BISSEXTO-CALC.
020300     05  WS-DIV-TEMP                  PIC 9(04) COMP.
020400     05  WS-REM-4                     PIC 9(02) COMP.
020500     05  WS-REM-100                   PIC 9(02) COMP.
020600     05  WS-REM-400                   PIC 9(03) COMP.
020700*
020800 77  WS-CODIGO-GERADO                 PIC X(13).
020900*
021000 77  WS-SEQ-LIDO-ALFA                 PIC X(05).
021100 77  WS-SEQ-LIDO-R REDEFINES WS-SEQ-LIDO-ALFA
021200                    PIC 9(05).
021300*
021400 77  WS-ANO-LIDO-ALFA                 PIC X(04).
021500 77  WS-ANO-LIDO-R REDEFINES WS-ANO-LIDO-ALFA
021600                    PIC 9(04).
021700*
021800 01  WS-MENSAGEM.
021900     05  FILLER                       PIC X(13) VALUE "CRFP0200 *** ".
022000     05  WS-MSG-CHAVE                 PIC X(20) VALUE SPACES.
022100     05  FILLER                       PIC X(02) VALUE SPACES.
022200     05  WS-MSG-TEXTO                 PIC X(40) VALUE SPACES.
022300*
022400 PROCEDURE DIVISION.
022500*
022600 P000-MAIN-PROCEDURE.
022700*
022800     PERFORM P100-INICIALIZA THRU P100-FIM.
022900*
023000     PERFORM P200-CARREGA-RECEITAS THRU P200-FIM
023100             UNTIL FLAG-EOF-RECIPES.
023200*
023300     PERFORM P250-APURA-CONTADORES THRU P250-FIM
023400             UNTIL FLAG-EOF-WORKORDS.
023500*
023600     PERFORM P300-PROCESSA-PLANOS THRU P300-FIM
023700             UNTIL FLAG-EOF-PLANS.
023800*
023900     PERFORM P900-FINALIZA THRU P900-FIM.
024000*
024100     GOBACK.
024200*
024300 P100-INICIALIZA.
024400*
024500     MOVE ZERO TO WS-QTD-RECEITAS WS-QTD-ORDENS-GERADAS
024600                  WS-QTD-ITENS-IGNORADOS WS-QTD-PLANOS-PROCESSADOS
024700                  WS-IDX-REC.
024800     MOVE ZERO TO WS-TAB-CONTADOR-ANO-R.
024900     MOVE ZERO TO WS-IDX-ANO.
025000*
025100     IF WS-UPSI0-OFF = "1" AND WS-UPSI1-OFF = "1"
025200         SET ACAO-APROVAR TO TRUE
025300     ELSE
025400         IF WS-UPSI0-ON = "1" AND WS-UPSI1-OFF = "1"
025500             SET ACAO-AGENDAR TO TRUE
025600         ELSE
025700             IF WS-UPSI0-OFF = "1" AND WS-UPSI1-ON = "1"
025800                 SET ACAO-CONCLUIR TO TRUE
025900             ELSE
026000                 DISPLAY "CRFP0200 *** COMBINACAO UPSI INVALIDA."
026100                 MOVE 16 TO RETURN-CODE
026200                 GOBACK
026300             END-IF
026400         END-IF
026500     END-IF.
026600*
026700     OPEN INPUT RECIPES.
026800     IF NOT WS-FS-RECIPES-OK
026900         DISPLAY "CRFP0200 *** ERRO ABERTURA RECIPES FS="
027000                 WS-FS-RECIPES
027100         MOVE 16 TO RETURN-CODE
027200         GOBACK
027300     END-IF.
027400*
027500     OPEN INPUT WORKORDS.
027600     IF NOT WS-FS-WORKORDS-OK
027700         DISPLAY "CRFP0200 *** ERRO ABERTURA WORKORDS FS="
027800                 WS-FS-WORKORDS
027900         MOVE 16 TO RETURN-CODE
028000         GOBACK
028100     END-IF.
028200*
028300     OPEN INPUT PLANS.
028400     OPEN INPUT PLANITEMS.
028500     OPEN OUTPUT PLANSAIDA.
028600     OPEN OUTPUT WORKORDSAI.
028700*
028800     READ PLANITEMS
028900         AT END
029000             SET FLAG-EOF-PLANITEMS TO TRUE
029100     END-READ.
029200*
029300 P100-FIM.
029400     EXIT.
029500*
029600 P200-CARREGA-RECEITAS.
029700*
029800     READ RECIPES
029900         AT END
030000             SET FLAG-EOF-RECIPES TO TRUE
030100         NOT AT END
030200             IF REC-ACTIVE = "Y"
030300                 ADD 1 TO WS-IDX-REC
030400                 ADD 1 TO WS-QTD-RECEITAS
030500                 MOVE REC-CODE           TO TAB-REC-CODE(WS-IDX-REC)
030600                 MOVE REC-LEAD-DAYS      TO
030700                                     TAB-REC-LEAD-DAYS(WS-IDX-REC)
030800                 MOVE REC-STEP-NAME(1)   TO
030900                                     TAB-REC-LOCATION(WS-IDX-REC)
031000             END-IF
031100     END-READ.
031200*
031300 P200-FIM.
031400     EXIT.
031500*
031600 P250-APURA-CONTADORES.
031700*
031800* MANTEM, POR PREFIXO WO-AAAA, O MAIOR SEQUENCIAL JA GRAVADO EM
031900* WORKORDS - O CONTADOR NUNCA VOLTA A ZERO DENTRO DO MESMO ANO.
032000*
032100     READ WORKORDS
032200         AT END
032300             SET FLAG-EOF-WORKORDS TO TRUE
032400         NOT AT END
032500             PERFORM P260-REGISTRA-SEQ-ANO THRU P260-FIM
032600     END-READ.
032700*
032800 P250-FIM.
032900     EXIT.
033000*
033100 P260-REGISTRA-SEQ-ANO.
033200*
033300     MOVE ZERO TO WS-IDX-ANO.
033400     MOVE WO-CODE(5:4) TO WS-ANO-LIDO-ALFA.
033500     PERFORM P270-LOCALIZA-ANO THRU P270-FIM.
033600*
033700     IF ANO-ACHADO
033800         MOVE WO-CODE(9:5) TO WS-SEQ-LIDO-ALFA
033900         IF WS-SEQ-LIDO-ALFA IS NUMERIC
034000             IF WS-SEQ-LIDO-R GREATER THAN WS-CA-MAIOR-SEQ(WS-IDX-ANO)
034100                 MOVE WS-SEQ-LIDO-R TO WS-CA-MAIOR-SEQ(WS-IDX-ANO)
034200             END-IF
034300         END-IF
034400     END-IF.
034500*
034600 P260-FIM.
034700     EXIT.
034800*
034900 P270-LOCALIZA-ANO.
035000*
035100     SET ANO-ACHADO TO FALSE.
035200     PERFORM P271-VARRE-TAB-ANO THRU P271-FIM
035300             VARYING WS-IDX-T2 FROM 1 BY 1
035400             UNTIL WS-IDX-T2 > 10.
035500*
035600 P270-FIM.
035700     EXIT.
035800*
035900 P271-VARRE-TAB-ANO.
036000*
036100     IF WS-CA-ANO(WS-IDX-T2) = WS-ANO-LIDO-R
036200         SET ANO-ACHADO TO TRUE
036300         MOVE WS-IDX-T2 TO WS-IDX-ANO
036400     ELSE
036500         IF WS-CA-ANO(WS-IDX-T2) = ZERO AND NOT ANO-ACHADO
036600             MOVE WS-ANO-LIDO-R TO WS-CA-ANO(WS-IDX-T2)
036700             MOVE ZERO          TO WS-CA-MAIOR-SEQ(WS-IDX-T2)
036800             SET ANO-ACHADO     TO TRUE
036900             MOVE WS-IDX-T2     TO WS-IDX-ANO
037000         END-IF
037100     END-IF.
037200*
037300 P271-FIM.
037400     EXIT.
037500*
037600 P300-PROCESSA-PLANOS.
037700*
037800     READ PLANS
037900         AT END
038000             SET FLAG-EOF-PLANS TO TRUE
038100         NOT AT END
038200             MOVE PLAN-DATE   TO WS-PLANO-DATE
038300             MOVE PLAN-STATUS TO WS-PLANO-STATUS
038400             ADD 1 TO WS-QTD-PLANOS-PROCESSADOS
038500             PERFORM P310-VALIDA-TRANSICAO THRU P310-FIM
038600     END-READ.
038700*
038800 P300-FIM.
038900     EXIT.
039000*
039100 P310-VALIDA-TRANSICAO.
039200*
039300     EVALUATE TRUE
039400         WHEN ACAO-APROVAR
039500             IF WS-PLANO-STATUS = "DRAFT"
039600                 MOVE "APPROVED" TO WS-PLANO-STATUS
039700             ELSE
039800                 MOVE WS-PLANO-DATE TO WS-MSG-CHAVE
039900                 MOVE "APPROVE EXIGE STATUS DRAFT"
040000                                     TO WS-MSG-TEXTO
040100                 DISPLAY WS-MENSAGEM
040200             END-IF
040300         WHEN ACAO-AGENDAR
040400             IF WS-PLANO-STATUS = "APPROVED"
040500                 MOVE WS-PLANO-DATE TO WS-DATA-PLANO-NUM
040600                 PERFORM P400-AGENDA-ITENS THRU P400-FIM
040700                 MOVE "SCHEDULED" TO WS-PLANO-STATUS
040800             ELSE
040900                 MOVE WS-PLANO-DATE TO WS-MSG-CHAVE
041000                 MOVE "SCHEDULE EXIGE STATUS APPROVED"
041100                                     TO WS-MSG-TEXTO
041200                 DISPLAY WS-MENSAGEM
041300             END-IF
041400         WHEN ACAO-CONCLUIR
041500             IF WS-PLANO-STATUS = "SCHEDULED"
041600                 MOVE "COMPLETED" TO WS-PLANO-STATUS
041700             ELSE
041800                 MOVE WS-PLANO-DATE TO WS-MSG-CHAVE
041900                 MOVE "COMPLETE EXIGE STATUS SCHEDULED"
042000                                     TO WS-MSG-TEXTO
042100                 DISPLAY WS-MENSAGEM
042200             END-IF
042300     END-EVALUATE.
042400*
042500     MOVE WS-PLANO-DATE   TO PLANO-DATE-SAI.
042600     MOVE WS-PLANO-STATUS TO PLANO-STAT-SAI.
042700     WRITE REG-PLANO-SAI.
042800*
042900 P310-FIM.
043000     EXIT.
043100*
043200 P400-AGENDA-ITENS.
043300*
043400     PERFORM P410-LE-ITEM-PLANO THRU P410-FIM
043500             UNTIL FLAG-EOF-PLANITEMS
043600                OR PI-PLAN-DATE NOT EQUAL WS-PLANO-DATE.
043700*
043800 P400-FIM.
043900     EXIT.
044000*
044100 P410-LE-ITEM-PLANO.
044200*
044300     READ PLANITEMS
044400         AT END
044500             SET FLAG-EOF-PLANITEMS TO TRUE
044600         NOT AT END
044700             IF PI-PLAN-DATE = WS-PLANO-DATE AND PI-QTY GREATER ZERO
044800                 PERFORM P420-CRIA-ORDEM THRU P420-FIM
044900             ELSE
045000                 IF PI-PLAN-DATE = WS-PLANO-DATE
045100                     ADD 1 TO WS-QTD-ITENS-IGNORADOS
045200                 END-IF
045300             END-IF
045400     END-READ.
045500*
045600 P410-FIM.
045700     EXIT.
045800*
045900 P420-CRIA-ORDEM.
046000*
046100     SET RECEITA-ACHADA TO FALSE.
046200     SEARCH ALL WS-TAB-REC
046300         AT END
046400             MOVE PI-RECIPE-CODE TO WS-MSG-CHAVE
046500             MOVE "RECEITA NAO ENCONTRADA NA TABELA"
046600                                 TO WS-MSG-TEXTO
046700             DISPLAY WS-MENSAGEM
046800         WHEN TAB-REC-CODE(WS-IDX-T1) = PI-RECIPE-CODE
046900             SET RECEITA-ACHADA TO TRUE
047000     END-SEARCH.
047100*
047200     IF RECEITA-ACHADA
047300         PERFORM P430-CALCULA-DATA-INICIO THRU P430-FIM.
047400*
047500         MOVE ZERO TO WS-IDX-ANO.
047600         PERFORM P440-LOCALIZA-ANO-PLANO THRU P440-FIM.
047700*
047800*        CRFS0900 FAZ O ADD 1 NO PROPRIO CONTADOR - NAO REPETIR AQUI.
047900         CALL "CRFS0900" USING WS-CA-ANO(WS-IDX-ANO)
048000                               WS-CA-MAIOR-SEQ(WS-IDX-ANO)
048100                               WS-CODIGO-GERADO.
048200*
048300         MOVE WS-CODIGO-GERADO            TO WON-CODE.
048400         MOVE PI-RECIPE-CODE               TO WON-RECIPE-CODE.
048500         MOVE WS-PLANO-DATE                TO WON-PLAN-DATE.
048600         MOVE PI-QTY                       TO WON-PLANNED-QTY.
048700         MOVE ZERO                         TO WON-ACTUAL-QTY.
048800         MOVE "PENDING"                    TO WON-STATUS.
048900         MOVE TAB-REC-LOCATION(WS-IDX-T1)  TO WON-LOCATION.
049000         MOVE PI-DEST                      TO WON-DEST.
049100         MOVE WS-DATA-INICIO-NUM           TO WON-SCHED-START.
049200         MOVE SPACES                       TO WON-ASSIGNED-TO.
049300         MOVE ZERO                         TO WON-STEP-COUNT.
049400         MOVE ZERO                         TO WON-DURATION-MIN.
049500         MOVE "SYSTEM:SCHEDULER"           TO WON-CREATED-BY.
049600*
049700         WRITE REG-ORDEM-NOVA.
049800         ADD 1 TO WS-QTD-ORDENS-GERADAS.
049900     END-IF.
050000*
050100 P420-FIM.
050200     EXIT.
050300*
050400 P430-CALCULA-DATA-INICIO.
050500*
050600* SUBTRAI O LEAD TIME DA RECEITA, DIA A DIA, SEM USO DE FUNCAO
050700* INTRINSECA - TABELA DE DIAS POR MES COM AJUSTE DE ANO BISSEXTO.
050800*
050900     MOVE WS-DATA-PLANO-G TO WS-DATA-INICIO-G.
051000*
051100     IF TAB-REC-LEAD-DAYS(WS-IDX-T1) GREATER THAN ZERO
051200         MOVE TAB-REC-LEAD-DAYS(WS-IDX-T1) TO WS-LEAD-RESTANTE
051300         PERFORM P435-DECREMENTA-UM-DIA THRU P435-FIM
051400                 WS-LEAD-RESTANTE TIMES
051500     ELSE
051600         MOVE ZERO TO WS-DATA-INICIO-NUM
051700     END-IF.
051800*
051900 P430-FIM.
052000     EXIT.
052100*
052200 P435-DECREMENTA-UM-DIA.
052300*
052400     SUBTRACT 1 FROM WS-DIA-INICIO.
052500     IF WS-DIA-INICIO = ZERO
052600         SUBTRACT 1 FROM WS-MES-INICIO
052700         IF WS-MES-INICIO = ZERO
052800             MOVE 12 TO WS-MES-INICIO
052900             SUBTRACT 1 FROM WS-ANO-INICIO
053000         END-IF
053100         MOVE WS-DPM(WS-MES-INICIO) TO WS-DIAS-MES-CALC
053200         IF WS-MES-INICIO = 2
053300             DIVIDE WS-ANO-INICIO BY 4 GIVING WS-DIV-TEMP
053400                     REMAINDER WS-REM-4
053500             IF WS-REM-4 = ZERO
053600                 DIVIDE WS-ANO-INICIO BY 100 GIVING WS-DIV-TEMP
053700                         REMAINDER WS-REM-100
053800                 IF WS-REM-100 NOT = ZERO
053900                     ADD 1 TO WS-DIAS-MES-CALC
054000                 ELSE
054100                     DIVIDE WS-ANO-INICIO BY 400 GIVING WS-DIV-TEMP
054200                             REMAINDER WS-REM-400
054300                     IF WS-REM-400 = ZERO
054400                         ADD 1 TO WS-DIAS-MES-CALC
054500                     END-IF
054600                 END-IF
054700             END-IF
054800         END-IF
054900         MOVE WS-DIAS-MES-CALC TO WS-DIA-INICIO
055000     END-IF.
055100*
055200 P435-FIM.
055300     EXIT.
055400*
055500 P440-LOCALIZA-ANO-PLANO.
055600*
055700     SET ANO-ACHADO TO FALSE.
055800     PERFORM P441-VARRE-TAB-ANO-PLANO THRU P441-FIM
055900             VARYING WS-IDX-T2 FROM 1 BY 1
056000             UNTIL WS-IDX-T2 > 10.
056100*
056200 P440-FIM.
056300     EXIT.
056400*
056500 P441-VARRE-TAB-ANO-PLANO.
056600*
056700     IF WS-CA-ANO(WS-IDX-T2) = WS-ANO-PLANO
056800         SET ANO-ACHADO TO TRUE
056900         MOVE WS-IDX-T2 TO WS-IDX-ANO
057000     ELSE
057100         IF WS-CA-ANO(WS-IDX-T2) = ZERO AND NOT ANO-ACHADO
057200             MOVE WS-ANO-PLANO  TO WS-CA-ANO(WS-IDX-T2)
057300             MOVE ZERO          TO WS-CA-MAIOR-SEQ(WS-IDX-T2)
057400             SET ANO-ACHADO     TO TRUE
057500             MOVE WS-IDX-T2     TO WS-IDX-ANO
057600         END-IF
057700     END-IF.
057800*
057900 P441-FIM.
058000     EXIT.
058100*
058200 P900-FINALIZA.
058300*
058400     CLOSE PLANS PLANSAIDA PLANITEMS RECIPES WORKORDS WORKORDSAI.
058500*
058600     DISPLAY "CRFP0200 - PROCESSAMENTO DE PLANO CONCLUIDO.".
058700     DISPLAY "PLANOS PROCESSADOS .........: "
058800             WS-QTD-PLANOS-PROCESSADOS.
058900     DISPLAY "RECEITAS ATIVAS CARREGADAS .: " WS-QTD-RECEITAS.
059000     DISPLAY "ORDENS DE PRODUCAO GERADAS .: " WS-QTD-ORDENS-GERADAS.
059100     DISPLAY "ITENS DE PLANO IGNORADOS ...: " WS-QTD-ITENS-IGNORADOS.
059200*
059300     MOVE ZERO TO RETURN-CODE.
059400*
059500 P900-FIM.
059600     EXIT.
059700*
059800 END PROGRAM CRFP0200.
