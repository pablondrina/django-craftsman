000100*****************************************************************
000200* DEMAND.CPY
000300* Demanda firme de cliente - quantidade comprometida por SKU/data.
000400* Usado por CRFP0500.
000500* 2024-10-03 RMC CRF-0075 LAYOUT INICIAL.
000600*****************************************************************
000700 01  REG-DEMANDA-FIRME.
000800     05  CD-SKU                      PIC X(15).
000900     05  CD-DATE                     PIC 9(08).
001000     05  CD-QTY                      PIC S9(7)V99.
001100     05  FILLER                      PIC X(08).
