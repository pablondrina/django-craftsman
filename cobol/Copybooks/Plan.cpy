000100*****************************************************************
000200* PLAN.CPY
000300* Cabecalho do plano de producao diario (MPS).
000400* Usado por CRFP0200.
000500* 2024-07-11 RMC CRF-0060 LAYOUT INICIAL.
000600*****************************************************************
000700 01  REG-PLANO.
000800     05  PLAN-DATE                   PIC 9(08).
000900     05  PLAN-STATUS                 PIC X(10).
001000     05  FILLER                      PIC X(12).
