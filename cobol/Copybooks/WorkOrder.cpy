000100*****************************************************************
000200* WORKORDER.CPY
000300* Ordem de producao - uma por item de plano agendado, ou ad-hoc.
000400* Sequencial, carregada em tabela p/ busca por WO-CODE.
000500* Usado por CRFP0200/CRFP0300/CRFP0500/CRFP0600.
000600* 2024-07-18 RMC CRF-0061 LAYOUT INICIAL.
000700* 2024-09-02 RMC CRF-0070 INCLUIU WO-STEP-LOG (10 ETAPAS).
000800* 2024-11-14 RMC CRF-0081 INCLUIU WO-DURATION-MIN P/ ANALYTICS.
000900*****************************************************************
001000 01  REG-ORDEM-PRODUCAO.
001100     05  WO-CODE                     PIC X(13).
001200     05  WO-RECIPE-CODE              PIC X(20).
001300     05  WO-PLAN-DATE                PIC 9(08).
001400     05  WO-PLANNED-QTY              PIC S9(10).
001500     05  WO-ACTUAL-QTY               PIC S9(10).
001600     05  WO-STATUS                   PIC X(12).
001700     05  WO-LOCATION                 PIC X(10).
001800     05  WO-DEST                     PIC X(10).
001900     05  WO-SCHED-START              PIC 9(08).
002000     05  WO-ASSIGNED-TO              PIC X(15).
002100     05  WO-STEP-COUNT               PIC 9(02).
002200     05  WO-STEP-LOG OCCURS 10 TIMES.
002300         10  WO-STEP-NAME            PIC X(15).
002400         10  WO-STEP-QTY             PIC S9(7)V99.
002500     05  WO-DURATION-MIN             PIC 9(05).
002600     05  WO-CREATED-BY               PIC X(20).
002700     05  FILLER                      PIC X(17).
