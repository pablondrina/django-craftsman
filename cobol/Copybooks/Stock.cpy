000100*****************************************************************
000200* STOCK.CPY
000300* Posicao simplificada de estoque - saldo disponivel por SKU.
000400* Sequencial, carregada em tabela p/ busca por STK-SKU.
000500* Usado por CRFP0300.
000600* 2024-07-22 RMC CRF-0063 LAYOUT INICIAL.
000700*****************************************************************
000800 01  REG-ESTOQUE.
000900     05  STK-SKU                     PIC X(15).
001000     05  STK-QTY                     PIC S9(9)V999.
001100     05  FILLER                      PIC X(10).
