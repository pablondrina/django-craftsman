000100*****************************************************************
000200* PLANITEM.CPY
000300* Item do plano de producao diario - uma linha por receita a
000400* produzir na data do plano.
000500* Usado por CRFP0200/CRFP0400/CRFP0500.
000600* 2024-07-11 RMC CRF-0060 LAYOUT INICIAL.
000700* 2024-08-20 RMC CRF-0066 INCLUIU PI-PRIORITY (FILA DE PRODUCAO).
000800*****************************************************************
000900 01  REG-ITEM-PLANO.
001000     05  PI-PLAN-DATE                PIC 9(08).
001100     05  PI-RECIPE-CODE              PIC X(20).
001200     05  PI-QTY                      PIC S9(10).
001300     05  PI-DEST                     PIC X(10).
001400     05  PI-PRIORITY                 PIC 9(03).
001500     05  FILLER                      PIC X(09).
