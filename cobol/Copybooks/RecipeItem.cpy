000100*****************************************************************
000200* RECIPEITEM.CPY
000300* Item de receita (ingrediente/sub-receita por batelada base).
000400* Usado por CRFP0100/CRFP0300/CRFP0400.
000500* 2024-02-05 RMC CRF-0001 LAYOUT INICIAL.
000600* 2024-06-02 RMC CRF-0051 INCLUIU RI-CATEGORY P/ RPT INSUMOS.
000700*****************************************************************
000800 01  REG-ITEM-RECEITA.
000900     05  RI-RECIPE-CODE              PIC X(20).
001000     05  RI-ITEM-SKU                 PIC X(15).
001100     05  RI-ITEM-NAME                PIC X(30).
001200     05  RI-CATEGORY                 PIC X(15).
001300     05  RI-QTY                      PIC S9(7)V999.
001400     05  RI-UNIT                     PIC X(05).
001500     05  RI-ACTIVE                   PIC X(01).
001600     05  FILLER                      PIC X(07).
