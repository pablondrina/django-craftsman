000100*****************************************************************
000200* RECIPE.CPY
000300* Receita de producao - layout do cadastro mestre de receitas.
000400* Usado por CRFP0100/CRFP0200/CRFP0300/CRFP0400/CRFP0500/CRFP0600.
000500* 2024-02-05 RMC CRF-0001 LAYOUT INICIAL.
000600* 2024-05-19 RMC CRF-0044 INCLUIU REC-LEAD-DAYS (LEAD TIME).
000700* 1999-01-08 JAS CRF-Y2K  REC-OUTPUT-QTY SEM VIRADA DE SECULO.
000800* 2026-03-17 RMC CRF-0120 CRFP0600 PASSA A LER RECIPES TAMBEM.
000900*****************************************************************
001000 01  REG-RECEITA.
001100     05  REC-CODE                    PIC X(20).
001200     05  REC-NAME                    PIC X(30).
001300     05  REC-OUTPUT-SKU              PIC X(15).
001400     05  REC-OUTPUT-QTY              PIC S9(7)V99.
001500     05  REC-LEAD-DAYS               PIC 9(02).
001600     05  REC-STEP-COUNT              PIC 9(01).
001700     05  REC-STEP-TABLE.
001800         10  REC-STEP-NAME OCCURS 5 TIMES PIC X(15).
001900     05  REC-ACTIVE                  PIC X(01).
002000     05  FILLER                      PIC X(07).
