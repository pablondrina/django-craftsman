000100*****************************************************************
000200* CATEGORY.CPY
000300* Categoria de ingrediente - ordem de impressao do relatorio de
000400* insumos diarios.
000500* Usado por CRFP0400.
000600* 2024-06-02 RMC CRF-0051 LAYOUT INICIAL.
000700*****************************************************************
000800 01  REG-CATEGORIA.
000900     05  CAT-NAME                    PIC X(15).
001000     05  CAT-SORT                    PIC 9(03).
001100     05  FILLER                      PIC X(12).
